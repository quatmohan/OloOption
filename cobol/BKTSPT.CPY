000100******************************************************************
000200*                  S P O T   -   P R E C I O   D I A              *
000300******************************************************************
000400*    COPYBOOK      : BKTSPT                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : LAYOUT DE UNA LINEA DEL ARCHIVO DE SPOT      *
000700*                  : (<symbolo>.csv BAJO Spot/) Y TABLA EN        *
000800*                  : MEMORIA DEL PRECIO DE CIERRE POR TIMESTAMP.  *
000900*    MANTENIMIENTO :                                              *
001000*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001100*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001200******************************************************************
001300*--------------------------------------------------------------*
001400*   REGISTRO CRUDO DE UNA LINEA DEL CSV DE SPOT. SOLO SE USAN   *
001500*   LAS PRIMERAS 6 COLUMNAS (INDICE 0-BASADO):                  *
001600*       COL 0 = FECHA, COL 1 = TIMESTAMP, COL 5 = CIERRE         *
001700*   LAS COLUMNAS 2,3,4 (APERTURA/MAXIMO/MINIMO) NO SE USAN.      *
001800*--------------------------------------------------------------*
001900 01  BKS-RENGLON-SPOT.
002000     05  BKS-LINEA-CRUDA           PIC X(132).
002100     05  BKS-CAMPOS-OK             PIC 9(01) VALUE ZEROES.
002200         88  BKS-RENGLON-VALIDO            VALUE 1.
002300     05  BKS-FECHA-TXT             PIC X(10) VALUE SPACES.
002400     05  BKS-TIMESTAMP             PIC 9(05) VALUE ZEROES.
002500     05  BKS-COL-APERTURA          PIC X(12) VALUE SPACES.
002600     05  BKS-COL-MAXIMO            PIC X(12) VALUE SPACES.
002700     05  BKS-COL-MINIMO            PIC X(12) VALUE SPACES.
002800     05  BKS-PRECIO-CIERRE         PIC 9(06)V9(02) VALUE ZEROES.
002900     05  FILLER                    PIC X(09).
003000*--------------------------------------------------------------*
003100*   PRECIO DE CIERRE POR TIMESTAMP PARA LA FECHA VIGENTE.       *
003200*   BKTLOAD RECARGA ESTA TABLA DESDE CERO EN CADA DIA DE        *
003300*   CORRIDA, FILTRANDO SOLO LOS RENGLONES CON BKS-FECHA-TXT     *
003400*   IGUAL A LA FECHA SOLICITADA.                                *
003500*--------------------------------------------------------------*
003600 01  BKS-SPOT-DIA.
003700     05  BKS-SPOT-TOTAL-RENGLONES  PIC 9(05) COMP VALUE ZEROES.
003800     05  BKS-SPOT-RENGLON OCCURS 1 TO 5000 TIMES
003900                          DEPENDING ON BKS-SPOT-TOTAL-RENGLONES
004000                          ASCENDING KEY IS BKS-SPOT-TIMESTAMP
004100                          INDEXED BY BKS-IX-SPOT.
004200         10  BKS-SPOT-TIMESTAMP    PIC 9(05).
004300         10  BKS-SPOT-CIERRE       PIC 9(06)V9(02).
004400         10  FILLER                PIC X(05).
004500*--------------------------------------------------------------*
