000100******************************************************************
000200*            P R O P I E D A D E S   D E L   D I A               *
000300******************************************************************
000400*    COPYBOOK      : BKTDAY                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : LAYOUT DEL ARCHIVO DE PROPIEDADES DEL DIA    *
000700*                  : (<FECHA>.prop, PARES clave=valor) Y DEL      *
000800*                  : SOBRE DE DATOS QUE BKTLOAD REGRESA A         *
000900*                  : BKTENG1 POR CADA DIA DE CORRIDA: FECHA,      *
001000*                  : CADENA DE OPCIONES, SPOT E INDICE DE CIERRE. *
001100*    MANTENIMIENTO :                                              *
001200*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001300*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001400******************************************************************
001500*--------------------------------------------------------------*
001600*   RENGLON CRUDO DEL .prop. CLAVES QUE NO SE RECONOCEN SE       *
001700*   GUARDAN EN LA TABLA DE METADATOS PERO NO SE USAN MAS ABAJO   *
001800*   EN EL FLUJO DE PROCESO (SOLO jobEndIdx TIENE SIGNIFICADO     *
001900*   DE NEGOCIO). RENGLONES EN BLANCO, QUE EMPIEZAN CON '#' O QUE *
002000*   NO TIENEN '=' SE IGNORAN.                                    *
002100*--------------------------------------------------------------*
002200 01  BKD-RENGLON-PROP.
002300     05  BKD-LINEA-CRUDA           PIC X(132).
002400     05  BKD-LLAVE-TXT             PIC X(30) VALUE SPACES.
002500     05  BKD-VALOR-TXT             PIC X(30) VALUE SPACES.
002600     05  BKD-VALOR-ES-NUMERICO     PIC 9(01) VALUE ZEROES.
002700         88  BKD-VALOR-NUMERICO            VALUE 1.
002800*--------------------------------------------------------------*
002900*   TABLA DE METADATOS DEL DIA - UN RENGLON POR CLAVE=VALOR     *
003000*   QUE NO SEA jobEndIdx. SE CONSERVAN PERO BKTENG1 NO LOS USA. *
003100*--------------------------------------------------------------*
003200 01  BKD-METADATOS-DIA.
003300     05  BKD-META-TOTAL            PIC 9(03) COMP VALUE ZEROES.
003400     05  BKD-META-RENGLON OCCURS 0 TO 100 TIMES
003500                          DEPENDING ON BKD-META-TOTAL
003600                          INDEXED BY BKD-IX-META.
003700         10  BKD-META-LLAVE        PIC X(30).
003800         10  BKD-META-VALOR        PIC X(30).
003900*--------------------------------------------------------------*
004000*   SOBRE DE DATOS DEL DIA (LINKAGE ENTRE BKTLOAD Y BKTENG1):    *
004100*   FECHA, CADENA DE OPCIONES, SPOT DEL DIA, INDICE DE FIN DE    *
004200*   JORNADA Y ESTATUS DE CARGA.                                  *
004300*--------------------------------------------------------------*
004400 01  BKD-SOBRE-DIA.
004500     05  BKD-SOBRE-FECHA-TXT       PIC X(10) VALUE SPACES.
004600     05  BKD-SOBRE-FECHA-R REDEFINES BKD-SOBRE-FECHA-TXT.
004700         10  BKD-SOBRE-ANIO        PIC X(04).
004800         10  FILLER                PIC X(01).
004900         10  BKD-SOBRE-MES         PIC X(02).
005000         10  FILLER                PIC X(01).
005100         10  BKD-SOBRE-DIA-DM      PIC X(02).
005200     05  BKD-SOBRE-JOB-END-IDX     PIC 9(05) VALUE 4660.
005300     05  BKD-SOBRE-CARGA-STATUS    PIC X(01) VALUE 'N'.
005400         88  BKD-CARGA-OK                  VALUE 'S'.
005500         88  BKD-CARGA-FALLIDA             VALUE 'N'.
005600     05  FILLER                    PIC X(20).
005700*--------------------------------------------------------------*
