000100******************************************************************
000200*                  T R A D E   C E R R A D O                     *
000300******************************************************************
000400*    COPYBOOK      : BKTTRD                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : UN RENGLON POR CADA POSICION CERRADA, LA     *
000700*                  : BITACORA DE TRADES DE TODA LA CORRIDA, Y EL  *
000800*                  : DETALLE DEL EXPORT CSV DE TRADES.            *
000900*    MANTENIMIENTO :                                              *
001000*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001100*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001200******************************************************************
001300*--------------------------------------------------------------*
001400*   TRADE DE TRABAJO, ARMADO POR 2300-CIERRA-POSICION EN         *
001500*   BKTENG1 A PARTIR DE LA POSICION QUE SE ESTA CERRANDO.         *
001600*--------------------------------------------------------------*
001700 01  BKT-TRADE.
001800     05  BKT-SETUP-ID              PIC X(30).
001900     05  BKT-ENTRY-TIMEINDEX       PIC 9(05).
002000     05  BKT-EXIT-TIMEINDEX        PIC 9(05).
002100     05  BKT-TOTAL-PIERNAS         PIC 9(01) COMP VALUE ZEROES.
002200     05  BKT-PIERNA OCCURS 1 TO 4 TIMES
002300                      DEPENDING ON BKT-TOTAL-PIERNAS
002400                      INDEXED BY BKT-IX-PIERNA.
002500         10  BKT-LLAVE-PIERNA      PIC X(20).
002600         10  BKT-STRIKE-PIERNA     PIC 9(06)V9(02).
002700         10  BKT-PRECIO-ENTRADA    PIC 9(06)V9(03).
002800         10  BKT-PRECIO-SALIDA     PIC 9(06)V9(03).
002900     05  BKT-QUANTITY              PIC 9(05).
003000     05  BKT-PNL                   PIC S9(08)V9(02).
003100     05  BKT-EXIT-REASON           PIC X(11).
003200         88  BKT-RAZON-TARGET              VALUE 'TARGET'.
003300         88  BKT-RAZON-STOP-LOSS           VALUE 'STOP_LOSS'.
003400         88  BKT-RAZON-TIME-BASED          VALUE 'TIME_BASED'.
003500         88  BKT-RAZON-JOB-END             VALUE 'JOB_END'.
003600         88  BKT-RAZON-DAILY-LIMIT         VALUE 'DAILY_LIMIT'.
003700     05  BKT-FECHA-TXT             PIC X(10).
003800     05  FILLER                    PIC X(06).
003900*--------------------------------------------------------------*
004000*   BITACORA DE TRADES DE TODA LA CORRIDA, EN ORDEN CRONOLOGICO *
004100*   (DIA, LUEGO TICK DENTRO DEL DIA). 6000 RENGLONES CUBREN     *
004200*   HOLGADAMENTE UNA CORRIDA MULTI-MES CON REENTRADAS.          *
004300*--------------------------------------------------------------*
004400 01  BKT-BITACORA-TRADES.
004500     05  BKT-BIT-TOTAL             PIC 9(05) COMP VALUE ZEROES.
004600     05  BKT-BIT-TRADE OCCURS 0 TO 6000 TIMES
004700                        DEPENDING ON BKT-BIT-TOTAL
004800                        INDEXED BY BKT-IX-BIT.
004900         10  BKT-BIT-SETUP-ID      PIC X(30).
005000         10  BKT-BIT-ENTRY-TIMEINDEX PIC 9(05).
005100         10  BKT-BIT-EXIT-TIMEINDEX  PIC 9(05).
005200         10  BKT-BIT-TOTAL-PIERNAS PIC 9(01) COMP VALUE ZEROES.
005300         10  BKT-BIT-PIERNA OCCURS 1 TO 4 TIMES
005400                          DEPENDING ON BKT-BIT-TOTAL-PIERNAS
005500                          INDEXED BY BKT-IX-BITP.
005600             15  BKT-BIT-LLAVE-PIERNA  PIC X(20).
005700             15  BKT-BIT-STRIKE-PIERNA PIC 9(06)V9(02).
005800             15  BKT-BIT-PRECIO-ENTRADA PIC 9(06)V9(03).
005900             15  BKT-BIT-PRECIO-SALIDA PIC 9(06)V9(03).
006000         10  BKT-BIT-QUANTITY      PIC 9(05).
006100         10  BKT-BIT-PNL           PIC S9(08)V9(02).
006200         10  BKT-BIT-EXIT-REASON   PIC X(11).
006300         10  BKT-BIT-FECHA-TXT     PIC X(10).
006400         10  FILLER                PIC X(06).
006500*--------------------------------------------------------------*
006600*   DETALLE DEL EXPORT CSV DE TRADES - ORDEN DE COLUMNAS FIJO   *
006700*   SEGUN EL REPORTE DE TRADES DE LA CORRIDA.                   *
006800*--------------------------------------------------------------*
006900 01  BKT-LINEA-CSV-TRADE.
007000     05  BKT-CSV-TRADE-ID          PIC Z(9)9.
007100     05  FILLER                    PIC X(01) VALUE ','.
007200     05  BKT-CSV-SETUP-ID          PIC X(30).
007300     05  FILLER                    PIC X(01) VALUE ','.
007400     05  BKT-CSV-FECHA             PIC X(10).
007500     05  FILLER                    PIC X(01) VALUE ','.
007600     05  BKT-CSV-ENTRY-TIME        PIC Z(4)9.
007700     05  FILLER                    PIC X(01) VALUE ','.
007800     05  BKT-CSV-EXIT-TIME         PIC Z(4)9.
007900     05  FILLER                    PIC X(01) VALUE ','.
008000     05  BKT-CSV-DURACION          PIC -(4)9.
008100     05  FILLER                    PIC X(01) VALUE ','.
008200     05  BKT-CSV-EXIT-REASON       PIC X(11).
008300     05  FILLER                    PIC X(01) VALUE ','.
008400     05  BKT-CSV-CE-STRIKE         PIC X(11).
008500     05  FILLER                    PIC X(01) VALUE ','.
008600     05  BKT-CSV-PE-STRIKE         PIC X(11).
008700     05  FILLER                    PIC X(01) VALUE ','.
008800     05  BKT-CSV-CE-ENTRY          PIC Z(5)9.999.
008900     05  FILLER                    PIC X(01) VALUE ','.
009000     05  BKT-CSV-PE-ENTRY          PIC Z(5)9.999.
009100     05  FILLER                    PIC X(01) VALUE ','.
009200     05  BKT-CSV-CE-EXIT           PIC Z(5)9.999.
009300     05  FILLER                    PIC X(01) VALUE ','.
009400     05  BKT-CSV-PE-EXIT           PIC Z(5)9.999.
009500     05  FILLER                    PIC X(01) VALUE ','.
009600     05  BKT-CSV-TOTAL-PNL         PIC -(7)9.99.
009700     05  FILLER                    PIC X(01) VALUE ','.
009800     05  BKT-CSV-QUANTITY          PIC Z(4)9.
009900     05  FILLER                    PIC X(30).
