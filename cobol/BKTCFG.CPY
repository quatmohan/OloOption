000100******************************************************************
000200*          P A R A M E T R O S   D E   S E T U P S               *
000300******************************************************************
000400*    COPYBOOK      : BKTCFG                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : PARAMETROS FIJOS DE LOS CUATRO SETUPS        *
000700*                  : CONFIGURADOS EN ESTA CORRIDA (MODO DE        *
000800*                  : SELECCION DE STRIKE, ANCHO DE COBERTURA,     *
000900*                  : HORARIOS Y LIMITES DE REENTRADA). SE         *
001000*                  : CARGAN UNA VEZ AL INICIO EN 0050-CARGA-CONFIG*
001100*                  : -SETUPS DE BKTENG1 Y NO CAMBIAN DURANTE LA   *
001200*                  : CORRIDA.                                    *
001300*    MANTENIMIENTO :                                              *
001400*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001500*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001600******************************************************************
001700*--------------------------------------------------------------*
001800*   CUATRO SETUPS EN ORDEN FIJO DE CONFIGURACION:                *
001900*     (1) STRADDLE          (2) STRADDLE CON COBERTURA           *
002000*     (3) CE SCALPING       (4) PE SCALPING                      *
002100*   LA FASE DE ENTRADAS DE BKTENG1 LOS RECORRE EN ESTE ORDEN.     *
002200*--------------------------------------------------------------*
002300 01  BKF-CONFIG-SETUPS.
002400     05  BKF-TOTAL-SETUPS          PIC 9(02) COMP VALUE 4.
002500     05  BKF-SETUP OCCURS 4 TIMES INDEXED BY BKF-IX-CFG.
002600         10  BKF-SETUP-ID          PIC X(30).
002700         10  BKF-TIPO-SETUP        PIC X(01).
002800             88  BKF-TIPO-STRADDLE         VALUE '1'.
002900             88  BKF-TIPO-STRAD-COBERTURA  VALUE '2'.
003000             88  BKF-TIPO-CE-SCALPING      VALUE '3'.
003100             88  BKF-TIPO-PE-SCALPING      VALUE '4'.
003200         10  BKF-MODO-SELECCION    PIC X(01).
003300             88  BKF-MODO-PRIMA            VALUE 'P'.
003400             88  BKF-MODO-DISTANCIA        VALUE 'D'.
003500         10  BKF-SCALPING-PRECIO   PIC 9(06)V9(03).
003600         10  BKF-STRIKES-AWAY      PIC 9(03) COMP.
003700         10  BKF-HEDGE-STRIKES-AWAY PIC 9(03) COMP.
003800         10  BKF-ENTRY-TIMEINDEX   PIC 9(05).
003900         10  BKF-CLOSE-TIMEINDEX   PIC 9(05).
004000         10  BKF-TARGET-PNL        PIC S9(08)V9(02).
004100         10  BKF-STOP-LOSS-PNL     PIC S9(08)V9(02).
004200         10  BKF-MAX-REENTRADAS    PIC 9(03) COMP.
004300         10  BKF-BRECHA-REENTRADA  PIC 9(05) COMP.
004400         10  FILLER                PIC X(10).
004500*--------------------------------------------------------------*
004600*   ESTADO DE REENTRADA POR SETUP, VIGENTE PARA EL DIA EN CURSO. *
004700*   SE REINICIA A CERO EN 0210-REINICIA-DIA DE BKTENG1 AL        *
004800*   COMENZAR CADA JORNADA DE CORRIDA.                            *
004900*--------------------------------------------------------------*
005000 01  BKF-ESTADO-REENTRADA.
005100     05  BKF-REENTRADA OCCURS 4 TIMES INDEXED BY BKF-IX-REE.
005200         10  BKF-CONTADOR-ENTRADAS PIC 9(03) COMP VALUE ZEROES.
005300         10  BKF-ULTIMA-ENTRADA    PIC 9(05) COMP VALUE ZEROES.
005400*--------------------------------------------------------------*
