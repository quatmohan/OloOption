000100******************************************************************
000200* FECHA       : 02/01/1988                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BACKTESTING DE OPCIONES                          *
000500* PROGRAMA    : BKTRPT1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTEADOR FINAL DE LA CORRIDA DE BACKTESTING.  *
000800*             : RECIBE DE BKTENG1 LA BITACORA DE TRADES, LA TABLA*
000900*             : DE RESULTADOS DIARIOS Y LA TABLA DE DESEMPENO POR*
001000*             : SETUP, Y EMITE EL REPORTE RESUMEN MAS LOS TRES   *
001100*             : ARCHIVOS DE EXPORTACION EN CSV.                  *
001200* ARCHIVOS    : RESUMEN.TXT, TRADES.CSV, DIARIO.CSV, SETUPS.CSV  *
001300* ACCION (ES) : R=EMITIR REPORTE FINAL DE UNA CORRIDA            *
001400* INSTALADO   : 02/01/1988                                       *
001500* BPM/RATIONAL: BKT-0001                                         *
001600* NOMBRE      : REPORTEADOR DE BACKTESTING                       *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    AMENDMENT HISTORY                                           *
002000*    FECHA       AUTOR            TICKET    DESCRIPCION          *
002100*    02/01/1988  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL,    *
002200*                                 SOLO ESCRIBE EL RESUMEN.       *
002300*    02/03/1988  J.MENDEZ  (JJMM) BKT-0002  SE AGREGA EL EXPORT  *
002400*                                 DE LA BITACORA DE TRADES A CSV.*
002500*    19/07/1990  R.CASTILLO(RC89) BKT-0003  SE AGREGA EL EXPORT  *
002600*                                 DE RESULTADOS DIARIOS A CSV.   *
002700*    25/04/1992  L.AGUILAR (LAAG) BKT-0004  SE AGREGA EL EXPORT  *
002800*                                 DE DESEMPENO POR SETUP A CSV.  *
002900*    12/09/1995  E.RAMIREZ (PEDR) BKT-0005  SE AGREGA LA SECCION *
003000*                                 DE ESTADISTICAS DE TRADES      *
003100*                                 (GANADORES, PERDEDORES, ETC).  *
003200*    30/10/1998  R.CASTILLO(RC89) BKT-0006  AJUSTE DE SIGLO PARA *
003300*                                 EL SELLO DE FECHA DEL REPORTE. *
003400*    19/01/1999  E.RAMIREZ (PEDR) BKT-0007  REVISION Y2K: EL     *
003500*                                 SELLO DE FECHA/HORA USA AHORA  *
003600*                                 ACCEPT FROM DATE YYYYMMDD, SIN *
003700*                                 DEPENDER DEL SIGLO IMPLICITO.  *
003800*    14/06/2005  J.MENDEZ  (JJMM) BKT-0008  SE AGREGA EL ANALISIS*
003900*                                 DE RAZON DE SALIDA (EXIT       *
004000*                                 REASON) AL FINAL DEL RESUMEN.  *
004100*    21/02/2011  L.AGUILAR (LAAG) BKT-0009  SE DERIVAN STRIKE Y  *
004200*                                 PRECIOS DE CE/PE EN EL EXPORT  *
004300*                                 DE TRADES A PARTIR DE LA LLAVE *
004400*                                 DE CADA PIERNA DE LA POSICION. *
004500*    14/09/2016  R.CASTILLO(RC89) BKT-0010  SE AGREGA EL EXPORT  *
004600*                                 DE SETUPS.CSV CON EL RESUMEN    *
004700*                                 DE DESEMPENO POR SETUP.         *
004800*    27/01/2024  E.RAMIREZ (PEDR) BKT-0011  REVISION GENERAL,    *
004900*                                 SE RECIBE LA LLAMADA DESDE     *
005000*                                 BKTENG1 AL CERRAR LA CORRIDA.  *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    BKTRPT1.
005400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BACKTESTING.
005600 DATE-WRITTEN.  02/01/1988.
005700 DATE-COMPILED.
005800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CLASS WKR-CLASE-NUMERICA IS "0123456789"
006400     UPSI-0 ON STATUS IS WKR-MODO-DIAGNOSTICO.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT BK-RESUMEN-FILE   ASSIGN TO DYNAMIC WKR-DD-RESUMEN
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-RESUMEN.
007000     SELECT BK-TRADES-FILE    ASSIGN TO DYNAMIC WKR-DD-TRADES
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-TRADES.
007300     SELECT BK-DIARIO-FILE    ASSIGN TO DYNAMIC WKR-DD-DIARIO
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-DIARIO.
007600     SELECT BK-SETUPS-FILE    ASSIGN TO DYNAMIC WKR-DD-SETUPS
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-SETUPS.
007900******************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  BK-RESUMEN-FILE.
008300 01  BK-RESUMEN-RENGLON           PIC X(132).
008400 FD  BK-TRADES-FILE.
008500 01  BK-TRADES-RENGLON            PIC X(132).
008600 FD  BK-DIARIO-FILE.
008700 01  BK-DIARIO-RENGLON            PIC X(132).
008800 FD  BK-SETUPS-FILE.
008900 01  BK-SETUPS-RENGLON            PIC X(132).
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*              AREA DE NOMBRES DINAMICOS DE ARCHIVO              *
009300******************************************************************
009400 01  WKR-DD-RESUMEN               PIC X(60) VALUE SPACES.
009500 01  WKR-DD-TRADES                PIC X(60) VALUE SPACES.
009600 01  WKR-DD-DIARIO                PIC X(60) VALUE SPACES.
009700 01  WKR-DD-SETUPS                PIC X(60) VALUE SPACES.
009800 01  WKR-SIMBOLO-MINUSCULA        PIC X(08) VALUE SPACES.
009900******************************************************************
010000*                 VARIABLES DE FILE STATUS                       *
010100******************************************************************
010200 01  FS-RESUMEN                   PIC 9(02) VALUE ZEROES.
010300 01  FS-TRADES                    PIC 9(02) VALUE ZEROES.
010400 01  FS-DIARIO                    PIC 9(02) VALUE ZEROES.
010500 01  FS-SETUPS                    PIC 9(02) VALUE ZEROES.
010600 77  WKR-MODO-DIAGNOSTICO         PIC 9(01) VALUE ZEROES.
010700******************************************************************
010800*                      LINEA DE IMPRESION                        *
010900******************************************************************
011000 01  WKR-LINEA-RESUMEN            PIC X(132) VALUE SPACES.
011100******************************************************************
011200*           SELLO DE FECHA/HORA DE GENERACION (BKT-0007)         *
011300******************************************************************
011400 01  WKR-FECHA-SISTEMA            PIC 9(08) VALUE ZEROES.
011500 01  WKR-FECHA-SISTEMA-R REDEFINES WKR-FECHA-SISTEMA.
011600     05  WKR-FSIS-ANIO            PIC 9(04).
011700     05  WKR-FSIS-MES             PIC 9(02).
011800     05  WKR-FSIS-DIA             PIC 9(02).
011900 01  WKR-HORA-SISTEMA             PIC 9(08) VALUE ZEROES.
012000 01  WKR-HORA-SISTEMA-R REDEFINES WKR-HORA-SISTEMA.
012100     05  WKR-HSIS-HORA            PIC 9(02).
012200     05  WKR-HSIS-MIN             PIC 9(02).
012300     05  WKR-HSIS-SEG             PIC 9(02).
012400     05  FILLER                   PIC 9(02).
012500******************************************************************
012600*             CONTADORES E INDICES DE RECORRIDO                  *
012700******************************************************************
012800 01  WKR-CONTADORES.
012900     05  WKR-IX-DIA-T             PIC 9(05) COMP VALUE ZEROES.
013000     05  WKR-IX-SET-T             PIC 9(02) COMP VALUE ZEROES.
013100     05  WKR-IX-BIT-T             PIC 9(05) COMP VALUE ZEROES.
013200     05  WKR-IX-PIERNA-T          PIC 9(03) COMP VALUE ZEROES.
013300     05  WKR-IX-RAZON-T           PIC 9(02) COMP VALUE ZEROES.
013400     05  WKR-TRADE-ID             PIC 9(07) COMP VALUE ZEROES.
013500     05  WKR-CONTADOR-SUBSTR      PIC 9(02) COMP VALUE ZEROES.
013600******************************************************************
013700*          ACUMULADORES DE DESEMPENO GLOBAL DE LA CORRIDA        *
013800******************************************************************
013900 01  WKR-WIN-RATE-GLOBAL          PIC 9(01)V9(04) VALUE ZEROES.
014000 01  WKR-AVG-TRADE                PIC S9(08)V9(02) VALUE ZEROES.
014100******************************************************************
014200*       ACUMULADORES DE ESTADISTICAS DE TRADES (BKT-0005)        *
014300******************************************************************
014400 01  WKR-ESTADISTICAS-TRADES.
014500     05  WKR-TRADES-GANADORES     PIC 9(05) COMP VALUE ZEROES.
014600     05  WKR-TRADES-PERDEDORES    PIC 9(05) COMP VALUE ZEROES.
014700     05  WKR-PNL-TOTAL-GANADORES  PIC S9(08)V9(02) VALUE ZEROES.
014800     05  WKR-PNL-TOTAL-PERDEDORES PIC S9(08)V9(02) VALUE ZEROES.
014900     05  WKR-AVG-WIN              PIC S9(08)V9(02) VALUE ZEROES.
015000     05  WKR-AVG-LOSS             PIC S9(08)V9(02) VALUE ZEROES.
015100     05  WKR-LARGEST-WIN          PIC S9(08)V9(02) VALUE ZEROES.
015200     05  WKR-LARGEST-LOSS         PIC S9(08)V9(02) VALUE ZEROES.
015300******************************************************************
015400*   TABLA FIJA DE RAZONES DE SALIDA, CARGADA POR LITERAL         *
015500*   REDEFINIDO (IDIOMA DE LA CASA), PARA EL ANALISIS DE RAZON    *
015600*   DE SALIDA AL FINAL DEL RESUMEN (BKT-0008).                   *
015700******************************************************************
015800 01  WKR-RAZONES-LIT              PIC X(55) VALUE
015900     'TARGET     STOP_LOSS  TIME_BASED JOB_END    DAILY_LIMIT'.
016000 01  WKR-TABLA-RAZONES REDEFINES WKR-RAZONES-LIT.
016100     05  WKR-RAZON-TEXTO OCCURS 5 TIMES
016200                     INDEXED BY WKR-IX-RZ PIC X(11).
016300 01  WKR-RAZON-CONTADORES.
016400     05  WKR-RAZON-CONTADOR OCCURS 5 TIMES
016500                     INDEXED BY WKR-IX-RZC PIC 9(05) COMP
016600                     VALUE ZEROES.
016700 77  WKR-RAZON-PORCENTAJE         PIC 9(03)V9(02) VALUE ZEROES.
016800******************************************************************
016900*    AREA DE TRABAJO PARA DERIVAR STRIKE Y PRECIOS DE CE/PE      *
017000*    A PARTIR DE LA LLAVE DE CADA PIERNA DE LA POSICION, PARA    *
017100*    EL EXPORT DE TRADES (BKT-0009).                             *
017200******************************************************************
017300 77  WKR-IX-CE-PIERNA             PIC 9(03) COMP VALUE ZEROES.
017400 77  WKR-IX-PE-PIERNA             PIC 9(03) COMP VALUE ZEROES.
017500 01  WKR-PREFIJO-PIERNA           PIC X(02) VALUE SPACES.
017600 01  WKR-CE-STRIKE-EDIT           PIC Z(5)9.99.
017700 01  WKR-PE-STRIKE-EDIT           PIC Z(5)9.99.
017800 01  WKR-CE-ENTRY                 PIC 9(06)V9(03) VALUE ZEROES.
017900 01  WKR-PE-ENTRY                 PIC 9(06)V9(03) VALUE ZEROES.
018000 01  WKR-CE-EXIT                  PIC 9(06)V9(03) VALUE ZEROES.
018100 01  WKR-PE-EXIT                  PIC 9(06)V9(03) VALUE ZEROES.
018200 77  WKR-DURACION-TRADE           PIC S9(05) COMP VALUE ZEROES.
018300******************************************************************
018400 01  WKR-EDIT-MONTO               PIC -(7)9.99.
018500 01  WKR-EDIT-CONTADOR            PIC Z(6)9.
018600 01  WKR-EDIT-PORCENTAJE          PIC Z(2)9.99.
018700 01  WKR-EDIT-FORZADOS            PIC Z(4)9.
018800******************************************************************
018900 COPY BKTTRD.
019000 COPY BKTDLY.
019100 COPY BKTSUP.
019200******************************************************************
019300 LINKAGE SECTION.
019400 01  LK-SIMBOLO                   PIC X(08).
019500 01  LK-FECHA-INICIO               PIC X(10).
019600 01  LK-FECHA-FIN                  PIC X(10).
019700 01  LK-PNL-ACUMULADO              PIC S9(08)V9(02).
019800 01  LK-MAX-DRAWDOWN               PIC S9(08)V9(02).
019900******************************************************************
020000 PROCEDURE DIVISION USING LK-SIMBOLO
020100                          LK-FECHA-INICIO
020200                          LK-FECHA-FIN
020300                          LK-PNL-ACUMULADO
020400                          LK-MAX-DRAWDOWN
020500                          BKT-BITACORA-TRADES
020600                          BKY-TABLA-DIAS
020700                          BKU-TABLA-SETUPS.
020800******************************************************************
020900 0000-MAIN-REPORTEADOR SECTION.
021000     PERFORM 0100-ABRE-ARCHIVOS      THRU 0100-EX.
021100     PERFORM 0200-ESCRIBE-RESUMEN    THRU 0200-EX.
021200     PERFORM 0300-EXPORTA-TRADES     THRU 0300-EX.
021300     PERFORM 0400-EXPORTA-DIARIO     THRU 0400-EX.
021400     PERFORM 0500-EXPORTA-SETUPS     THRU 0500-EX.
021500     PERFORM 0600-CIERRA-ARCHIVOS    THRU 0600-EX.
021600     DISPLAY 'BKTRPT1 - REPORTE DE CORRIDA GENERADO'
021700     GOBACK.
021800 0000-MAIN-REPORTEADOR-E. EXIT.
021900******************************************************************
022000*                A P E R T U R A   D E   A R C H I V O S         *
022100******************************************************************
022200 0100-ABRE-ARCHIVOS SECTION.
022300     MOVE LK-SIMBOLO            TO WKR-SIMBOLO-MINUSCULA
022400     STRING LK-SIMBOLO DELIMITED BY SPACE
022500            '/resumen_' DELIMITED BY SIZE
022600            LK-FECHA-INICIO DELIMITED BY SIZE
022700            '_' DELIMITED BY SIZE
022800            LK-FECHA-FIN DELIMITED BY SIZE
022900            '.txt' DELIMITED BY SIZE
023000            INTO WKR-DD-RESUMEN
023100     END-STRING
023200     STRING LK-SIMBOLO DELIMITED BY SPACE
023300            '/trades_' DELIMITED BY SIZE
023400            LK-FECHA-INICIO DELIMITED BY SIZE
023500            '_' DELIMITED BY SIZE
023600            LK-FECHA-FIN DELIMITED BY SIZE
023700            '.csv' DELIMITED BY SIZE
023800            INTO WKR-DD-TRADES
023900     END-STRING
024000     STRING LK-SIMBOLO DELIMITED BY SPACE
024100            '/diario_' DELIMITED BY SIZE
024200            LK-FECHA-INICIO DELIMITED BY SIZE
024300            '_' DELIMITED BY SIZE
024400            LK-FECHA-FIN DELIMITED BY SIZE
024500            '.csv' DELIMITED BY SIZE
024600            INTO WKR-DD-DIARIO
024700     END-STRING
024800     STRING LK-SIMBOLO DELIMITED BY SPACE
024900            '/setups_' DELIMITED BY SIZE
025000            LK-FECHA-INICIO DELIMITED BY SIZE
025100            '_' DELIMITED BY SIZE
025200            LK-FECHA-FIN DELIMITED BY SIZE
025300            '.csv' DELIMITED BY SIZE
025400            INTO WKR-DD-SETUPS
025500     END-STRING
025600     OPEN OUTPUT BK-RESUMEN-FILE
025700     IF FS-RESUMEN NOT EQUAL 0
025800        DISPLAY '>>> BKTRPT1 - ERROR AL ABRIR RESUMEN '
025900                WKR-DD-RESUMEN ' STATUS: ' FS-RESUMEN
026000     END-IF
026100     OPEN OUTPUT BK-TRADES-FILE
026200     IF FS-TRADES NOT EQUAL 0
026300        DISPLAY '>>> BKTRPT1 - ERROR AL ABRIR TRADES '
026400                WKR-DD-TRADES ' STATUS: ' FS-TRADES
026500     END-IF
026600     OPEN OUTPUT BK-DIARIO-FILE
026700     IF FS-DIARIO NOT EQUAL 0
026800        DISPLAY '>>> BKTRPT1 - ERROR AL ABRIR DIARIO '
026900                WKR-DD-DIARIO ' STATUS: ' FS-DIARIO
027000     END-IF
027100     OPEN OUTPUT BK-SETUPS-FILE
027200     IF FS-SETUPS NOT EQUAL 0
027300        DISPLAY '>>> BKTRPT1 - ERROR AL ABRIR SETUPS '
027400                WKR-DD-SETUPS ' STATUS: ' FS-SETUPS
027500     END-IF.
027600 0100-EX. EXIT.
027700******************************************************************
027800*            E S C R I T U R A   D E L   R E S U M E N          *
027900******************************************************************
028000 0200-ESCRIBE-RESUMEN SECTION.
028100     PERFORM 0202-CALCULA-ESTADISTICAS     THRU 0202-EX.
028200     PERFORM 0204-CALCULA-RAZONES-SALIDA   THRU 0204-EX.
028300     PERFORM 0210-ESCRIBE-ENCABEZADO      THRU 0210-EX.
028400     PERFORM 0220-ESCRIBE-DESEMPENO-GLOBAL THRU 0220-EX.
028500     PERFORM 0230-ESCRIBE-DESEMPENO-DIARIO THRU 0230-EX.
028600     PERFORM 0240-ESCRIBE-DESEMPENO-SETUP  THRU 0240-EX.
028700     PERFORM 0260-ESCRIBE-ESTADISTICAS     THRU 0260-EX.
028800     PERFORM 0280-ESCRIBE-RAZONES-SALIDA   THRU 0280-EX.
028900 0200-EX. EXIT.
029000******************************************************************
029100*    SECCION 1: ENCABEZADO CON SIMBOLO, PERIODO Y SELLO DE       *
029200*    FECHA/HORA DE GENERACION (BKT-0007).                        *
029300******************************************************************
029400 0210-ESCRIBE-ENCABEZADO SECTION.
029500     ACCEPT WKR-FECHA-SISTEMA FROM DATE YYYYMMDD
029600     ACCEPT WKR-HORA-SISTEMA FROM TIME
029700     MOVE SPACES TO WKR-LINEA-RESUMEN
029800     STRING 'REPORTE DE BACKTESTING DE OPCIONES' DELIMITED BY SIZE
029900            INTO WKR-LINEA-RESUMEN
030000     END-STRING
030100     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
030200     MOVE SPACES TO WKR-LINEA-RESUMEN
030300     STRING 'SIMBOLO: ' DELIMITED BY SIZE
030400            LK-SIMBOLO DELIMITED BY SPACE
030500            INTO WKR-LINEA-RESUMEN
030600     END-STRING
030700     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
030800     MOVE SPACES TO WKR-LINEA-RESUMEN
030900     STRING 'PERIODO: ' DELIMITED BY SIZE
031000            LK-FECHA-INICIO DELIMITED BY SIZE
031100            ' AL ' DELIMITED BY SIZE
031200            LK-FECHA-FIN DELIMITED BY SIZE
031300            INTO WKR-LINEA-RESUMEN
031400     END-STRING
031500     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
031600     MOVE SPACES TO WKR-LINEA-RESUMEN
031700     STRING 'GENERADO: ' DELIMITED BY SIZE
031800            WKR-FSIS-ANIO DELIMITED BY SIZE
031900            '-' DELIMITED BY SIZE
032000            WKR-FSIS-MES DELIMITED BY SIZE
032100            '-' DELIMITED BY SIZE
032200            WKR-FSIS-DIA DELIMITED BY SIZE
032300            ' ' DELIMITED BY SIZE
032400            WKR-HSIS-HORA DELIMITED BY SIZE
032500            ':' DELIMITED BY SIZE
032600            WKR-HSIS-MIN DELIMITED BY SIZE
032700            INTO WKR-LINEA-RESUMEN
032800     END-STRING
032900     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN.
033000 0210-EX. EXIT.
033100******************************************************************
033200*    SECCION 2: DESEMPENO GLOBAL DE LA CORRIDA.                  *
033300******************************************************************
033400 0220-ESCRIBE-DESEMPENO-GLOBAL SECTION.
033500     MOVE SPACES TO WKR-LINEA-RESUMEN
033600     STRING 'OVERALL PERFORMANCE' DELIMITED BY SIZE
033700            INTO WKR-LINEA-RESUMEN
033800     END-STRING
033900     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
034000     MOVE LK-PNL-ACUMULADO TO WKR-EDIT-MONTO
034100     MOVE SPACES TO WKR-LINEA-RESUMEN
034200     STRING '  TOTAL P&L: ' DELIMITED BY SIZE
034300            WKR-EDIT-MONTO DELIMITED BY SIZE
034400            INTO WKR-LINEA-RESUMEN
034500     END-STRING
034600     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
034700     MOVE BKT-BIT-TOTAL TO WKR-EDIT-CONTADOR
034800     MOVE SPACES TO WKR-LINEA-RESUMEN
034900     STRING '  TOTAL TRADES: ' DELIMITED BY SIZE
035000            WKR-EDIT-CONTADOR DELIMITED BY SIZE
035100            INTO WKR-LINEA-RESUMEN
035200     END-STRING
035300     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
035400     IF BKT-BIT-TOTAL > 0
035500        COMPUTE WKR-WIN-RATE-GLOBAL ROUNDED =
035600                WKR-TRADES-GANADORES / BKT-BIT-TOTAL
035700     ELSE
035800        MOVE 0 TO WKR-WIN-RATE-GLOBAL
035900     END-IF
036000     MOVE WKR-WIN-RATE-GLOBAL TO WKR-EDIT-PORCENTAJE
036100     MOVE SPACES TO WKR-LINEA-RESUMEN
036200     STRING '  WIN RATE (%): ' DELIMITED BY SIZE
036300            WKR-EDIT-PORCENTAJE DELIMITED BY SIZE
036400            INTO WKR-LINEA-RESUMEN
036500     END-STRING
036600     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
036700     MOVE LK-MAX-DRAWDOWN TO WKR-EDIT-MONTO
036800     MOVE SPACES TO WKR-LINEA-RESUMEN
036900     STRING '  MAX DRAWDOWN: ' DELIMITED BY SIZE
037000            WKR-EDIT-MONTO DELIMITED BY SIZE
037100            INTO WKR-LINEA-RESUMEN
037200     END-STRING
037300     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
037400     IF BKT-BIT-TOTAL > 0
037500        COMPUTE WKR-AVG-TRADE ROUNDED =
037600                LK-PNL-ACUMULADO / BKT-BIT-TOTAL
037700        MOVE WKR-AVG-TRADE TO WKR-EDIT-MONTO
037800        MOVE SPACES TO WKR-LINEA-RESUMEN
037900        STRING '  AVERAGE TRADE: ' DELIMITED BY SIZE
038000               WKR-EDIT-MONTO DELIMITED BY SIZE
038100               INTO WKR-LINEA-RESUMEN
038200        END-STRING
038300        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
038400     END-IF.
038500 0220-EX. EXIT.
038600******************************************************************
038700*    SECCION 3: DESEMPENO DIARIO, UN RENGLON POR DIA PROCESADO,  *
038800*    EN EL ORDEN CRONOLOGICO EN QUE SE FUERON PROCESANDO.        *
038900******************************************************************
039000 0230-ESCRIBE-DESEMPENO-DIARIO SECTION.
039100     MOVE SPACES TO WKR-LINEA-RESUMEN
039200     STRING 'DAILY PERFORMANCE' DELIMITED BY SIZE
039300            INTO WKR-LINEA-RESUMEN
039400     END-STRING
039500     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
039600     IF BKY-DIA-TOTAL > 0
039700        PERFORM 0235-ESCRIBE-RENGLON-DIARIO THRU
039800                 0235-EX
039900                 VARYING WKR-IX-DIA-T FROM 1 BY 1
040000                 UNTIL WKR-IX-DIA-T > BKY-DIA-TOTAL
040100     END-IF.
040200 0230-EX. EXIT.
040300******************************************************************
040400*   IMPRIME UN RENGLON DEL RESUMEN DIARIO (FECHA, PNL, TRADES Y    *
040500*   CIERRES FORZADOS) DENTRO DE LA SECCION 3 DEL REPORTE IMPRESO.  *
040600******************************************************************
040700 0235-ESCRIBE-RENGLON-DIARIO SECTION.
040800     MOVE BKY-D-DAILY-PNL(WKR-IX-DIA-T) TO WKR-EDIT-MONTO
040900     MOVE BKY-D-TRADES-COUNT(WKR-IX-DIA-T) TO WKR-EDIT-CONTADOR
041000     MOVE BKY-D-FORZADOS-FIN-JORNADA(WKR-IX-DIA-T)
041100                               TO WKR-EDIT-FORZADOS
041200     MOVE SPACES TO WKR-LINEA-RESUMEN
041300     STRING '  ' DELIMITED BY SIZE
041400            BKY-D-FECHA-TXT(WKR-IX-DIA-T) DELIMITED BY SIZE
041500            '  P&L: ' DELIMITED BY SIZE
041600            WKR-EDIT-MONTO DELIMITED BY SIZE
041700            '  TRADES: ' DELIMITED BY SIZE
041800            WKR-EDIT-CONTADOR DELIMITED BY SIZE
041900            '  FORCED CLOSES: ' DELIMITED BY SIZE
042000            WKR-EDIT-FORZADOS DELIMITED BY SIZE
042100            INTO WKR-LINEA-RESUMEN
042200     END-STRING
042300     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN.
042400 0235-EX. EXIT.
042500******************************************************************
042600*    SECCION 4: DESEMPENO POR SETUP, UN RENGLON POR CADA UNO     *
042700*    DE LOS CUATRO SETUPS CONFIGURADOS.                          *
042800******************************************************************
042900 0240-ESCRIBE-DESEMPENO-SETUP SECTION.
043000     MOVE SPACES TO WKR-LINEA-RESUMEN
043100     STRING 'SETUP PERFORMANCE' DELIMITED BY SIZE
043200            INTO WKR-LINEA-RESUMEN
043300     END-STRING
043400     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
043500     IF BKU-SETUP-TOTAL > 0
043600        PERFORM 0245-ESCRIBE-RENGLON-SETUP THRU
043700                 0245-EX
043800                 VARYING WKR-IX-SET-T FROM 1 BY 1
043900                 UNTIL WKR-IX-SET-T > BKU-SETUP-TOTAL
044000     END-IF.
044100 0240-EX. EXIT.
044200******************************************************************
044300*   IMPRIME EL RENGLON DE DESEMPENO DE UN SETUP Y, SI TUVO         *
044400*   TRADES, LAS DOS LINEAS DE AVG WIN/AVG LOSS DEBAJO.             *
044500******************************************************************
044600 0245-ESCRIBE-RENGLON-SETUP SECTION.
044700     MOVE BKU-TOTAL-PNL(WKR-IX-SET-T) TO WKR-EDIT-MONTO
044800     MOVE BKU-TOTAL-TRADES(WKR-IX-SET-T) TO WKR-EDIT-CONTADOR
044900     MOVE BKU-WIN-RATE(WKR-IX-SET-T) TO WKR-EDIT-PORCENTAJE
045000     MOVE SPACES TO WKR-LINEA-RESUMEN
045100     STRING '  ' DELIMITED BY SIZE
045200            BKU-SETUP-ID(WKR-IX-SET-T) DELIMITED BY SPACE
045300            '  P&L: ' DELIMITED BY SIZE
045400            WKR-EDIT-MONTO DELIMITED BY SIZE
045500            '  TRADES: ' DELIMITED BY SIZE
045600            WKR-EDIT-CONTADOR DELIMITED BY SIZE
045700            '  WIN RATE (%): ' DELIMITED BY SIZE
045800            WKR-EDIT-PORCENTAJE DELIMITED BY SIZE
045900            INTO WKR-LINEA-RESUMEN
046000     END-STRING
046100     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
046200     MOVE SPACES TO WKR-LINEA-RESUMEN
046300     IF BKU-TOTAL-TRADES(WKR-IX-SET-T) > 0
046400        IF BKU-AVG-WIN(WKR-IX-SET-T) NOT = 0
046500           MOVE BKU-AVG-WIN(WKR-IX-SET-T) TO WKR-EDIT-MONTO
046600           STRING '    AVG WIN: ' DELIMITED BY SIZE
046700                  WKR-EDIT-MONTO DELIMITED BY SIZE
046800                  INTO WKR-LINEA-RESUMEN
046900           END-STRING
047000        ELSE
047100           STRING '    AVG WIN: N/A' DELIMITED BY SIZE
047200                  INTO WKR-LINEA-RESUMEN
047300           END-STRING
047400        END-IF
047500        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
047600        MOVE SPACES TO WKR-LINEA-RESUMEN
047700        IF BKU-AVG-LOSS(WKR-IX-SET-T) NOT = 0
047800           MOVE BKU-AVG-LOSS(WKR-IX-SET-T) TO WKR-EDIT-MONTO
047900           STRING '    AVG LOSS: ' DELIMITED BY SIZE
048000                  WKR-EDIT-MONTO DELIMITED BY SIZE
048100                  INTO WKR-LINEA-RESUMEN
048200           END-STRING
048300        ELSE
048400           STRING '    AVG LOSS: N/A' DELIMITED BY SIZE
048500                  INTO WKR-LINEA-RESUMEN
048600           END-STRING
048700        END-IF
048800        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
048900     END-IF.
049000 0245-EX. EXIT.
049100******************************************************************
049200*    CALCULO DE ESTADISTICAS DE TRADES GANADORES/PERDEDORES,    *
049300*    RECORRIENDO UNA SOLA VEZ LA BITACORA COMPLETA (BKT-0005).  *
049400******************************************************************
049500 0202-CALCULA-ESTADISTICAS SECTION.
049600     MOVE ZEROES TO WKR-ESTADISTICAS-TRADES
049700     IF BKT-BIT-TOTAL > 0
049800        PERFORM 0203-ACUMULA-TRADE THRU
049900                 0203-EX
050000                 VARYING WKR-IX-BIT-T FROM 1 BY 1
050100                 UNTIL WKR-IX-BIT-T > BKT-BIT-TOTAL
050200     END-IF
050300     IF WKR-TRADES-GANADORES > 0
050400        COMPUTE WKR-AVG-WIN ROUNDED =
050500                WKR-PNL-TOTAL-GANADORES / WKR-TRADES-GANADORES
050600     END-IF
050700     IF WKR-TRADES-PERDEDORES > 0
050800        COMPUTE WKR-AVG-LOSS ROUNDED =
050900                WKR-PNL-TOTAL-PERDEDORES / WKR-TRADES-PERDEDORES
051000     END-IF.
051100 0202-EX. EXIT.
051200******************************************************************
051300*   CLASIFICA UN TRADE DE LA BITACORA EN GANADOR O PERDEDOR Y      *
051400*   ACTUALIZA EL MAYOR GANADOR/PERDEDOR VISTO HASTA AHORA.         *
051500******************************************************************
051600 0203-ACUMULA-TRADE SECTION.
051700     IF BKT-BIT-PNL(WKR-IX-BIT-T) > 0
051800        ADD 1 TO WKR-TRADES-GANADORES
051900        ADD BKT-BIT-PNL(WKR-IX-BIT-T) TO WKR-PNL-TOTAL-GANADORES
052000        IF BKT-BIT-PNL(WKR-IX-BIT-T) > WKR-LARGEST-WIN
052100           MOVE BKT-BIT-PNL(WKR-IX-BIT-T) TO WKR-LARGEST-WIN
052200        END-IF
052300     ELSE
052400        IF BKT-BIT-PNL(WKR-IX-BIT-T) < 0
052500           ADD 1 TO WKR-TRADES-PERDEDORES
052600           ADD BKT-BIT-PNL(WKR-IX-BIT-T)
052700                        TO WKR-PNL-TOTAL-PERDEDORES
052800           IF BKT-BIT-PNL(WKR-IX-BIT-T) < WKR-LARGEST-LOSS
052900              MOVE BKT-BIT-PNL(WKR-IX-BIT-T) TO WKR-LARGEST-LOSS
053000           END-IF
053100        END-IF
053200     END-IF.
053300 0203-EX. EXIT.
053400******************************************************************
053500*    CONTEO DE TRADES POR RAZON DE SALIDA, SOBRE LA TABLA FIJA  *
053600*    DE CINCO RAZONES CONOCIDAS (BKT-0008).                     *
053700******************************************************************
053800 0204-CALCULA-RAZONES-SALIDA SECTION.
053900     MOVE ZEROES TO WKR-RAZON-CONTADORES
054000     IF BKT-BIT-TOTAL > 0
054100        PERFORM 0205-ACUMULA-RAZON THRU
054200                 0205-EX
054300                 VARYING WKR-IX-BIT-T FROM 1 BY 1
054400                 UNTIL WKR-IX-BIT-T > BKT-BIT-TOTAL
054500     END-IF.
054600 0204-EX. EXIT.
054700******************************************************************
054800*   PARA EL TRADE WKR-IX-BIT-T, RECORRE LAS CINCO RAZONES DE       *
054900*   SALIDA CONOCIDAS HASTA ENCONTRAR LA SUYA.                      *
055000******************************************************************
055100 0205-ACUMULA-RAZON SECTION.
055200     PERFORM 0206-BUSCA-RAZON THRU
055300              0206-EX
055400              VARYING WKR-IX-RZ FROM 1 BY 1
055500              UNTIL WKR-IX-RZ > 5.
055600 0205-EX. EXIT.
055700******************************************************************
055800*   COMPARA LA RAZON DE SALIDA DEL TRADE CONTRA LA RAZON WKR-IX-RZ *
055900*   DE LA TABLA FIJA; SI COINCIDE, ACUMULA Y CORTA EL CICLO        *
056000*   FORZANDO EL INDICE A 6 (NO HAY GO TO DENTRO DE ESTE PARRAFO).  *
056100******************************************************************
056200 0206-BUSCA-RAZON SECTION.
056300     IF BKT-BIT-EXIT-REASON(WKR-IX-BIT-T) =
056400                       WKR-RAZON-TEXTO(WKR-IX-RZ)
056500        ADD 1 TO WKR-RAZON-CONTADOR(WKR-IX-RZ)
056600        SET WKR-IX-RZ TO 6
056700     END-IF.
056800 0206-EX. EXIT.
056900******************************************************************
057000*    SECCION 5: ESTADISTICAS DE TRADES GANADORES/PERDEDORES.    *
057100******************************************************************
057200 0260-ESCRIBE-ESTADISTICAS SECTION.
057300     MOVE SPACES TO WKR-LINEA-RESUMEN
057400     STRING 'TRADE STATISTICS' DELIMITED BY SIZE
057500            INTO WKR-LINEA-RESUMEN
057600     END-STRING
057700     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
057800     MOVE WKR-TRADES-GANADORES TO WKR-EDIT-CONTADOR
057900     MOVE SPACES TO WKR-LINEA-RESUMEN
058000     STRING '  WINNING TRADES: ' DELIMITED BY SIZE
058100            WKR-EDIT-CONTADOR DELIMITED BY SIZE
058200            INTO WKR-LINEA-RESUMEN
058300     END-STRING
058400     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
058500     MOVE WKR-TRADES-PERDEDORES TO WKR-EDIT-CONTADOR
058600     MOVE SPACES TO WKR-LINEA-RESUMEN
058700     STRING '  LOSING TRADES: ' DELIMITED BY SIZE
058800            WKR-EDIT-CONTADOR DELIMITED BY SIZE
058900            INTO WKR-LINEA-RESUMEN
059000     END-STRING
059100     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
059200     IF WKR-TRADES-GANADORES > 0
059300        MOVE WKR-AVG-WIN TO WKR-EDIT-MONTO
059400        MOVE SPACES TO WKR-LINEA-RESUMEN
059500        STRING '  AVERAGE WIN: ' DELIMITED BY SIZE
059600               WKR-EDIT-MONTO DELIMITED BY SIZE
059700               INTO WKR-LINEA-RESUMEN
059800        END-STRING
059900        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
060000        MOVE WKR-LARGEST-WIN TO WKR-EDIT-MONTO
060100        MOVE SPACES TO WKR-LINEA-RESUMEN
060200        STRING '  LARGEST WIN: ' DELIMITED BY SIZE
060300               WKR-EDIT-MONTO DELIMITED BY SIZE
060400               INTO WKR-LINEA-RESUMEN
060500        END-STRING
060600        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
060700     END-IF
060800     IF WKR-TRADES-PERDEDORES > 0
060900        MOVE WKR-AVG-LOSS TO WKR-EDIT-MONTO
061000        MOVE SPACES TO WKR-LINEA-RESUMEN
061100        STRING '  AVERAGE LOSS: ' DELIMITED BY SIZE
061200               WKR-EDIT-MONTO DELIMITED BY SIZE
061300               INTO WKR-LINEA-RESUMEN
061400        END-STRING
061500        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
061600        MOVE WKR-LARGEST-LOSS TO WKR-EDIT-MONTO
061700        MOVE SPACES TO WKR-LINEA-RESUMEN
061800        STRING '  LARGEST LOSS: ' DELIMITED BY SIZE
061900               WKR-EDIT-MONTO DELIMITED BY SIZE
062000               INTO WKR-LINEA-RESUMEN
062100        END-STRING
062200        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
062300     END-IF.
062400 0260-EX. EXIT.
062500******************************************************************
062600*    SECCION 6: ANALISIS DE RAZON DE SALIDA, UN RENGLON POR     *
062700*    CADA RAZON VISTA EN LA BITACORA (BKT-0008).                *
062800******************************************************************
062900 0280-ESCRIBE-RAZONES-SALIDA SECTION.
063000     MOVE SPACES TO WKR-LINEA-RESUMEN
063100     STRING 'EXIT REASON ANALYSIS' DELIMITED BY SIZE
063200            INTO WKR-LINEA-RESUMEN
063300     END-STRING
063400     WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
063500     PERFORM 0285-ESCRIBE-RENGLON-RAZON THRU
063600              0285-EX
063700              VARYING WKR-IX-RAZON-T FROM 1 BY 1
063800              UNTIL WKR-IX-RAZON-T > 5.
063900 0280-EX. EXIT.
064000******************************************************************
064100*   IMPRIME UNA RAZON DE SALIDA CON SU CONTEO Y SU PORCENTAJE     *
064200*   SOBRE EL TOTAL DE TRADES DE LA CORRIDA; OMITE LAS RAZONES     *
064300*   QUE NO SE PRESENTARON (CONTADOR EN CERO).                     *
064400******************************************************************
064500 0285-ESCRIBE-RENGLON-RAZON SECTION.
064600     IF WKR-RAZON-CONTADOR(WKR-IX-RAZON-T) > 0
064700        COMPUTE WKR-RAZON-PORCENTAJE ROUNDED =
064800                WKR-RAZON-CONTADOR(WKR-IX-RAZON-T) * 100 /
064900                BKT-BIT-TOTAL
065000        MOVE WKR-RAZON-CONTADOR(WKR-IX-RAZON-T)
065100                                  TO WKR-EDIT-CONTADOR
065200        MOVE WKR-RAZON-PORCENTAJE TO WKR-EDIT-PORCENTAJE
065300        MOVE SPACES TO WKR-LINEA-RESUMEN
065400        STRING '  ' DELIMITED BY SIZE
065500               WKR-RAZON-TEXTO(WKR-IX-RAZON-T) DELIMITED BY SPACE
065600               '  COUNT: ' DELIMITED BY SIZE
065700               WKR-EDIT-CONTADOR DELIMITED BY SIZE
065800               '  PCT: ' DELIMITED BY SIZE
065900               WKR-EDIT-PORCENTAJE DELIMITED BY SIZE
066000               INTO WKR-LINEA-RESUMEN
066100        END-STRING
066200        WRITE BK-RESUMEN-RENGLON FROM WKR-LINEA-RESUMEN
066300     END-IF.
066400 0285-EX. EXIT.
066500******************************************************************
066600*         E X P O R T   D E   T R A D E S   A   C S V            *
066700******************************************************************
066800 0300-EXPORTA-TRADES SECTION.
066900     MOVE 0 TO WKR-TRADE-ID
067000     IF BKT-BIT-TOTAL > 0
067100        PERFORM 0310-EXPORTA-UN-TRADE THRU
067200                 0310-EX
067300                 VARYING WKR-IX-BIT-T FROM 1 BY 1
067400                 UNTIL WKR-IX-BIT-T > BKT-BIT-TOTAL
067500     END-IF.
067600 0300-EX. EXIT.
067700******************************************************************
067800*   ARMA EL RENGLON CSV DE UN TRADE CERRADO: LOCALIZA SU PIERNA    *
067900*   CE Y SU PIERNA PE DENTRO DE LA BITACORA, CALCULA LA DURACION   *
068000*   DEL TRADE EN TICKS, Y DEJA 'N/A' EN LOS CAMPOS DEL LADO QUE    *
068100*   EL TRADE NO LLEGO A ABRIR (P.EJ. SCALPING ES UN SOLO LADO).    *
068200******************************************************************
068300 0310-EXPORTA-UN-TRADE SECTION.
068400     MOVE 0 TO WKR-IX-CE-PIERNA
068500     MOVE 0 TO WKR-IX-PE-PIERNA
068600     PERFORM 0320-BUSCA-PIERNA-CE THRU
068700              0320-EX
068800              VARYING WKR-IX-PIERNA-T FROM 1 BY 1
068900              UNTIL WKR-IX-PIERNA-T >
069000              BKT-BIT-TOTAL-PIERNAS(WKR-IX-BIT-T)
069100     PERFORM 0330-BUSCA-PIERNA-PE THRU
069200              0330-EX
069300              VARYING WKR-IX-PIERNA-T FROM 1 BY 1
069400              UNTIL WKR-IX-PIERNA-T >
069500              BKT-BIT-TOTAL-PIERNAS(WKR-IX-BIT-T)
069600     ADD 1 TO WKR-TRADE-ID
069700     MOVE ZEROES TO BK-TRADES-RENGLON
069800     MOVE SPACES TO BKT-LINEA-CSV-TRADE
069900     MOVE WKR-TRADE-ID            TO BKT-CSV-TRADE-ID
070000     MOVE BKT-BIT-SETUP-ID(WKR-IX-BIT-T)  TO BKT-CSV-SETUP-ID
070100     MOVE BKT-BIT-FECHA-TXT(WKR-IX-BIT-T) TO BKT-CSV-FECHA
070200     MOVE BKT-BIT-ENTRY-TIMEINDEX(WKR-IX-BIT-T)
070300                                   TO BKT-CSV-ENTRY-TIME
070400     MOVE BKT-BIT-EXIT-TIMEINDEX(WKR-IX-BIT-T)
070500                                   TO BKT-CSV-EXIT-TIME
070600     COMPUTE WKR-DURACION-TRADE =
070700             BKT-BIT-EXIT-TIMEINDEX(WKR-IX-BIT-T) -
070800             BKT-BIT-ENTRY-TIMEINDEX(WKR-IX-BIT-T)
070900     MOVE WKR-DURACION-TRADE       TO BKT-CSV-DURACION
071000     MOVE BKT-BIT-EXIT-REASON(WKR-IX-BIT-T) TO BKT-CSV-EXIT-REASON
071100     MOVE BKT-BIT-PNL(WKR-IX-BIT-T) TO BKT-CSV-TOTAL-PNL
071200     MOVE BKT-BIT-QUANTITY(WKR-IX-BIT-T) TO BKT-CSV-QUANTITY
071300     MOVE ZEROES TO WKR-CE-ENTRY WKR-CE-EXIT
071400     MOVE ZEROES TO WKR-PE-ENTRY WKR-PE-EXIT
071500     IF WKR-IX-CE-PIERNA > 0
071600        MOVE BKT-BIT-STRIKE-PIERNA(WKR-IX-BIT-T WKR-IX-CE-PIERNA)
071700                                   TO WKR-CE-STRIKE-EDIT
071800        MOVE WKR-CE-STRIKE-EDIT    TO BKT-CSV-CE-STRIKE
071900        MOVE BKT-BIT-PRECIO-ENTRADA(WKR-IX-BIT-T WKR-IX-CE-PIERNA)
072000                                   TO WKR-CE-ENTRY
072100        MOVE BKT-BIT-PRECIO-SALIDA(WKR-IX-BIT-T WKR-IX-CE-PIERNA)
072200                                   TO WKR-CE-EXIT
072300     ELSE
072400        MOVE 'N/A' TO BKT-CSV-CE-STRIKE
072500     END-IF
072600     IF WKR-IX-PE-PIERNA > 0
072700        MOVE BKT-BIT-STRIKE-PIERNA(WKR-IX-BIT-T WKR-IX-PE-PIERNA)
072800                                   TO WKR-PE-STRIKE-EDIT
072900        MOVE WKR-PE-STRIKE-EDIT    TO BKT-CSV-PE-STRIKE
073000        MOVE BKT-BIT-PRECIO-ENTRADA(WKR-IX-BIT-T WKR-IX-PE-PIERNA)
073100                                   TO WKR-PE-ENTRY
073200        MOVE BKT-BIT-PRECIO-SALIDA(WKR-IX-BIT-T WKR-IX-PE-PIERNA)
073300                                   TO WKR-PE-EXIT
073400     ELSE
073500        MOVE 'N/A' TO BKT-CSV-PE-STRIKE
073600     END-IF
073700     MOVE WKR-CE-ENTRY TO BKT-CSV-CE-ENTRY
073800     MOVE WKR-PE-ENTRY TO BKT-CSV-PE-ENTRY
073900     MOVE WKR-CE-EXIT  TO BKT-CSV-CE-EXIT
074000     MOVE WKR-PE-EXIT  TO BKT-CSV-PE-EXIT
074100     WRITE BK-TRADES-RENGLON FROM BKT-LINEA-CSV-TRADE.
074200 0310-EX. EXIT.
074300******************************************************************
074400*   LOCALIZA, DENTRO DE LAS PIERNAS DEL TRADE, LA QUE TRAE EL       *
074500*   PREFIJO 'CE' EN SU LLAVE; SI HAY VARIAS SE QUEDA CON LA        *
074600*   ULTIMA VISTA (NO APLICA EN ESTA CORRIDA: CADA TRADE TRAE       *
074700*   A LO SUMO UNA PIERNA POR LADO).                                *
074800******************************************************************
074900 0320-BUSCA-PIERNA-CE SECTION.
075000     MOVE BKT-BIT-LLAVE-PIERNA(WKR-IX-BIT-T WKR-IX-PIERNA-T)(1:2)
075100                                   TO WKR-PREFIJO-PIERNA
075200     IF WKR-PREFIJO-PIERNA = 'CE'
075300        MOVE WKR-IX-PIERNA-T TO WKR-IX-CE-PIERNA
075400     END-IF.
075500 0320-EX. EXIT.
075600******************************************************************
075700*   MISMA BUSQUEDA QUE 0320-BUSCA-PIERNA-CE PERO DEL LADO PE.      *
075800******************************************************************
075900 0330-BUSCA-PIERNA-PE SECTION.
076000     MOVE BKT-BIT-LLAVE-PIERNA(WKR-IX-BIT-T WKR-IX-PIERNA-T)(1:2)
076100                                   TO WKR-PREFIJO-PIERNA
076200     IF WKR-PREFIJO-PIERNA = 'PE'
076300        MOVE WKR-IX-PIERNA-T TO WKR-IX-PE-PIERNA
076400     END-IF.
076500 0330-EX. EXIT.
076600******************************************************************
076700*      E X P O R T   D E   R E S U L T A D O S   D I A R I O S   *
076800******************************************************************
076900 0400-EXPORTA-DIARIO SECTION.
077000     IF BKY-DIA-TOTAL > 0
077100        PERFORM 0410-EXPORTA-UN-DIA THRU
077200                 0410-EX
077300                 VARYING WKR-IX-DIA-T FROM 1 BY 1
077400                 UNTIL WKR-IX-DIA-T > BKY-DIA-TOTAL
077500     END-IF.
077600 0400-EX. EXIT.
077700******************************************************************
077800*   ARMA EL RENGLON CSV DE UN DIA DE LA CORRIDA: FECHA, PNL DEL    *
077900*   DIA, TRADES DEL DIA Y CIERRES FORZADOS POR FIN DE JORNADA.     *
078000******************************************************************
078100 0410-EXPORTA-UN-DIA SECTION.
078200     MOVE ZEROES TO BK-DIARIO-RENGLON
078300     MOVE SPACES TO BKY-LINEA-CSV-DIARIO
078400     MOVE BKY-D-FECHA-TXT(WKR-IX-DIA-T)      TO BKY-CSV-FECHA
078500     MOVE BKY-D-DAILY-PNL(WKR-IX-DIA-T)       TO BKY-CSV-DAILY-PNL
078600     MOVE BKY-D-TRADES-COUNT(WKR-IX-DIA-T)    TO
078700                               BKY-CSV-TRADES-COUNT
078800     MOVE BKY-D-FORZADOS-FIN-JORNADA(WKR-IX-DIA-T) TO
078900                               BKY-CSV-FORZADOS
079000     WRITE BK-DIARIO-RENGLON FROM BKY-LINEA-CSV-DIARIO.
079100 0410-EX. EXIT.
079200******************************************************************
079300*      E X P O R T   P O R   S E T U P   A   C S V               *
079400******************************************************************
079500 0500-EXPORTA-SETUPS SECTION.
079600     IF BKU-SETUP-TOTAL > 0
079700        PERFORM 0510-EXPORTA-UN-SETUP THRU
079800                 0510-EX
079900                 VARYING WKR-IX-SET-T FROM 1 BY 1
080000                 UNTIL WKR-IX-SET-T > BKU-SETUP-TOTAL
080100     END-IF.
080200 0500-EX. EXIT.
080300******************************************************************
080400*   ARMA EL RENGLON CSV DE UN SETUP: SUS TOTALES DE TODA LA        *
080500*   CORRIDA (PNL, TRADES, WIN RATE, PROMEDIOS Y MAX DRAWDOWN).     *
080600******************************************************************
080700 0510-EXPORTA-UN-SETUP SECTION.
080800     MOVE ZEROES TO BK-SETUPS-RENGLON
080900     MOVE SPACES TO BKU-LINEA-CSV-SETUP
081000     MOVE BKU-SETUP-ID(WKR-IX-SET-T)      TO BKU-CSV-SETUP-ID
081100     MOVE BKU-TOTAL-PNL(WKR-IX-SET-T)     TO BKU-CSV-TOTAL-PNL
081200     MOVE BKU-TOTAL-TRADES(WKR-IX-SET-T)  TO BKU-CSV-TOTAL-TRADES
081300     MOVE BKU-WIN-RATE(WKR-IX-SET-T)      TO BKU-CSV-WIN-RATE
081400     MOVE BKU-AVG-WIN(WKR-IX-SET-T)       TO BKU-CSV-AVG-WIN
081500     MOVE BKU-AVG-LOSS(WKR-IX-SET-T)      TO BKU-CSV-AVG-LOSS
081600     MOVE BKU-MAX-DRAWDOWN(WKR-IX-SET-T)  TO BKU-CSV-MAX-DRAWDOWN
081700     WRITE BK-SETUPS-RENGLON FROM BKU-LINEA-CSV-SETUP.
081800 0510-EX. EXIT.
081900******************************************************************
082000*                C I E R R E   D E   A R C H I V O S             *
082100******************************************************************
082200 0600-CIERRA-ARCHIVOS SECTION.
082300     CLOSE BK-RESUMEN-FILE
082400     CLOSE BK-TRADES-FILE
082500     CLOSE BK-DIARIO-FILE
082600     CLOSE BK-SETUPS-FILE.
082700 0600-EX. EXIT.
