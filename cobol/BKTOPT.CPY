000100******************************************************************
000200*              O P C I O N E S   -   C A D E N A   D I A           *
000300******************************************************************
000400*    COPYBOOK      : BKTOPT                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : LAYOUT DE UNA LINEA DEL ARCHIVO DE TICKS DE  *
000700*                  : OPCIONES (<FECHA>_BK.csv) Y TABLA EN MEMORIA *
000800*                  : DE LA CADENA DE OPCIONES DEL TICK VIGENTE.   *
000900*    MANTENIMIENTO :                                              *
001000*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001100*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001200******************************************************************
001300*--------------------------------------------------------------*
001400*   REGISTRO DE UN RENGLON DEL CSV DE OPCIONES (4 CAMPOS)       *
001500*   "TIMESTAMP,TIPO,STRIKE,PRECIO"                               *
001600*--------------------------------------------------------------*
001700 01  BKO-RENGLON-OPCION.
001800     05  BKO-LINEA-CRUDA           PIC X(132).
001900     05  BKO-CAMPOS-OK             PIC 9(01) VALUE ZEROES.
002000         88  BKO-RENGLON-VALIDO            VALUE 1.
002100         88  BKO-RENGLON-MALFORMADO        VALUE 0.
002200     05  BKO-TIMESTAMP             PIC 9(05) VALUE ZEROES.
002300     05  BKO-TIPO-OPCION           PIC X(02) VALUE SPACES.
002400         88  BKO-ES-CE                     VALUE 'CE'.
002500         88  BKO-ES-PE                     VALUE 'PE'.
002600     05  BKO-STRIKE                PIC 9(06)V9(02) VALUE ZEROES.
002700     05  BKO-PRECIO                PIC 9(06)V9(03) VALUE ZEROES.
002800     05  FILLER                    PIC X(09).
002900*--------------------------------------------------------------*
003000*   CLAVE COMPUESTA DE UNA PIERNA DE OPCION EN LA CADENA         *
003100*   TIPO_STRIKE  O  TIPO_STRIKE_LADO PARA SETUPS CON COBERTURA   *
003200*--------------------------------------------------------------*
003300 01  BKO-LLAVE-PIERNA.
003400     05  BKO-LLP-TIPO              PIC X(02).
003500     05  FILLER                    PIC X(01) VALUE '_'.
003600     05  BKO-LLP-STRIKE-X          PIC 9(08).
003700     05  FILLER                    PIC X(01) VALUE '_'.
003800     05  BKO-LLP-LADO              PIC X(06).
003900     05  FILLER                    PIC X(02).
004000*--------------------------------------------------------------*
004100*   CADENA DE OPCIONES DEL DIA EN MEMORIA - INDEXADA POR        *
004200*   (TIMESTAMP, TIPO, STRIKE) -> PRECIO. SE RECARGA EN CADA DIA *
004300*   DE CORRIDA POR BKTLOAD Y ES LEIDA POR BKTENG1 A CADA TICK.  *
004400*--------------------------------------------------------------*
004500 01  BKO-CADENA-DIA.
004600     05  BKO-CAD-TOTAL-RENGLONES   PIC 9(07) COMP VALUE ZEROES.
004700     05  BKO-CAD-RENGLON OCCURS 1 TO 120000 TIMES
004800                          DEPENDING ON BKO-CAD-TOTAL-RENGLONES
004900                          ASCENDING KEY IS BKO-CAD-TIMESTAMP
005000                          INDEXED BY BKO-IX-CAD.
005100         10  BKO-CAD-TIMESTAMP     PIC 9(05).
005200         10  BKO-CAD-TIPO          PIC X(02).
005300         10  BKO-CAD-STRIKE        PIC 9(06)V9(02).
005400         10  BKO-CAD-PRECIO        PIC 9(06)V9(03).
005500         10  FILLER                PIC X(03).
005600*--------------------------------------------------------------*
005700*   SNAPSHOT DEL TICK VIGENTE: PRECIOS POR PIERNA Y LISTA DE    *
005800*   STRIKES DISTINTOS VISTOS EN CE/PE DE ESE TICK (BKTENG1 LA   *
005900*   RECONSTRUYE A CADA TICK ANTES DE LAS FASES DE ENTRADA).     *
006000*--------------------------------------------------------------*
006100 01  BKO-TICK-VIGENTE.
006200     05  BKO-TICK-TIMESTAMP        PIC 9(05) VALUE ZEROES.
006300     05  BKO-TICK-TOTAL-PIERNAS    PIC 9(03) COMP VALUE ZEROES.
006400     05  BKO-TICK-PIERNA OCCURS 0 TO 400 TIMES
006500                          DEPENDING ON BKO-TICK-TOTAL-PIERNAS
006600                          INDEXED BY BKO-IX-TICK.
006700         10  BKO-TICK-TIPO         PIC X(02).
006800         10  BKO-TICK-STRIKE       PIC 9(06)V9(02).
006900         10  BKO-TICK-PRECIO       PIC 9(06)V9(03).
007000     05  BKO-TICK-TOTAL-STRIKES    PIC 9(03) COMP VALUE ZEROES.
007100     05  BKO-TICK-STRIKE-LISTA OCCURS 0 TO 200 TIMES
007200                          DEPENDING ON BKO-TICK-TOTAL-STRIKES
007300                          ASCENDING KEY IS BKO-TICK-STRIKE-VAL
007400                          INDEXED BY BKO-IX-STRK.
007500         10  BKO-TICK-STRIKE-VAL   PIC 9(06)V9(02).
007600*--------------------------------------------------------------*
