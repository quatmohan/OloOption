000100******************************************************************
000200*              R E S U L T A D O S   P O R   S E T U P           *
000300******************************************************************
000400*    COPYBOOK      : BKTSUP                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : UN RENGLON POR SETUP CONFIGURADO, CALCULADO  *
000700*                  : UNA SOLA VEZ AL FINAL DE LA CORRIDA, Y EL    *
000800*                  : DETALLE DEL EXPORT CSV DE DESEMPENO POR      *
000900*                  : SETUP.                                      *
001000*    MANTENIMIENTO :                                              *
001100*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001200*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001300******************************************************************
001400*--------------------------------------------------------------*
001500*   TABLA DE DESEMPENO POR SETUP - UN RENGLON POR CADA UNO DE   *
001600*   LOS CUATRO SETUPS CONFIGURADOS, CALCULADA POR               *
001700*   0420-CALCULA-POR-SETUP EN BKTENG1 AL CERRAR LA CORRIDA.      *
001800*--------------------------------------------------------------*
001900 01  BKU-TABLA-SETUPS.
002000     05  BKU-SETUP-TOTAL           PIC 9(02) COMP VALUE ZEROES.
002100     05  BKU-SETUP OCCURS 4 TIMES INDEXED BY BKU-IX-SET.
002200         10  BKU-SETUP-ID          PIC X(30).
002300         10  BKU-TOTAL-PNL         PIC S9(08)V9(02).
002400         10  BKU-TOTAL-TRADES      PIC 9(05) COMP.
002500         10  BKU-WIN-RATE          PIC 9(01)V9(04).
002600         10  BKU-AVG-WIN           PIC S9(08)V9(02).
002700         10  BKU-AVG-LOSS          PIC S9(08)V9(02).
002800         10  BKU-MAX-DRAWDOWN      PIC S9(08)V9(02) VALUE ZEROES.
002900         10  FILLER                PIC X(10).
003000*--------------------------------------------------------------*
003100*   DETALLE DEL EXPORT CSV DE DESEMPENO POR SETUP.              *
003200*--------------------------------------------------------------*
003300 01  BKU-LINEA-CSV-SETUP.
003400     05  BKU-CSV-SETUP-ID          PIC X(30).
003500     05  FILLER                    PIC X(01) VALUE ','.
003600     05  BKU-CSV-TOTAL-PNL         PIC -(7)9.99.
003700     05  FILLER                    PIC X(01) VALUE ','.
003800     05  BKU-CSV-TOTAL-TRADES      PIC Z(4)9.
003900     05  FILLER                    PIC X(01) VALUE ','.
004000     05  BKU-CSV-WIN-RATE          PIC Z.9999.
004100     05  FILLER                    PIC X(01) VALUE ','.
004200     05  BKU-CSV-AVG-WIN           PIC -(7)9.99.
004300     05  FILLER                    PIC X(01) VALUE ','.
004400     05  BKU-CSV-AVG-LOSS          PIC -(7)9.99.
004500     05  FILLER                    PIC X(01) VALUE ','.
004600     05  BKU-CSV-MAX-DRAWDOWN      PIC -(7)9.99.
004700     05  FILLER                    PIC X(20).
