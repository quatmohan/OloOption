000100******************************************************************
000200* FECHA       : 05/01/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BACKTESTING DE OPCIONES                          *
000500* PROGRAMA    : BKTLOAD                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA A MEMORIA LA CADENA DE OPCIONES, EL SPOT   *
000800*             : Y LAS PROPIEDADES DE UN DIA DE NEGOCIACION PARA  *
000900*             : UN SIMBOLO DADO. ES LLAMADO UNA VEZ POR CADA DIA *
001000*             : DESDE EL MOTOR DE BACKTESTING BKTENG1.           *
001100* ARCHIVOS    : BKOPCI=A, BKSPOT=A, BKPROP=A                     *
001200* ACCION (ES) : C=CARGAR UN DIA DE DATOS HISTORICOS              *
001300* INSTALADO   : 05/01/1987                                       *
001400* BPM/RATIONAL: BKT-0001                                         *
001500* NOMBRE      : CARGA DE DATOS HISTORICOS DE BACKTESTING         *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*    AMENDMENT HISTORY                                           *
001900*    FECHA       AUTOR            TICKET    DESCRIPCION          *
002000*    05/01/1987  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL.    *
002100*    14/02/1987  J.MENDEZ  (JJMM) BKT-0002  SE AGREGA VALIDACION *
002200*                                 DE RENGLONES MAL FORMADOS EN   *
002300*                                 EL CSV DE OPCIONES.            *
002400*    03/09/1989  R.CASTILLO(RC89) BKT-0003  SE CORRIGE LECTURA   *
002500*                                 DEL .prop CUANDO EL RENGLON    *
002600*                                 TRAE ESPACIOS A LA IZQUIERDA.  *
002700*    22/11/1991  E.RAMIREZ (PEDR) BKT-0004  SE PERMITE QUE EL    *
002800*                                 ARCHIVO DE SPOT NO EXISTA SIN  *
002900*                                 TRONAR LA CARGA DEL DIA.       *
003000*    17/05/1994  L.AGUILAR (LAAG) BKT-0005  SE AJUSTA DEFAULT DE *
003100*                                 jobEndIdx A 4660 SEGUN NUEVO   *
003200*                                 ESTANDAR DE JORNADA.           *
003300*    30/10/1998  R.CASTILLO(RC89) BKT-0006  AJUSTE DE SIGLO PARA *
003400*                                 COMPARACION DE FECHAS AAAA.    *
003500*    19/01/1999  E.RAMIREZ (PEDR) BKT-0007  REVISION Y2K: LA     *
003600*                                 FECHA DEL DIA SE MANEJA COMO   *
003700*                                 TEXTO AAAA-MM-DD, SIN RIESGO   *
003800*                                 DE CORTE DE SIGLO.             *
003900*    08/08/2003  J.MENDEZ  (JJMM) BKT-0008  SE AGREGA TOLERANCIA *
004000*                                 A RENGLONES DEL .prop QUE      *
004100*                                 INICIAN CON '#' O SIN '='.     *
004200*    11/03/2009  L.AGUILAR (LAAG) BKT-0009  SE AMPLIA LA TABLA   *
004300*                                 DE RENGLONES DE OPCIONES A     *
004400*                                 120000 POR VOLUMEN DE TICKS.   *
004500*    06/06/2013  R.CASTILLO(RC89) BKT-0010  SE DOCUMENTA RUTINA  *
004600*                                 DE VALIDACION NUMERICA SIN     *
004700*                                 FUNCIONES INTRINSECAS.         *
004800*    27/01/2024  E.RAMIREZ (PEDR) BKT-0011  REVISION GENERAL     *
004900*                                 PARA SOPORTAR LOS CUATRO       *
005000*                                 SETUPS DE BKTENG1.             *
005100*    18/11/2024  E.RAMIREZ (PEDR) BKT-0012  SE EXTRAEN LOS       *
005200*                                 CICLOS DE LECTURA A PARRAFOS    *
005300*                                 AUXILIARES, PARA RESPETAR EL    *
005400*                                 ESTANDAR DE LA CASA DE NO       *
005500*                                 ANIDAR PERFORM/END-PERFORM.     *
005600*    02/12/2024  E.RAMIREZ (PEDR) BKT-0013  WKS-SIMBOLO-MINUSC.  *
005700*                                 NUNCA SE DOBLABA A MINUSCULAS: *
005800*                                 SI EL OPERADOR TECLEABA EL      *
005900*                                 SIMBOLO EN MAYUSCULAS, EL SPOT  *
006000*                                 NO SE ENCONTRABA Y LA CORRIDA   *
006100*                                 SEGUIA SIN TICKS.               *
006200******************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID.    BKTLOAD.
006500 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
006600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BACKTESTING.
006700 DATE-WRITTEN.  05/01/1987.
006800 DATE-COMPILED.
006900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     CLASS BKL-CLASE-NUMERICA IS "0123456789"
007500     UPSI-0 ON STATUS IS WKS-MODO-DIAGNOSTICO.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT BK-OPCIONES-FILE  ASSIGN TO DYNAMIC WKS-DD-OPCIONES
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-OPCIONES.
008100     SELECT BK-SPOT-FILE      ASSIGN TO DYNAMIC WKS-DD-SPOT
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-SPOT.
008400     SELECT BK-PROP-FILE      ASSIGN TO DYNAMIC WKS-DD-PROP
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-PROP.
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  BK-OPCIONES-FILE.
009100 01  BK-OPCIONES-RENGLON           PIC X(132).
009200 FD  BK-SPOT-FILE.
009300 01  BK-SPOT-RENGLON               PIC X(132).
009400 FD  BK-PROP-FILE.
009500 01  BK-PROP-RENGLON               PIC X(132).
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*              AREA DE NOMBRES DINAMICOS DE ARCHIVO              *
010000******************************************************************
010100 01  WKS-DD-OPCIONES               PIC X(60) VALUE SPACES.
010200 01  WKS-DD-SPOT                   PIC X(60) VALUE SPACES.
010300 01  WKS-DD-PROP                   PIC X(60) VALUE SPACES.
010400 01  WKS-SIMBOLO-MINUSCULA         PIC X(08) VALUE SPACES.
010500******************************************************************
010600*                 VARIABLES DE FILE STATUS                      *
010700******************************************************************
010800 01  FS-OPCIONES                   PIC 9(02) VALUE ZEROES.
010900 01  FS-SPOT                       PIC 9(02) VALUE ZEROES.
011000 01  FS-PROP                       PIC 9(02) VALUE ZEROES.
011100 77  WKS-MODO-DIAGNOSTICO          PIC 9(01) VALUE ZEROES.
011200******************************************************************
011300*               CAMPOS DE TRABAJO PARA PARTIR EL CSV             *
011400******************************************************************
011500 01  WKS-CAMPO-1                   PIC X(12) VALUE SPACES.
011600 01  WKS-CAMPO-2                   PIC X(12) VALUE SPACES.
011700 01  WKS-CAMPO-3                   PIC X(12) VALUE SPACES.
011800 01  WKS-CAMPO-4                   PIC X(12) VALUE SPACES.
011900 01  WKS-CAMPO-5                   PIC X(12) VALUE SPACES.
012000 01  WKS-CAMPOS-CONTADOS           PIC 9(02) COMP VALUE ZEROES.
012100 01  WKS-CAMPO-ES-NUMERICO         PIC 9(01) VALUE ZEROES.
012200     88  WKS-CAMPO-OK                      VALUE 1.
012300 01  WKS-CAMPO-A-VALIDAR           PIC X(12) VALUE SPACES.
012400 77  WKS-PUNTOS-VISTOS             PIC 9(01) COMP VALUE ZEROES.
012500 77  WKS-K                         PIC 9(03) COMP VALUE ZEROES.
012600 77  WKS-LARGO-CAMPO               PIC 9(03) COMP VALUE ZEROES.
012700 01  WKS-CARACTER                  PIC X(01) VALUE SPACE.
012800******************************************************************
012900*                 CONTADORES Y ACUMULADORES                     *
013000******************************************************************
013100 01  WKS-CONTADORES.
013200     05  WKS-LEIDOS-OPCIONES       PIC 9(07) COMP VALUE ZEROES.
013300     05  WKS-IGNORADOS-OPCIONES    PIC 9(07) COMP VALUE ZEROES.
013400     05  WKS-LEIDOS-SPOT           PIC 9(05) COMP VALUE ZEROES.
013500     05  WKS-USADOS-SPOT           PIC 9(05) COMP VALUE ZEROES.
013600     05  WKS-LEIDOS-PROP           PIC 9(03) COMP VALUE ZEROES.
013700 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
013800******************************************************************
013900*        PARTICION DEL RENGLON DE PROPIEDADES clave=valor        *
014000******************************************************************
014100 01  WKS-RENGLON-PROP-TRIM         PIC X(132) VALUE SPACES.
014200 01  WKS-POS-IGUAL                 PIC 9(03) COMP VALUE ZEROES.
014300 01  WKS-LLAVE-PROP                PIC X(30) VALUE SPACES.
014400 01  WKS-VALOR-PROP                PIC X(30) VALUE SPACES.
014500******************************************************************
014600*    REDEFINES DE FECHA PARA COMPARAR EL DIA SOLICITADO          *
014700*    CONTRA LA COLUMNA 0 DE CADA RENGLON DEL CSV DE SPOT         *
014800******************************************************************
014900 01  WKS-FECHA-SOLICITADA-AREA     PIC X(10) VALUE SPACES.
015000 01  WKS-FECHA-SOLICITADA-R REDEFINES WKS-FECHA-SOLICITADA-AREA.
015100     05  WKS-FSOL-ANIO             PIC X(04).
015200     05  FILLER                    PIC X(01).
015300     05  WKS-FSOL-MES              PIC X(02).
015400     05  FILLER                    PIC X(01).
015500     05  WKS-FSOL-DIA              PIC X(02).
015600 01  WKS-TIMESTAMP-NUM             PIC 9(05) VALUE ZEROES.
015700 01  WKS-TIMESTAMP-R REDEFINES WKS-TIMESTAMP-NUM.
015800     05  FILLER                    PIC 9(05).
015900 01  WKS-STRIKE-NUM                PIC 9(06)V9(02) VALUE ZEROES.
016000 01  WKS-STRIKE-R REDEFINES WKS-STRIKE-NUM.
016100     05  FILLER                    PIC 9(08).
016200******************************************************************
016300 COPY BKTOPT.
016400 COPY BKTSPT.
016500 COPY BKTDAY.
016600******************************************************************
016700 LINKAGE SECTION.
016800 01  LK-SIMBOLO                    PIC X(08).
016900 01  LK-FECHA-SOLICITADA           PIC X(10).
017000******************************************************************
017100 PROCEDURE DIVISION USING LK-SIMBOLO
017200                          LK-FECHA-SOLICITADA
017300                          BKD-SOBRE-DIA
017400                          BKO-CADENA-DIA
017500                          BKS-SPOT-DIA.
017600******************************************************************
017700 0000-MAIN-CARGA SECTION.
017800     MOVE LK-FECHA-SOLICITADA  TO WKS-FECHA-SOLICITADA-AREA
017900     MOVE LK-FECHA-SOLICITADA  TO BKD-SOBRE-FECHA-TXT
018000     MOVE 'S'                  TO BKD-SOBRE-CARGA-STATUS
018100     MOVE 4660                 TO BKD-SOBRE-JOB-END-IDX
018200     MOVE ZEROES               TO BKO-CAD-TOTAL-RENGLONES
018300     MOVE ZEROES               TO BKS-SPOT-TOTAL-RENGLONES
018400     MOVE ZEROES               TO BKD-META-TOTAL
018500     PERFORM 1000-ABRIR-ARCHIVOS-DIA     THRU 1000-EX
018600     IF FS-OPCIONES EQUAL 0
018700        PERFORM 2000-CARGA-OPCIONES      THRU 2000-EX
018800     ELSE
018900        MOVE 'N'               TO BKD-SOBRE-CARGA-STATUS
019000     END-IF
019100     IF BKD-CARGA-OK
019200        IF FS-SPOT EQUAL 0
019300           PERFORM 3000-CARGA-SPOT       THRU 3000-EX
019400        END-IF
019500        IF FS-PROP EQUAL 0
019600           PERFORM 4000-CARGA-PROPIEDADES THRU 4000-EX
019700        END-IF
019800     END-IF
019900     PERFORM 5000-CIERRA-ARCHIVOS-DIA     THRU 5000-EX
020000     GOBACK.
020100 0000-MAIN-CARGA-E. EXIT.
020200******************************************************************
020300*              A P E R T U R A   D E   A R C H I V O S           *
020400******************************************************************
020500 1000-ABRIR-ARCHIVOS-DIA SECTION.
020600*    EL RENGLON DE SPOT SIEMPRE SE GUARDA EN MINUSCULAS BAJO EL
020700*    DIRECTORIO /Spot, SIN IMPORTAR CON QUE MAYUSCULAS/MINUSCULAS
020800*    HAYA TECLEADO EL OPERADOR EL SIMBOLO EN BKTENG1. SE DOBLA A
020900*    MINUSCULAS AQUI ANTES DE ARMAR WKS-DD-SPOT (BKT-0013).
021000     MOVE LK-SIMBOLO           TO WKS-SIMBOLO-MINUSCULA
021100     INSPECT WKS-SIMBOLO-MINUSCULA CONVERTING
021200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021300          TO 'abcdefghijklmnopqrstuvwxyz'
021400     STRING LK-SIMBOLO DELIMITED BY SPACE
021500            '/' DELIMITED BY SIZE
021600            LK-FECHA-SOLICITADA DELIMITED BY SIZE
021700            '_BK.csv' DELIMITED BY SIZE
021800            INTO WKS-DD-OPCIONES
021900     END-STRING
022000     STRING LK-SIMBOLO DELIMITED BY SPACE
022100            '/Spot/' DELIMITED BY SIZE
022200            WKS-SIMBOLO-MINUSCULA DELIMITED BY SPACE
022300            '.csv' DELIMITED BY SIZE
022400            INTO WKS-DD-SPOT
022500     END-STRING
022600     STRING LK-SIMBOLO DELIMITED BY SPACE
022700            '/' DELIMITED BY SIZE
022800            LK-FECHA-SOLICITADA DELIMITED BY SIZE
022900            '.prop' DELIMITED BY SIZE
023000            INTO WKS-DD-PROP
023100     END-STRING
023200     OPEN INPUT BK-OPCIONES-FILE
023300     IF FS-OPCIONES NOT EQUAL 0 AND NOT EQUAL 35
023400        DISPLAY '>>> BKTLOAD - ERROR AL ABRIR CADENA DE OPCIONES '
023500                WKS-DD-OPCIONES ' STATUS: ' FS-OPCIONES
023600     END-IF
023700     OPEN INPUT BK-SPOT-FILE
023800     IF FS-SPOT NOT EQUAL 0 AND NOT EQUAL 35
023900        DISPLAY '>>> BKTLOAD - ERROR AL ABRIR SPOT ' WKS-DD-SPOT
024000                ' STATUS: ' FS-SPOT
024100     END-IF
024200     OPEN INPUT BK-PROP-FILE
024300     IF FS-PROP NOT EQUAL 0 AND NOT EQUAL 35
024400        DISPLAY '>>> BKTLOAD - ERROR AL ABRIR PROPIEDADES '
024500                WKS-DD-PROP ' STATUS: ' FS-PROP
024600     END-IF.
024700 1000-EX. EXIT.
024800******************************************************************
024900*            C A R G A   D E   C A D E N A   D E   O P C I O N   *
025000******************************************************************
025100 2000-CARGA-OPCIONES SECTION.
025200     READ BK-OPCIONES-FILE
025300        AT END MOVE 97 TO FS-OPCIONES
025400     END-READ
025500     PERFORM 2010-PROCESA-RENGLON-OPCION THRU
025600              2010-PROCESA-RENGLON-OPCION-EX
025700              UNTIL FS-OPCIONES EQUAL 97.
025800 2000-EX. EXIT.
025900******************************************************************
026000*     VALIDACION NUMERICA SIN FUNCIONES INTRINSECAS (BKT-0010)   *
026100*     ACEPTA DIGITOS 0-9 Y A LO SUMO UN PUNTO DECIMAL.           *
026200******************************************************************
026300 2500-VALIDA-CAMPO-NUMERICO SECTION.
026400     MOVE 0 TO WKS-PUNTOS-VISTOS
026500     MOVE 0 TO WKS-CAMPO-ES-NUMERICO
026600     MOVE 0 TO WKS-LARGO-CAMPO
026700     INSPECT WKS-CAMPO-A-VALIDAR TALLYING WKS-LARGO-CAMPO
026800             FOR CHARACTERS BEFORE SPACE
026900     IF WKS-LARGO-CAMPO = 0
027000        MOVE 0 TO WKS-CAMPO-ES-NUMERICO
027100     ELSE
027200        MOVE 1 TO WKS-CAMPO-ES-NUMERICO
027300        PERFORM 2510-VALIDA-UN-CARACTER THRU
027400                 2510-VALIDA-UN-CARACTER-EX
027500                 VARYING WKS-K FROM 1 BY 1
027600                 UNTIL WKS-K > WKS-LARGO-CAMPO
027700     END-IF.
027800 2500-EX. EXIT.
027900******************************************************************
028000*                   C A R G A   D E   S P O T                   *
028100******************************************************************
028200 3000-CARGA-SPOT SECTION.
028300     READ BK-SPOT-FILE
028400        AT END MOVE 97 TO FS-SPOT
028500     END-READ
028600     PERFORM 3010-PROCESA-RENGLON-SPOT THRU
028700              3010-PROCESA-RENGLON-SPOT-EX
028800              UNTIL FS-SPOT EQUAL 97.
028900 3000-EX. EXIT.
029000******************************************************************
029100*           C A R G A   D E   P R O P I E D A D E S              *
029200******************************************************************
029300 4000-CARGA-PROPIEDADES SECTION.
029400     READ BK-PROP-FILE
029500        AT END MOVE 97 TO FS-PROP
029600     END-READ
029700     PERFORM 4010-PROCESA-RENGLON-PROP THRU
029800              4010-PROCESA-RENGLON-PROP-EX
029900              UNTIL FS-PROP EQUAL 97.
030000 4000-EX. EXIT.
030100******************************************************************
030200*               C I E R R E   D E   A R C H I V O S              *
030300******************************************************************
030400 5000-CIERRA-ARCHIVOS-DIA SECTION.
030500     IF FS-OPCIONES NOT EQUAL 99
030600        CLOSE BK-OPCIONES-FILE
030700     END-IF
030800     IF FS-SPOT NOT EQUAL 99
030900        CLOSE BK-SPOT-FILE
031000     END-IF
031100     IF FS-PROP NOT EQUAL 99
031200        CLOSE BK-PROP-FILE
031300     END-IF
031400     IF WKS-MODO-DIAGNOSTICO = 1
031500        MOVE WKS-LEIDOS-OPCIONES    TO WKS-MASCARA
031600        DISPLAY 'BKTLOAD - RENGLONES OPCIONES LEIDOS: '
031700                WKS-MASCARA
031800        MOVE WKS-IGNORADOS-OPCIONES TO WKS-MASCARA
031900        DISPLAY 'BKTLOAD - RENGLONES OPCIONES IGNORADOS: '
032000                WKS-MASCARA
032100     END-IF.
032200 5000-EX. EXIT.
032300******************************************************************
032400*   PARRAFOS AUXILIARES EXTRAIDOS DE LOS CICLOS DE LECTURA, PARA  *
032500*   RESPETAR EL ESTANDAR DE LA CASA DE HACER SOLO PERFORM DE      *
032600*   PARRAFO, SIN ANIDAR PERFORM/END-PERFORM EN LINEA (BKT-0012).  *
032700******************************************************************
032800 2010-PROCESA-RENGLON-OPCION SECTION.
032900     MOVE SPACES           TO WKS-CAMPO-1 WKS-CAMPO-2
033000                              WKS-CAMPO-3 WKS-CAMPO-4
033100                              WKS-CAMPO-5
033200     MOVE ZEROES           TO WKS-CAMPOS-CONTADOS
033300     UNSTRING BK-OPCIONES-RENGLON DELIMITED BY ','
033400              INTO WKS-CAMPO-1 WKS-CAMPO-2
033500                   WKS-CAMPO-3 WKS-CAMPO-4 WKS-CAMPO-5
033600              TALLYING IN WKS-CAMPOS-CONTADOS
033700     END-UNSTRING
033800     MOVE 0 TO WKS-CAMPO-ES-NUMERICO
033900     IF WKS-CAMPOS-CONTADOS >= 4
034000        MOVE WKS-CAMPO-1  TO WKS-CAMPO-A-VALIDAR
034100        PERFORM 2500-VALIDA-CAMPO-NUMERICO THRU 2500-EX
034200        IF WKS-CAMPO-OK
034300           MOVE WKS-CAMPO-3  TO WKS-CAMPO-A-VALIDAR
034400           PERFORM 2500-VALIDA-CAMPO-NUMERICO THRU 2500-EX
034500        END-IF
034600        IF WKS-CAMPO-OK
034700           MOVE WKS-CAMPO-4  TO WKS-CAMPO-A-VALIDAR
034800           PERFORM 2500-VALIDA-CAMPO-NUMERICO THRU 2500-EX
034900        END-IF
035000     END-IF
035100     IF WKS-CAMPO-OK AND WKS-CAMPOS-CONTADOS >= 4
035200        ADD 1 TO WKS-LEIDOS-OPCIONES
035300        ADD 1 TO BKO-CAD-TOTAL-RENGLONES
035400        MOVE WKS-CAMPO-1  TO BKO-CAD-TIMESTAMP
035500                             (BKO-CAD-TOTAL-RENGLONES)
035600        MOVE WKS-CAMPO-2(1:2) TO BKO-CAD-TIPO
035700                             (BKO-CAD-TOTAL-RENGLONES)
035800        MOVE WKS-CAMPO-3  TO BKO-CAD-STRIKE
035900                             (BKO-CAD-TOTAL-RENGLONES)
036000        MOVE WKS-CAMPO-4  TO BKO-CAD-PRECIO
036100                             (BKO-CAD-TOTAL-RENGLONES)
036200     ELSE
036300        ADD 1 TO WKS-IGNORADOS-OPCIONES
036400     END-IF
036500     READ BK-OPCIONES-FILE
036600        AT END MOVE 97 TO FS-OPCIONES
036700     END-READ.
036800 2010-PROCESA-RENGLON-OPCION-EX. EXIT.
036900******************************************************************
037000*   VALIDA UN SOLO CARACTER DEL CAMPO NUMERICO EN TURNO; SE        *
037100*   PERMITE UN UNICO PUNTO DECIMAL, CUALQUIER OTRO CARACTER NO     *
037200*   NUMERICO (O UN SEGUNDO PUNTO) APAGA WKS-CAMPO-ES-NUMERICO.     *
037300******************************************************************
037400 2510-VALIDA-UN-CARACTER SECTION.
037500        MOVE WKS-CAMPO-A-VALIDAR(WKS-K:1) TO WKS-CARACTER
037600        IF WKS-CARACTER = '.'
037700           ADD 1 TO WKS-PUNTOS-VISTOS
037800           IF WKS-PUNTOS-VISTOS > 1
037900              MOVE 0 TO WKS-CAMPO-ES-NUMERICO
038000           END-IF
038100        ELSE
038200           IF WKS-CARACTER NOT NUMERIC
038300              MOVE 0 TO WKS-CAMPO-ES-NUMERICO
038400           END-IF
038500        END-IF.
038600 2510-VALIDA-UN-CARACTER-EX. EXIT.
038700******************************************************************
038800*   PARTE UN RENGLON DEL CSV DE SPOT (FECHA,APERTURA,MAXIMO,       *
038900*   MINIMO,CIERRE,...) Y, SI LA FECHA COINCIDE CON LA FECHA QUE SE *
039000*   ESTA CARGANDO, GUARDA EL TIMESTAMP Y EL CIERRE EN BKS-SPOT-DIA.*
039100*   CADA RENGLON DE SPOT GUARDADO ES UN TICK PARA BKTENG1.         *
039200******************************************************************
039300 3010-PROCESA-RENGLON-SPOT SECTION.
039400     MOVE SPACES           TO WKS-CAMPO-1 WKS-CAMPO-2
039500                              WKS-CAMPO-3 WKS-CAMPO-4
039600                              WKS-CAMPO-5
039700     MOVE ZEROES           TO WKS-CAMPOS-CONTADOS
039800     UNSTRING BK-SPOT-RENGLON DELIMITED BY ','
039900              INTO BKS-FECHA-TXT WKS-CAMPO-1
040000                   WKS-CAMPO-2 WKS-CAMPO-3 WKS-CAMPO-4
040100                   WKS-CAMPO-5
040200              TALLYING IN WKS-CAMPOS-CONTADOS
040300     END-UNSTRING
040400*       NOTA: COLUMNAS 2,3,4 (APERTURA/MAXIMO/MINIMO) NO SE USAN.
040500*       WKS-CAMPO-5 ES LA COLUMNA 5 (0-BASADO), EL CIERRE.
040600     IF WKS-CAMPOS-CONTADOS >= 6
040700               AND BKS-FECHA-TXT = WKS-FECHA-SOLICITADA-AREA
040800        ADD 1 TO WKS-USADOS-SPOT
040900        ADD 1 TO BKS-SPOT-TOTAL-RENGLONES
041000        MOVE WKS-CAMPO-1 TO BKS-SPOT-TIMESTAMP
041100                            (BKS-SPOT-TOTAL-RENGLONES)
041200        MOVE WKS-CAMPO-5 TO BKS-SPOT-CIERRE
041300                            (BKS-SPOT-TOTAL-RENGLONES)
041400     END-IF
041500     ADD 1 TO WKS-LEIDOS-SPOT
041600     READ BK-SPOT-FILE
041700        AT END MOVE 97 TO FS-SPOT
041800     END-READ.
041900 3010-PROCESA-RENGLON-SPOT-EX. EXIT.
042000******************************************************************
042100*   PARTE UN RENGLON LLAVE=VALOR DEL ARCHIVO DE PROPIEDADES DEL    *
042200*   DIA. jobEndIdx SE GUARDA APARTE PORQUE BKTENG1 LO CONSULTA EN  *
042300*   CADA TICK (2600-CHEQUEO-FIN-JORNADA); EL RESTO DE LAS LLAVES   *
042400*   SE GUARDA EN LA TABLA GENERICA BKD-META PARA USO FUTURO.       *
042500******************************************************************
042600 4010-PROCESA-RENGLON-PROP SECTION.
042700     ADD 1 TO WKS-LEIDOS-PROP
042800     MOVE BK-PROP-RENGLON TO WKS-RENGLON-PROP-TRIM
042900     IF WKS-RENGLON-PROP-TRIM(1:1) NOT = '#'
043000               AND WKS-RENGLON-PROP-TRIM NOT = SPACES
043100        MOVE 0 TO WKS-POS-IGUAL
043200        INSPECT WKS-RENGLON-PROP-TRIM
043300                TALLYING WKS-POS-IGUAL FOR LEADING SPACE
043400        UNSTRING WKS-RENGLON-PROP-TRIM DELIMITED BY '='
043500                 INTO WKS-LLAVE-PROP WKS-VALOR-PROP
043600                 TALLYING IN WKS-CAMPOS-CONTADOS
043700        END-UNSTRING
043800        IF WKS-CAMPOS-CONTADOS >= 2
043900           IF WKS-LLAVE-PROP = 'jobEndIdx'
044000              MOVE WKS-VALOR-PROP(1:5) TO BKD-SOBRE-JOB-END-IDX
044100           ELSE
044200              IF BKD-META-TOTAL < 100
044300                 ADD 1 TO BKD-META-TOTAL
044400                 MOVE WKS-LLAVE-PROP TO
044500                      BKD-META-LLAVE(BKD-META-TOTAL)
044600                 MOVE WKS-VALOR-PROP TO
044700                      BKD-META-VALOR(BKD-META-TOTAL)
044800              END-IF
044900           END-IF
045000        END-IF
045100     END-IF
045200     READ BK-PROP-FILE
045300        AT END MOVE 97 TO FS-PROP
045400     END-READ.
045500 4010-PROCESA-RENGLON-PROP-EX. EXIT.
