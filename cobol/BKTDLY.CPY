000100******************************************************************
000200*                R E S U L T A D O S   D E L   D I A             *
000300******************************************************************
000400*    COPYBOOK      : BKTDLY                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : UN RENGLON POR DIA DE CORRIDA PROCESADO, LA  *
000700*                  : TABLA DE TODOS LOS DIAS, Y EL DETALLE DEL    *
000800*                  : EXPORT CSV DE RESULTADOS DIARIOS.           *
000900*    MANTENIMIENTO :                                              *
001000*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001100*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001200******************************************************************
001300*--------------------------------------------------------------*
001400*   RESULTADO DE TRABAJO DE UN DIA, ARMADO AL CERRAR EL CICLO   *
001500*   DE TICKS DE ESE DIA EN 0200-PROCESA-UN-DIA.                  *
001600*--------------------------------------------------------------*
001700 01  BKY-RESULTADO-DIA.
001800     05  BKY-FECHA-TXT             PIC X(10).
001900     05  BKY-DAILY-PNL             PIC S9(08)V9(02) VALUE ZEROES.
002000     05  BKY-TRADES-COUNT          PIC 9(05) COMP VALUE ZEROES.
002100     05  BKY-FORZADOS-FIN-JORNADA  PIC 9(05) COMP VALUE ZEROES.
002200     05  BKY-SETUP-PNL OCCURS 4 TIMES INDEXED BY BKY-IX-SP.
002300         10  BKY-SP-SETUP-ID       PIC X(30).
002400         10  BKY-SP-PNL            PIC S9(08)V9(02).
002500     05  FILLER                    PIC X(10).
002600*--------------------------------------------------------------*
002700*   TABLA DE RESULTADOS DIARIOS DE TODA LA CORRIDA, EN ORDEN    *
002800*   ASCENDENTE DE FECHA. 400 RENGLONES CUBREN HOLGADAMENTE      *
002900*   CUALQUIER RANGO DE FECHAS DE UNA CORRIDA DE BACKTEST.        *
003000*--------------------------------------------------------------*
003100 01  BKY-TABLA-DIAS.
003200     05  BKY-DIA-TOTAL             PIC 9(03) COMP VALUE ZEROES.
003300     05  BKY-DIA OCCURS 0 TO 400 TIMES
003400                  DEPENDING ON BKY-DIA-TOTAL
003500                  INDEXED BY BKY-IX-DIA.
003600         10  BKY-D-FECHA-TXT       PIC X(10).
003700         10  BKY-D-DAILY-PNL       PIC S9(08)V9(02).
003800         10  BKY-D-TRADES-COUNT    PIC 9(05) COMP.
003900         10  BKY-D-FORZADOS-FIN-JORNADA PIC 9(05) COMP.
004000         10  BKY-D-SETUP-PNL OCCURS 4 TIMES
004100                          INDEXED BY BKY-IX-DSP.
004200             15  BKY-DSP-SETUP-ID  PIC X(30).
004300             15  BKY-DSP-PNL       PIC S9(08)V9(02).
004400*--------------------------------------------------------------*
004500*   DETALLE DEL EXPORT CSV DE RESULTADOS DIARIOS.               *
004600*--------------------------------------------------------------*
004700 01  BKY-LINEA-CSV-DIARIO.
004800     05  BKY-CSV-FECHA             PIC X(10).
004900     05  FILLER                    PIC X(01) VALUE ','.
005000     05  BKY-CSV-DAILY-PNL         PIC -(7)9.99.
005100     05  FILLER                    PIC X(01) VALUE ','.
005200     05  BKY-CSV-TRADES-COUNT      PIC Z(4)9.
005300     05  FILLER                    PIC X(01) VALUE ','.
005400     05  BKY-CSV-FORZADOS          PIC Z(4)9.
005500     05  FILLER                    PIC X(30).
