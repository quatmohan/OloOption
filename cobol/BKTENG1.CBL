000100******************************************************************
000200* FECHA       : 05/01/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BACKTESTING DE OPCIONES                          *
000500* PROGRAMA    : BKTENG1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR PRINCIPAL DE BACKTESTING. RECORRE CADA DIA *
000800*             : DE NEGOCIACION DEL RANGO SOLICITADO, TICK A TICK,*
000900*             : ABRIENDO Y CERRANDO POSICIONES SIMULADAS DE LOS  *
001000*             : CUATRO SETUPS CONFIGURADOS, Y AL TERMINAR MANDA  *
001100*             : A IMPRIMIR EL REPORTE FINAL POR MEDIO DE BKTRPT1.*
001200* ARCHIVOS    : NINGUNO DIRECTO (DELEGA EN BKTLOAD)              *
001300* ACCION (ES) : E=EJECUTAR UNA CORRIDA COMPLETA DE BACKTEST      *
001400* INSTALADO   : 05/01/1987                                       *
001500* BPM/RATIONAL: BKT-0001                                         *
001600* NOMBRE      : MOTOR DE BACKTESTING                             *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    AMENDMENT HISTORY                                           *
002000*    FECHA       AUTOR            TICKET    DESCRIPCION          *
002100*    05/01/1987  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL.    *
002200*    14/02/1987  J.MENDEZ  (JJMM) BKT-0002  SE AGREGA EL SETUP    *
002300*                                 DE STRADDLE CON COBERTURA.     *
002400*    03/09/1989  R.CASTILLO(RC89) BKT-0003  SE AGREGAN LOS DOS   *
002500*                                 SETUPS DE SCALPING (CE Y PE).  *
002600*    22/11/1991  E.RAMIREZ (PEDR) BKT-0004  SE IMPLEMENTA EL     *
002700*                                 LIMITE DE PERDIDA DIARIA.      *
002800*    17/05/1994  L.AGUILAR (LAAG) BKT-0005  SE AGREGA EL BARRIDO *
002900*                                 POR TIEMPO INDEPENDIENTE DEL   *
003000*                                 CIERRE NATURAL DE POSICIONES.  *
003100*    30/10/1998  R.CASTILLO(RC89) BKT-0006  AJUSTE DE SIGLO PARA *
003200*                                 EL INCREMENTO DE FECHA.        *
003300*    19/01/1999  E.RAMIREZ (PEDR) BKT-0007  REVISION Y2K: LA     *
003400*                                 RUTINA DE FECHA SIGUIENTE NO    *
003500*                                 DEPENDE DE CORTE DE SIGLO, SE   *
003600*                                 MANEJA EL ANIO COMPLETO AAAA.   *
003700*    08/08/2003  J.MENDEZ  (JJMM) BKT-0008  SE DOCUMENTA LA      *
003800*                                 FORMULA DE MAXIMO DRAWDOWN.    *
003900*    11/03/2009  L.AGUILAR (LAAG) BKT-0009  SE AMPLIA LA BITACORA*
004000*                                 DE TRADES A 6000 RENGLONES.    *
004100*    06/06/2013  R.CASTILLO(RC89) BKT-0010  SE CORRIGE PRIORIDAD *
004200*                                 DE SALIDA TARGET/STOP/TIEMPO.  *
004300*    27/01/2024  E.RAMIREZ (PEDR) BKT-0011  REVISION GENERAL,     *
004400*                                 SE CONECTA CON BKTRPT1 AL      *
004500*                                 FINAL DE LA CORRIDA.           *
004600*    18/11/2024  E.RAMIREZ (PEDR) BKT-0012  SE CORRIGE LA        *
004700*                                 BUSQUEDA DE PRECIO EN MODO      *
004800*                                 DISTANCIA, QUE PISABA EL STRIKE *
004900*                                 CE CON EL STRIKE PE ANTES DE    *
005000*                                 ABRIR LA POSICION.              *
005100*    18/11/2024  E.RAMIREZ (PEDR) BKT-0013  SE CORRIGE CICLO     *
005200*                                 INCOMPLETO EN 2300-CIERRA-      *
005300*                                 POSICION QUE NO COPIABA TODAS   *
005400*                                 LAS PIERNAS A LA BITACORA.      *
005500*    18/11/2024  E.RAMIREZ (PEDR) BKT-0014  SE CORRIGE EL        *
005600*                                 CONTADOR DE PERDEDORAS DE       *
005700*                                 0420-CALCULA-POR-SETUP, QUE NO  *
005800*                                 SE REINICIABA Y CONTAMINABA     *
005900*                                 BKU-AVG-LOSS DEL PRIMER SETUP.  *
006000*    02/12/2024  E.RAMIREZ (PEDR) BKT-0015  LOS CUATRO SETUPS     *
006100*                                 AHORA RESPETAN EL MODO DE       *
006200*                                 SELECCION DE STRIKE CONFIGURADO *
006300*                                 (BKF-MODO-SELECCION) EN VEZ DE  *
006400*                                 TRAER SIEMPRE EL MISMO MODO.    *
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    BKTENG1.
006800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
006900 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BACKTESTING.
007000 DATE-WRITTEN.  05/01/1987.
007100 DATE-COMPILED.
007200 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     CLASS BKE-CLASE-NUMERICA IS "0123456789"
007800     UPSI-0 ON STATUS IS WKE-MODO-DIAGNOSTICO.
007900******************************************************************
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*                  PARAMETROS DE LA CORRIDA                     *
008400******************************************************************
008500 01  WKE-PARAMETROS-CORRIDA.
008600     05  WKE-SIMBOLO               PIC X(08) VALUE SPACES.
008700     05  WKE-FECHA-INICIO          PIC X(10) VALUE SPACES.
008800     05  WKE-FECHA-FIN             PIC X(10) VALUE SPACES.
008900 77  WKE-MODO-DIAGNOSTICO          PIC 9(01) VALUE ZEROES.
009000******************************************************************
009100*                FECHA DE TRABAJO DEL DIA EN CURSO               *
009200******************************************************************
009300 01  WKE-FECHA-VIGENTE             PIC X(10) VALUE SPACES.
009400 01  WKE-FECHA-VIGENTE-R REDEFINES WKE-FECHA-VIGENTE.
009500     05  WKE-FV-ANIO               PIC 9(04).
009600     05  FILLER                    PIC X(01).
009700     05  WKE-FV-MES                PIC 9(02).
009800     05  FILLER                    PIC X(01).
009900     05  WKE-FV-DIA                PIC 9(02).
010000 77  WKE-SIGUE-CORRIENDO           PIC X(01) VALUE 'S'.
010100     88  WKE-HAY-MAS-DIAS                  VALUE 'S'.
010200     88  WKE-YA-NO-HAY-DIAS                VALUE 'N'.
010300******************************************************************
010400*    TABLA DE DIAS POR MES, CARGADA POR LITERAL REDEFINIDO       *
010500*    (IDIOMA DE LA CASA: VER TABLA-DIAS EN RUTINAS DE MORATORIA) *
010600******************************************************************
010700 01  WKE-TABLA-DIAS-LIT            PIC X(24)
010800     VALUE '312831303130313130313031'.
010900 01  WKE-TABLA-DIAS REDEFINES WKE-TABLA-DIAS-LIT.
011000     05  WKE-DIAS-DEL-MES OCCURS 12 TIMES PIC 9(02).
011100 01  WKE-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
011200     88  WKE-ES-BISIESTO                   VALUE 1.
011300 01  WKE-RESIDUO-4                 PIC 9(04) COMP VALUE ZEROES.
011400 01  WKE-RESIDUO-100               PIC 9(04) COMP VALUE ZEROES.
011500 01  WKE-RESIDUO-400               PIC 9(04) COMP VALUE ZEROES.
011600 01  WKE-DIAS-MES-VIGENTE          PIC 9(02) COMP VALUE ZEROES.
011700******************************************************************
011800*             TICK VIGENTE (SPOT + TIMESTAMP DEL TICK)           *
011900******************************************************************
012000 01  WKE-TICK.
012100     05  WKE-TICK-TIMESTAMP        PIC 9(05) COMP VALUE ZEROES.
012200     05  WKE-TICK-SPOT             PIC 9(06)V9(02) VALUE ZEROES.
012300 01  WKE-HAY-TICK-VALIDO           PIC 9(01) VALUE ZEROES.
012400     88  WKE-TICK-ES-VALIDO                VALUE 1.
012500******************************************************************
012600*           CONTADORES Y ACUMULADORES GENERALES DE CORRIDA      *
012700******************************************************************
012800 01  WKE-CONTADORES.
012900     05  WKE-IX-DIA-T              PIC 9(05) COMP VALUE ZEROES.
013000     05  WKE-IX-SPOT-T             PIC 9(05) COMP VALUE ZEROES.
013100     05  WKE-IX-CAD-T              PIC 9(07) COMP VALUE ZEROES.
013200     05  WKE-IX-SET-T              PIC 9(02) COMP VALUE ZEROES.
013300     05  WKE-IX-POS-T              PIC 9(02) COMP VALUE ZEROES.
013400     05  WKE-IX-PIERNA-T           PIC 9(03) COMP VALUE ZEROES.
013500     05  WKE-IX-DESPLAZA           PIC 9(02) COMP VALUE ZEROES.
013600     05  WKE-FORZADOS-HOY          PIC 9(05) COMP VALUE ZEROES.
013700     05  WKE-SECUENCIA-TRADE       PIC 9(07) COMP VALUE ZEROES.
013800     05  WKE-CONTADOR-PERDEDORAS   PIC 9(05) COMP VALUE ZEROES.
013900 01  WKE-PNL-DIA                   PIC S9(08)V9(02) VALUE ZEROES.
014000 01  WKE-PNL-SETUP-DIA OCCURS 4 TIMES
014100                        INDEXED BY WKE-IX-PSD
014200                        PIC S9(08)V9(02) VALUE ZEROES.
014300 01  WKE-PNL-ABIERTO-TOTAL         PIC S9(08)V9(02) VALUE ZEROES.
014400 01  WKE-PNL-PICO                  PIC S9(08)V9(02) VALUE ZEROES.
014500 01  WKE-PNL-ACUMULADO             PIC S9(08)V9(02) VALUE ZEROES.
014600 01  WKE-DRAWDOWN-VIGENTE          PIC S9(08)V9(02) VALUE ZEROES.
014700 01  WKE-MAX-DRAWDOWN              PIC S9(08)V9(02) VALUE ZEROES.
014800 01  WKE-LIMITE-PERDIDA-DIARIA     PIC S9(08)V9(02) VALUE
014900              -5000.00.
015000 01  WKE-ROMPE-RIESGO              PIC X(01) VALUE 'N'.
015100     88  WKE-SE-ROMPIO-RIESGO              VALUE 'S'.
015200******************************************************************
015300*            AREAS DE TRABAJO PARA SELECCION DE STRIKE           *
015400******************************************************************
015500 01  WKE-SELECCION-CE.
015600     05  WKE-SEL-CE-ENCONTRADO     PIC 9(01) VALUE ZEROES.
015700         88  WKE-SEL-CE-OK                 VALUE 1.
015800     05  WKE-SEL-CE-STRIKE         PIC 9(06)V9(02) VALUE ZEROES.
015900     05  WKE-SEL-CE-PRECIO         PIC 9(06)V9(03) VALUE ZEROES.
016000 01  WKE-SELECCION-PE.
016100     05  WKE-SEL-PE-ENCONTRADO     PIC 9(01) VALUE ZEROES.
016200         88  WKE-SEL-PE-OK                 VALUE 1.
016300     05  WKE-SEL-PE-STRIKE         PIC 9(06)V9(02) VALUE ZEROES.
016400     05  WKE-SEL-PE-PRECIO         PIC 9(06)V9(03) VALUE ZEROES.
016500 01  WKE-SELECCION-HEDGE-CE.
016600     05  WKE-SEL-HCE-ENCONTRADO    PIC 9(01) VALUE ZEROES.
016700     05  WKE-SEL-HCE-STRIKE        PIC 9(06)V9(02) VALUE ZEROES.
016800     05  WKE-SEL-HCE-PRECIO        PIC 9(06)V9(03) VALUE ZEROES.
016900 01  WKE-SELECCION-HEDGE-PE.
017000     05  WKE-SEL-HPE-ENCONTRADO    PIC 9(01) VALUE ZEROES.
017100     05  WKE-SEL-HPE-STRIKE        PIC 9(06)V9(02) VALUE ZEROES.
017200     05  WKE-SEL-HPE-PRECIO        PIC 9(06)V9(03) VALUE ZEROES.
017300 77  WKE-IX-CERCANO                PIC 9(03) COMP VALUE ZEROES.
017400 01  WKE-DIST-MINIMA               PIC 9(06)V9(02) VALUE ZEROES.
017500 01  WKE-DIST-ACTUAL               PIC S9(06)V9(02) VALUE ZEROES.
017600 77  WKE-IX-OBJETIVO               PIC 9(03) COMP VALUE ZEROES.
017700 77  WKE-CONTADOR-HEDGE            PIC 9(03) COMP VALUE ZEROES.
017800*    REGISTRO DE BUSQUEDA PARA 1800-BUSCA-PRECIO-OPCION, APARTE
017900*    DE WKE-SEL-CE-STRIKE/WKE-SEL-PE-STRIKE PARA QUE LA BUSQUEDA
018000*    DE LA PIERNA PE YA NO PISE EL STRIKE CE YA SELECCIONADO
018100*    (BKT-0012).
018200 01  WKE-BUSCA-STRIKE              PIC 9(06)V9(02) VALUE ZEROES.
018300******************************************************************
018400*        AREA DE TRABAJO PARA CALCULO DE PNL POR PIERNA         *
018500******************************************************************
018600 01  WKE-CALCULO-PNL.
018700     05  WKE-CPN-PRECIO-MERCADO    PIC 9(06)V9(03) VALUE ZEROES.
018800     05  WKE-CPN-LADO              PIC X(06) VALUE SPACES.
018900     05  WKE-CPN-ENTRADA-EFECTIVA  PIC S9(06)V9(03) VALUE ZEROES.
019000     05  WKE-CPN-SALIDA-EFECTIVA   PIC S9(06)V9(03) VALUE ZEROES.
019100     05  WKE-CPN-PNL-PIERNA        PIC S9(08)V9(03) VALUE ZEROES.
019200     05  WKE-CPN-PNL-ACUM-POS      PIC S9(08)V9(03) VALUE ZEROES.
019300 01  WKE-LLAVE-DE-BUSQUEDA         PIC X(20) VALUE SPACES.
019400 01  WKE-LLAVE-R REDEFINES WKE-LLAVE-DE-BUSQUEDA.
019500     05  WKE-LLB-TIPO              PIC X(02).
019600     05  FILLER                    PIC X(01).
019700     05  WKE-LLB-RESTO             PIC X(17).
019800******************************************************************
019900*                   AREA DE TRABAJO DE CIERRE                   *
020000******************************************************************
020100 01  WKE-RAZON-CIERRE              PIC X(11) VALUE SPACES.
020200 01  WKE-CLOSE-TIMEINDEX-SETUP     PIC 9(05) VALUE ZEROES.
020300 01  WKE-ENCONTRO-SETUP            PIC 9(01) VALUE ZEROES.
020400******************************************************************
020500 COPY BKTOPT.
020600 COPY BKTSPT.
020700 COPY BKTDAY.
020800 COPY BKTCFG.
020900 COPY BKTPOS.
021000 COPY BKTTRD.
021100 COPY BKTDLY.
021200 COPY BKTSUP.
021300******************************************************************
021400 PROCEDURE DIVISION.
021500******************************************************************
021600 0000-MAIN-BKTENG1 SECTION.
021700     DISPLAY 'BKTENG1 - INICIA CORRIDA DE BACKTESTING'
021800     ACCEPT WKE-SIMBOLO          FROM SYSIN
021900     ACCEPT WKE-FECHA-INICIO     FROM SYSIN
022000     ACCEPT WKE-FECHA-FIN        FROM SYSIN
022100     PERFORM 0050-CARGA-CONFIG-SETUPS THRU 0050-EX.
022200     MOVE WKE-FECHA-INICIO       TO WKE-FECHA-VIGENTE
022300     SET WKE-HAY-MAS-DIAS        TO TRUE
022400     PERFORM 0200-PROCESA-CORRIDA THRU 0200-EX
022500              UNTIL WKE-YA-NO-HAY-DIAS.
022600     PERFORM 0500-CALCULA-AGREGADOS THRU 0500-EX.
022700     CALL 'BKTRPT1' USING WKE-SIMBOLO WKE-FECHA-INICIO
022800                          WKE-FECHA-FIN
022900                          WKE-PNL-ACUMULADO WKE-MAX-DRAWDOWN
023000                          BKT-BITACORA-TRADES
023100                          BKY-TABLA-DIAS
023200                          BKU-TABLA-SETUPS
023300     DISPLAY 'BKTENG1 - CORRIDA FINALIZADA'
023400     GOBACK.
023500 0000-MAIN-BKTENG1-E. EXIT.
023600******************************************************************
023700*         CARGA DE LOS CUATRO SETUPS DE LA CORRIDA. SE DEJAN      *
023800*         FIJOS EN ESTE PARRAFO PORQUE EL VOLUMEN NO JUSTIFICA    *
023900*         UN ARCHIVO DE PARAMETROS (VER BKTCFG). VALORES FIJOS.   *
024000******************************************************************
024100 0050-CARGA-CONFIG-SETUPS SECTION.
024200*   SETUP 1 - STRADDLE: VENDE CE Y PE ATM A LAS 09:30, SIN
024300*   COBERTURA, CIERRA A LAS 15:00 O POR TARGET/STOP.          *
024400     MOVE 'STRADDLE'          TO BKF-SETUP-ID(1)
024500     MOVE '1'                 TO BKF-TIPO-SETUP(1)
024600     MOVE 'D'                 TO BKF-MODO-SELECCION(1)
024700     MOVE 2                   TO BKF-STRIKES-AWAY(1)
024800     MOVE 0                   TO BKF-HEDGE-STRIKES-AWAY(1)
024900     MOVE 930                 TO BKF-ENTRY-TIMEINDEX(1)
025000     MOVE 4500                TO BKF-CLOSE-TIMEINDEX(1)
025100     MOVE 2000.00             TO BKF-TARGET-PNL(1)
025200     MOVE -1500.00            TO BKF-STOP-LOSS-PNL(1)
025300     MOVE 0                   TO BKF-MAX-REENTRADAS(1)
025400     MOVE 0                   TO BKF-BRECHA-REENTRADA(1)
025500*   SETUP 2 - STRADDLE CON COBERTURA: IGUAL AL SETUP 1 PERO    *
025600*   AGREGA LAS DOS PIERNAS DE COBERTURA (HEDGE CE/PE).        *
025700     MOVE 'HEDGEDSTRADDLE'    TO BKF-SETUP-ID(2)
025800     MOVE '2'                 TO BKF-TIPO-SETUP(2)
025900     MOVE 'D'                 TO BKF-MODO-SELECCION(2)
026000     MOVE 2                   TO BKF-STRIKES-AWAY(2)
026100     MOVE 5                   TO BKF-HEDGE-STRIKES-AWAY(2)
026200     MOVE 930                 TO BKF-ENTRY-TIMEINDEX(2)
026300     MOVE 4500                TO BKF-CLOSE-TIMEINDEX(2)
026400     MOVE 2000.00             TO BKF-TARGET-PNL(2)
026500     MOVE -1000.00            TO BKF-STOP-LOSS-PNL(2)
026600     MOVE 0                   TO BKF-MAX-REENTRADAS(2)
026700     MOVE 0                   TO BKF-BRECHA-REENTRADA(2)
026800*   SETUP 3 - CE SCALPING: ENTRA/REENTRA EN EL PRIMER STRIKE CE *
026900*   CUYA PRIMA CUMPLA BKF-SCALPING-PRECIO, CON REENTRADAS.      *
027000     MOVE 'CESCALPING'        TO BKF-SETUP-ID(3)
027100     MOVE '3'                 TO BKF-TIPO-SETUP(3)
027200     MOVE 'P'                 TO BKF-MODO-SELECCION(3)
027300     MOVE 10.000              TO BKF-SCALPING-PRECIO(3)
027400     MOVE 1000                TO BKF-ENTRY-TIMEINDEX(3)
027500     MOVE 4400                TO BKF-CLOSE-TIMEINDEX(3)
027600     MOVE 800.00              TO BKF-TARGET-PNL(3)
027700     MOVE -600.00             TO BKF-STOP-LOSS-PNL(3)
027800     MOVE 3                   TO BKF-MAX-REENTRADAS(3)
027900     MOVE 300                 TO BKF-BRECHA-REENTRADA(3)
028000*   SETUP 4 - PE SCALPING: MISMA MECANICA QUE EL SETUP 3 PERO   *
028100*   DEL LADO PE.                                                *
028200     MOVE 'PESCALPING'        TO BKF-SETUP-ID(4)
028300     MOVE '4'                 TO BKF-TIPO-SETUP(4)
028400     MOVE 'P'                 TO BKF-MODO-SELECCION(4)
028500     MOVE 10.000              TO BKF-SCALPING-PRECIO(4)
028600     MOVE 1000                TO BKF-ENTRY-TIMEINDEX(4)
028700     MOVE 4400                TO BKF-CLOSE-TIMEINDEX(4)
028800     MOVE 800.00              TO BKF-TARGET-PNL(4)
028900     MOVE -600.00             TO BKF-STOP-LOSS-PNL(4)
029000     MOVE 3                   TO BKF-MAX-REENTRADAS(4)
029100     MOVE 300                 TO BKF-BRECHA-REENTRADA(4)
029200     MOVE 0                   TO BKU-SETUP-TOTAL
029300     PERFORM 0060-INICIALIZA-TABLA-SETUPS THRU
029400              0060-INICIALIZA-TABLA-SETUPS-EX
029500              VARYING WKE-IX-SET-T FROM
029600              1 BY 1
029700              UNTIL WKE-IX-SET-T > 4.
029800     MOVE 0                   TO BKT-BIT-TOTAL
029900     MOVE 0                   TO BKY-DIA-TOTAL
030000     MOVE 0                   TO WKE-SECUENCIA-TRADE.
030100 0050-EX. EXIT.
030200******************************************************************
030300*                P R O C E S O   D E   U N   D I A               *
030400******************************************************************
030500 0200-PROCESA-CORRIDA SECTION.
030600     IF WKE-FECHA-VIGENTE > WKE-FECHA-FIN
030700        SET WKE-YA-NO-HAY-DIAS TO TRUE
030800     ELSE
030900        CALL 'BKTLOAD' USING WKE-SIMBOLO WKE-FECHA-VIGENTE
031000                             BKD-SOBRE-DIA BKO-CADENA-DIA
031100                             BKS-SPOT-DIA
031200        IF BKD-CARGA-OK
031300     PERFORM 0210-REINICIA-DIA THRU 0210-EX.
031400     PERFORM 0300-PROCESA-UN-DIA THRU 0300-EX.
031500     PERFORM 0400-CIERRA-DIA THRU 0400-EX.
031600        END-IF
031700     PERFORM 0220-OBTIENE-FECHA-SIGUIENTE THRU 0220-EX.
031800     END-IF.
031900 0200-EX. EXIT.
032000******************************************************************
032100*      REINICIO DE ESTADO AL COMENZAR UNA NUEVA JORNADA          *
032200******************************************************************
032300 0210-REINICIA-DIA SECTION.
032400     MOVE 0 TO BKP-TOTAL-ABIERTAS
032500     MOVE ZEROES TO WKE-PNL-DIA
032600     MOVE ZEROES TO WKE-FORZADOS-HOY
032700     MOVE 'N' TO WKE-ROMPE-RIESGO
032800     PERFORM 0215-REINICIA-CONTADORES-SETUP THRU
032900              0215-REINICIA-CONTADORES-SETUP-EX
033000              VARYING
033100              WKE-IX-SET-T
033200              FROM 1 BY 1
033300              UNTIL WKE-IX-SET-T > 4.
033400 0210-EX. EXIT.
033500******************************************************************
033600*    INCREMENTO DE FECHA SIN FUNCIONES INTRINSECAS (BKT-0007)   *
033700*    USA LA TABLA DE DIAS POR MES Y LA REGLA DE ANIO BISIESTO.   *
033800******************************************************************
033900 0220-OBTIENE-FECHA-SIGUIENTE SECTION.
034000     DIVIDE WKE-FV-ANIO BY 4   GIVING WKE-RESIDUO-4
034100             REMAINDER WKE-RESIDUO-4
034200     DIVIDE WKE-FV-ANIO BY 100 GIVING WKE-RESIDUO-100
034300             REMAINDER WKE-RESIDUO-100
034400     DIVIDE WKE-FV-ANIO BY 400 GIVING WKE-RESIDUO-400
034500             REMAINDER WKE-RESIDUO-400
034600     IF (WKE-RESIDUO-4 = 0 AND WKE-RESIDUO-100 NOT = 0)
034700              OR WKE-RESIDUO-400 = 0
034800        SET WKE-ES-BISIESTO TO TRUE
034900     ELSE
035000        MOVE 0 TO WKE-ANIO-BISIESTO
035100     END-IF
035200     MOVE WKE-DIAS-DEL-MES(WKE-FV-MES) TO WKE-DIAS-MES-VIGENTE
035300     IF WKE-FV-MES = 2 AND WKE-ES-BISIESTO
035400        MOVE 29 TO WKE-DIAS-MES-VIGENTE
035500     END-IF
035600     IF WKE-FV-DIA < WKE-DIAS-MES-VIGENTE
035700        ADD 1 TO WKE-FV-DIA
035800     ELSE
035900        MOVE 1 TO WKE-FV-DIA
036000        IF WKE-FV-MES < 12
036100           ADD 1 TO WKE-FV-MES
036200        ELSE
036300           MOVE 1 TO WKE-FV-MES
036400           ADD 1 TO WKE-FV-ANIO
036500        END-IF
036600     END-IF.
036700 0220-EX. EXIT.
036800******************************************************************
036900*          B U C L E   D E   T I C K S   D E L   D I A           *
037000*    EL TICK SE DEFINE POR LOS RENGLONES DE SPOT, QUE TRAEN UN    *
037100*    RENGLON POR TIMESTAMP; SE DESCARTA EL TICK SI LA CADENA DE   *
037200*    OPCIONES NO TIENE NINGUN RENGLON PARA ESE MISMO TIMESTAMP.   *
037300*    SE ASUME QUE AMBOS ARCHIVOS LLEGAN YA ORDENADOS POR          *
037400*    TIMESTAMP ASCENDENTE, COMO LOS ENTREGA EL PROVEEDOR DE DATOS.*
037500******************************************************************
037600 0300-PROCESA-UN-DIA SECTION.
037700     MOVE 0 TO WKE-IX-SPOT-T
037800     MOVE 'N' TO WKE-ROMPE-RIESGO
037900     PERFORM 0305-PROCESA-UN-TICK THRU 0305-PROCESA-UN-TICK-EX
038000              VARYING WKE-IX-SPOT-T FROM 1 BY 1
038100              UNTIL WKE-IX-SPOT-T > BKS-SPOT-TOTAL-RENGLONES
038200              OR WKE-SE-ROMPIO-RIESGO.
038300 0300-EX. EXIT.
038400******************************************************************
038500*   ARMA EL SNAPSHOT DEL TICK VIGENTE: TODAS LAS PIERNAS CE/PE    *
038600*   DE LA CADENA QUE TIENEN ESE MISMO TIMESTAMP, Y LA LISTA DE    *
038700*   STRIKES DISTINTOS VISTOS EN ESE TICK, YA ORDENADA ASCENDENTE. *
038800******************************************************************
038900 0310-ARMA-TICK-VIGENTE SECTION.
039000     MOVE 0 TO BKO-TICK-TOTAL-PIERNAS
039100     MOVE 0 TO BKO-TICK-TOTAL-STRIKES
039200     MOVE WKE-TICK-TIMESTAMP TO BKO-TICK-TIMESTAMP
039300     MOVE 0 TO WKE-HAY-TICK-VALIDO
039400     PERFORM 0315-RECORRE-CADENA-DIA THRU
039500              0315-RECORRE-CADENA-DIA-EX
039600              VARYING WKE-IX-CAD-T FROM 1 BY 1
039700              UNTIL WKE-IX-CAD-T > BKO-CAD-TOTAL-RENGLONES.
039800 0310-EX. EXIT.
039900******************************************************************
040000*   AGREGA EL STRIKE DE LA PIERNA RECIEN LEIDA A LA LISTA DE      *
040100*   STRIKES DISTINTOS DEL TICK, SI TODAVIA NO ESTABA.             *
040200******************************************************************
040300 0320-AGREGA-STRIKE-DISTINTO SECTION.
040400     MOVE 0 TO WKE-ENCONTRO-SETUP
040500     PERFORM 0325-BUSCA-STRIKE-EN-LISTA THRU
040600              0325-BUSCA-STRIKE-EN-LISTA-EX
040700              VARYING
040800              WKE-IX-PIERNA-T FROM
040900              1 BY 1
041000              UNTIL WKE-IX-PIERNA-T > BKO-TICK-TOTAL-STRIKES.
041100     IF WKE-ENCONTRO-SETUP = 0
041200        ADD 1 TO BKO-TICK-TOTAL-STRIKES
041300        MOVE BKO-TICK-STRIKE(BKO-TICK-TOTAL-PIERNAS)
041400                 TO BKO-TICK-STRIKE-VAL(BKO-TICK-TOTAL-STRIKES)
041500     PERFORM 0330-ORDENA-STRIKES-DISTINTOS THRU 0330-EX.
041600     END-IF.
041700 0320-EX. EXIT.
041800******************************************************************
041900*   ORDENA POR INSERCION (TABLA PEQUENA) LA LISTA DE STRIKES      *
042000*   DISTINTOS, QUE SE USA DESPUES PARA LA SELECCION DE STRIKE.    *
042100******************************************************************
042200 0330-ORDENA-STRIKES-DISTINTOS SECTION.
042300     PERFORM 0335-INTERCAMBIA-STRIKES THRU
042400              0335-INTERCAMBIA-STRIKES-EX
042500              VARYING WKE-IX-PIERNA-T FROM BKO-TICK-TOTAL-STRIKES
042600              BY -1 UNTIL WKE-IX-PIERNA-T < 2.
042700 0330-EX. EXIT.
042800******************************************************************
042900*                    F A S E   D E   E N T R A D A S             *
043000******************************************************************
043100 1100-FASE-ENTRADAS SECTION.
043200     PERFORM 1200-EVALUA-ENTRADA-SETUP THRU 1200-EX
043300              VARYING WKE-IX-SET-T
043400              FROM 1 BY 1
043500              UNTIL WKE-IX-SET-T > 4.
043600 1100-EX. EXIT.
043700******************************************************************
043800*    EVALUA SI EL SETUP WKE-IX-SET-T DEBE ABRIR POSICION EN       *
043900*    ESTE TICK, SEGUN SU REGLA DE TIEMPO DE ENTRADA, Y SI ASI     *
044000*    ES LO MANDA A CONSTRUIR.                                    *
044100******************************************************************
044200 1200-EVALUA-ENTRADA-SETUP SECTION.
044300     EVALUATE TRUE
044400        WHEN BKF-TIPO-STRADDLE(WKE-IX-SET-T)
044500           IF WKE-TICK-TIMESTAMP =
044600              BKF-ENTRY-TIMEINDEX(WKE-IX-SET-T)
044700     PERFORM 1600-ABRE-POSICION-STRADDLE THRU 1600-EX.
044800           END-IF
044900        WHEN BKF-TIPO-STRAD-COBERTURA(WKE-IX-SET-T)
045000           IF WKE-TICK-TIMESTAMP =
045100              BKF-ENTRY-TIMEINDEX(WKE-IX-SET-T)
045200     PERFORM 1650-ABRE-POSICION-HEDGED THRU 1650-EX.
045300           END-IF
045400        WHEN BKF-TIPO-CE-SCALPING(WKE-IX-SET-T)
045500              OR BKF-TIPO-PE-SCALPING(WKE-IX-SET-T)
045600     PERFORM 1250-EVALUA-REENTRADA-SCALPING THRU 1250-EX.
045700     END-EVALUATE.
045800 1200-EX. EXIT.
045900******************************************************************
046000*   REGLA DE ENTRADA/REENTRADA DE LOS SETUPS DE SCALPING.         *
046100******************************************************************
046200 1250-EVALUA-REENTRADA-SCALPING SECTION.
046300     MOVE 0 TO WKE-ENCONTRO-SETUP
046400     IF BKF-CONTADOR-ENTRADAS(WKE-IX-SET-T) = 0
046500        IF WKE-TICK-TIMESTAMP = BKF-ENTRY-TIMEINDEX(WKE-IX-SET-T)
046600           MOVE 1 TO WKE-ENCONTRO-SETUP
046700        END-IF
046800     ELSE
046900        IF BKF-CONTADOR-ENTRADAS(WKE-IX-SET-T)
047000                 < BKF-MAX-REENTRADAS(WKE-IX-SET-T)
047100           AND WKE-TICK-TIMESTAMP >=
047200                 BKF-ULTIMA-ENTRADA(WKE-IX-SET-T)
047300                 + BKF-BRECHA-REENTRADA(WKE-IX-SET-T)
047400           AND WKE-TICK-TIMESTAMP <=
047500                 BKF-CLOSE-TIMEINDEX(WKE-IX-SET-T) - 100
047600           MOVE 1 TO WKE-ENCONTRO-SETUP
047700        END-IF
047800     END-IF
047900     IF WKE-ENCONTRO-SETUP = 1
048000        IF BKF-TIPO-CE-SCALPING(WKE-IX-SET-T)
048100     PERFORM 1700-ABRE-POSICION-SCALPING-CE THRU 1700-EX.
048200        ELSE
048300     PERFORM 1750-ABRE-POSICION-SCALPING-PE THRU 1750-EX.
048400        END-IF
048500     END-IF.
048600 1250-EX. EXIT.
048700******************************************************************
048800*   BUSCA EN BKO-TICK-VIGENTE EL PRECIO DE LA PIERNA TIPO/STRIKE  *
048900*   SOLICITADA. REGRESA PRECIO CERO SI NO SE ENCUENTRA.           *
049000******************************************************************
049100 1800-BUSCA-PRECIO-OPCION SECTION.
049200     MOVE ZEROES TO WKE-CPN-PRECIO-MERCADO
049300     PERFORM 1810-RECORRE-PIERNAS-TICK THRU
049400              1810-RECORRE-PIERNAS-TICK-EX
049500              VARYING WKE-IX-PIERNA-T FROM 1 BY 1
049600              UNTIL WKE-IX-PIERNA-T > BKO-TICK-TOTAL-PIERNAS.
049700 1800-EX. EXIT.
049800******************************************************************
049900*  SELECCION DE STRIKE EN MODO DISTANCIA. LLAMADA DESDE CUALQUIERA *
050000*  DE LOS CUATRO SETUPS CUANDO TRAEN BKF-MODO-DISTANCIA (BKT-0015).*
050100*  WKE-IX-CERCANO QUEDA EN EL INDICE DEL STRIKE DEL TICK MAS       *
050200*  CERCANO AL SPOT VIGENTE. LOS SETUPS DE SCALPING SOLO USAN LA    *
050300*  PIERNA DE SU LADO (CE O PE); LA OTRA SE CALCULA Y SE DESCARTA.  *
050400******************************************************************
050500 1300-SELECCIONA-STRIKE-DISTANCIA SECTION.
050600     MOVE 0 TO WKE-IX-CERCANO
050700     MOVE 999999.99 TO WKE-DIST-MINIMA
050800     PERFORM 1310-BUSCA-STRIKE-CERCANO THRU
050900              1310-BUSCA-STRIKE-CERCANO-EX
051000              VARYING WKE-IX-PIERNA-T FROM 1 BY 1
051100              UNTIL WKE-IX-PIERNA-T > BKO-TICK-TOTAL-STRIKES.
051200     IF WKE-IX-CERCANO > 0
051300        COMPUTE WKE-IX-OBJETIVO =
051400              WKE-IX-CERCANO + BKF-STRIKES-AWAY(WKE-IX-SET-T)
051500        IF WKE-IX-OBJETIVO > BKO-TICK-TOTAL-STRIKES
051600           MOVE BKO-TICK-TOTAL-STRIKES TO WKE-IX-OBJETIVO
051700        END-IF
051800        MOVE BKO-TICK-STRIKE-VAL(WKE-IX-OBJETIVO)
051900              TO WKE-SEL-CE-STRIKE
052000        MOVE 1 TO WKE-SEL-CE-ENCONTRADO
052100        COMPUTE WKE-IX-OBJETIVO =
052200              WKE-IX-CERCANO - BKF-STRIKES-AWAY(WKE-IX-SET-T)
052300        IF WKE-IX-OBJETIVO < 1
052400           MOVE 1 TO WKE-IX-OBJETIVO
052500        END-IF
052600        MOVE BKO-TICK-STRIKE-VAL(WKE-IX-OBJETIVO)
052700              TO WKE-SEL-PE-STRIKE
052800        MOVE 1 TO WKE-SEL-PE-ENCONTRADO
052900        MOVE WKE-SEL-CE-STRIKE TO WKE-BUSCA-STRIKE
053000        MOVE 'CE' TO WKE-LLB-TIPO
053100     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
053200        MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-CE-PRECIO
053300        MOVE WKE-SEL-PE-STRIKE TO WKE-BUSCA-STRIKE
053400        MOVE 'PE' TO WKE-LLB-TIPO
053500     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
053600        MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-PE-PRECIO
053700     ELSE
053800        MOVE 0 TO WKE-SEL-CE-ENCONTRADO
053900        MOVE 0 TO WKE-SEL-PE-ENCONTRADO
054000     END-IF.
054100 1300-EX. EXIT.
054200******************************************************************
054300*   ABRE LA POSICION DEL SETUP STRADDLE (VENTA CE + VENTA PE).   *
054400*   RESPETA EL MODO DE SELECCION DE STRIKE CONFIGURADO PARA ESTE *
054500*   SETUP (BKT-0015): PRIMA USA 1400/1450, DISTANCIA USA 1300.   *
054600******************************************************************
054700 1600-ABRE-POSICION-STRADDLE SECTION.
054800     IF BKF-MODO-PRIMA(WKE-IX-SET-T)
054900        PERFORM 1400-SELECCIONA-STRIKE-PRIMA-CE THRU 1400-EX
055000        PERFORM 1450-SELECCIONA-STRIKE-PRIMA-PE THRU 1450-EX
055100     ELSE
055200        PERFORM 1300-SELECCIONA-STRIKE-DISTANCIA THRU 1300-EX
055300     END-IF.
055400     IF WKE-SEL-CE-OK OR WKE-SEL-PE-OK
055500        MOVE 0 TO BKP-TOTAL-PIERNAS
055600        IF WKE-SEL-CE-OK
055700           ADD 1 TO BKP-TOTAL-PIERNAS
055800           STRING 'CE_' DELIMITED BY SIZE
055900                  WKE-SEL-CE-STRIKE DELIMITED BY SIZE
056000                  INTO BKP-LLAVE-PIERNA(BKP-TOTAL-PIERNAS)
056100           MOVE WKE-SEL-CE-STRIKE TO
056200                  BKP-STRIKE-PIERNA(BKP-TOTAL-PIERNAS)
056300           MOVE WKE-SEL-CE-PRECIO TO
056400                  BKP-PRECIO-ENTRADA(BKP-TOTAL-PIERNAS)
056500           MOVE 'SELL' TO BKP-LADO-PIERNA(BKP-TOTAL-PIERNAS)
056600        END-IF
056700        IF WKE-SEL-PE-OK
056800           ADD 1 TO BKP-TOTAL-PIERNAS
056900           STRING 'PE_' DELIMITED BY SIZE
057000                  WKE-SEL-PE-STRIKE DELIMITED BY SIZE
057100                  INTO BKP-LLAVE-PIERNA(BKP-TOTAL-PIERNAS)
057200           MOVE WKE-SEL-PE-STRIKE TO
057300                  BKP-STRIKE-PIERNA(BKP-TOTAL-PIERNAS)
057400           MOVE WKE-SEL-PE-PRECIO TO
057500                  BKP-PRECIO-ENTRADA(BKP-TOTAL-PIERNAS)
057600           MOVE 'SELL' TO BKP-LADO-PIERNA(BKP-TOTAL-PIERNAS)
057700        END-IF
057800        MOVE 'SELL' TO BKP-POSITION-TYPE
057900     PERFORM 1900-INSERTA-POSICION THRU 1900-EX.
058000     END-IF.
058100 1600-EX. EXIT.
058200******************************************************************
058300*   ABRE LA POSICION DEL SETUP STRADDLE CON COBERTURA: VENTA      *
058400*   CE+PE PRINCIPALES, MAS LAS DOS PIERNAS DE COBERTURA COMPRADAS.*
058500*   RESPETA EL MODO DE SELECCION DE STRIKE CONFIGURADO (BKT-0015).*
058600******************************************************************
058700 1650-ABRE-POSICION-HEDGED SECTION.
058800     IF BKF-MODO-PRIMA(WKE-IX-SET-T)
058900        PERFORM 1400-SELECCIONA-STRIKE-PRIMA-CE THRU 1400-EX
059000        PERFORM 1450-SELECCIONA-STRIKE-PRIMA-PE THRU 1450-EX
059100     ELSE
059200        PERFORM 1300-SELECCIONA-STRIKE-DISTANCIA THRU 1300-EX
059300     END-IF.
059400     MOVE 0 TO WKE-SEL-HCE-ENCONTRADO
059500     MOVE 0 TO WKE-SEL-HPE-ENCONTRADO
059600     IF WKE-SEL-CE-OK
059700     PERFORM 1500-SELECCIONA-HEDGE-CE THRU 1500-EX.
059800     END-IF
059900     IF WKE-SEL-PE-OK
060000     PERFORM 1550-SELECCIONA-HEDGE-PE THRU 1550-EX.
060100     END-IF
060200     IF WKE-SEL-CE-OK OR WKE-SEL-PE-OK
060300        MOVE 0 TO BKP-TOTAL-PIERNAS
060400        IF WKE-SEL-CE-OK
060500           ADD 1 TO BKP-TOTAL-PIERNAS
060600           STRING 'CE_' DELIMITED BY SIZE WKE-SEL-CE-STRIKE
060700                  DELIMITED BY SIZE '_SELL' DELIMITED BY SIZE
060800                  INTO BKP-LLAVE-PIERNA(BKP-TOTAL-PIERNAS)
060900           MOVE WKE-SEL-CE-STRIKE
061000                  TO BKP-STRIKE-PIERNA(BKP-TOTAL-PIERNAS)
061100           MOVE WKE-SEL-CE-PRECIO
061200                  TO BKP-PRECIO-ENTRADA(BKP-TOTAL-PIERNAS)
061300           MOVE 'SELL' TO BKP-LADO-PIERNA(BKP-TOTAL-PIERNAS)
061400        END-IF
061500        IF WKE-SEL-PE-OK
061600           ADD 1 TO BKP-TOTAL-PIERNAS
061700           STRING 'PE_' DELIMITED BY SIZE WKE-SEL-PE-STRIKE
061800                  DELIMITED BY SIZE '_SELL' DELIMITED BY SIZE
061900                  INTO BKP-LLAVE-PIERNA(BKP-TOTAL-PIERNAS)
062000           MOVE WKE-SEL-PE-STRIKE
062100                  TO BKP-STRIKE-PIERNA(BKP-TOTAL-PIERNAS)
062200           MOVE WKE-SEL-PE-PRECIO
062300                  TO BKP-PRECIO-ENTRADA(BKP-TOTAL-PIERNAS)
062400           MOVE 'SELL' TO BKP-LADO-PIERNA(BKP-TOTAL-PIERNAS)
062500        END-IF
062600        IF WKE-SEL-HCE-ENCONTRADO = 1
062700           ADD 1 TO BKP-TOTAL-PIERNAS
062800           STRING 'CE_' DELIMITED BY SIZE WKE-SEL-HCE-STRIKE
062900                  DELIMITED BY SIZE '_BUY' DELIMITED BY SIZE
063000                  INTO BKP-LLAVE-PIERNA(BKP-TOTAL-PIERNAS)
063100           MOVE WKE-SEL-HCE-STRIKE
063200                  TO BKP-STRIKE-PIERNA(BKP-TOTAL-PIERNAS)
063300           MOVE WKE-SEL-HCE-PRECIO
063400                  TO BKP-PRECIO-ENTRADA(BKP-TOTAL-PIERNAS)
063500           MOVE 'BUY'  TO BKP-LADO-PIERNA(BKP-TOTAL-PIERNAS)
063600        END-IF
063700        IF WKE-SEL-HPE-ENCONTRADO = 1
063800           ADD 1 TO BKP-TOTAL-PIERNAS
063900           STRING 'PE_' DELIMITED BY SIZE WKE-SEL-HPE-STRIKE
064000                  DELIMITED BY SIZE '_BUY' DELIMITED BY SIZE
064100                  INTO BKP-LLAVE-PIERNA(BKP-TOTAL-PIERNAS)
064200           MOVE WKE-SEL-HPE-STRIKE
064300                  TO BKP-STRIKE-PIERNA(BKP-TOTAL-PIERNAS)
064400           MOVE WKE-SEL-HPE-PRECIO
064500                  TO BKP-PRECIO-ENTRADA(BKP-TOTAL-PIERNAS)
064600           MOVE 'BUY'  TO BKP-LADO-PIERNA(BKP-TOTAL-PIERNAS)
064700        END-IF
064800        MOVE 'HEDGED' TO BKP-POSITION-TYPE
064900     PERFORM 1900-INSERTA-POSICION THRU 1900-EX.
065000     END-IF.
065100 1650-EX. EXIT.
065200******************************************************************
065300*   PIERNA DE COBERTURA CE: EL PRIMER STRIKE POR ENCIMA DEL CE    *
065400*   PRINCIPAL A (HEDGE-STRIKES-AWAY - 1) POSICIONES, O EL MAS     *
065500*   LEJANO DISPONIBLE SI NO HAY SUFICIENTES.                      *
065600******************************************************************
065700 1500-SELECCIONA-HEDGE-CE SECTION.
065800     MOVE 0 TO WKE-CONTADOR-HEDGE
065900     MOVE 0 TO WKE-SEL-HCE-ENCONTRADO
066000     PERFORM 1510-BUSCA-STRIKE-HEDGE-CE THRU
066100              1510-BUSCA-STRIKE-HEDGE-CE-EX
066200              VARYING WKE-IX-PIERNA-T FROM 1 BY 1
066300              UNTIL WKE-IX-PIERNA-T > BKO-TICK-TOTAL-STRIKES OR
066400              WKE-SEL-HCE-ENCONTRADO = 1.
066500     IF WKE-SEL-HCE-ENCONTRADO = 1
066600        MOVE 'CE' TO WKE-LLB-TIPO
066700        MOVE WKE-SEL-HCE-STRIKE TO WKE-BUSCA-STRIKE
066800     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
066900        MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-HCE-PRECIO
067000     END-IF.
067100 1500-EX. EXIT.
067200******************************************************************
067300*   PIERNA DE COBERTURA PE: SIMETRICO, PRIMEROS STRIKES POR       *
067400*   DEBAJO DEL PE PRINCIPAL.                                      *
067500******************************************************************
067600 1550-SELECCIONA-HEDGE-PE SECTION.
067700     MOVE 0 TO WKE-CONTADOR-HEDGE
067800     MOVE 0 TO WKE-SEL-HPE-ENCONTRADO
067900     PERFORM 1560-BUSCA-STRIKE-HEDGE-PE THRU
068000              1560-BUSCA-STRIKE-HEDGE-PE-EX
068100              VARYING
068200              WKE-IX-PIERNA-T FROM
068300              BKO-TICK-TOTAL-STRIKES
068400              BY -1 UNTIL WKE-IX-PIERNA-T < 1.
068500     IF WKE-SEL-HPE-ENCONTRADO = 1
068600        MOVE 'PE' TO WKE-LLB-TIPO
068700        MOVE WKE-SEL-HPE-STRIKE TO WKE-BUSCA-STRIKE
068800     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
068900        MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-HPE-PRECIO
069000     END-IF.
069100 1550-EX. EXIT.
069200******************************************************************
069300*   SELECCION DE STRIKE EN MODO PRIMA PARA EL LADO CE: DE LOS     *
069400*   STRIKES >= SPOT DESCENDENTE, LUEGO < SPOT DESCENDENTE,        *
069500*   PRIMER STRIKE CON PRIMA >= SCALPING-PRECIO.                   *
069600******************************************************************
069700 1400-SELECCIONA-STRIKE-PRIMA-CE SECTION.
069800     MOVE 0 TO WKE-SEL-CE-ENCONTRADO
069900     PERFORM 1410-BUSCA-PRIMA-CE-ARRIBA THRU
070000              1410-BUSCA-PRIMA-CE-ARRIBA-EX
070100              VARYING
070200              WKE-IX-PIERNA-T FROM
070300              BKO-TICK-TOTAL-STRIKES
070400              BY -1 UNTIL WKE-IX-PIERNA-T < 1
070500              OR WKE-SEL-CE-OK.
070600     IF NOT WKE-SEL-CE-OK
070700     PERFORM 1420-BUSCA-PRIMA-CE-ABAJO THRU
070800              1420-BUSCA-PRIMA-CE-ABAJO-EX
070900              VARYING WKE-IX-PIERNA-T FROM 1 BY 1
071000              UNTIL WKE-IX-PIERNA-T > BKO-TICK-TOTAL-STRIKES OR
071100              WKE-SEL-CE-OK.
071200     END-IF.
071300 1400-EX. EXIT.
071400******************************************************************
071500*   SIMETRICO AL ANTERIOR PARA EL LADO PE: STRIKES <= SPOT         *
071600*   ASCENDENTE, LUEGO > SPOT ASCENDENTE.                           *
071700******************************************************************
071800 1450-SELECCIONA-STRIKE-PRIMA-PE SECTION.
071900     MOVE 0 TO WKE-SEL-PE-ENCONTRADO
072000     PERFORM 1460-BUSCA-PRIMA-PE-ABAJO THRU
072100              1460-BUSCA-PRIMA-PE-ABAJO-EX
072200              VARYING WKE-IX-PIERNA-T FROM 1 BY 1
072300              UNTIL WKE-IX-PIERNA-T > BKO-TICK-TOTAL-STRIKES OR
072400              WKE-SEL-PE-OK.
072500     IF NOT WKE-SEL-PE-OK
072600     PERFORM 1470-BUSCA-PRIMA-PE-ARRIBA THRU
072700              1470-BUSCA-PRIMA-PE-ARRIBA-EX
072800              VARYING
072900              WKE-IX-PIERNA-T FROM
073000              BKO-TICK-TOTAL-STRIKES
073100              BY -1 UNTIL WKE-IX-PIERNA-T < 1
073200              OR WKE-SEL-PE-OK.
073300     END-IF.
073400 1450-EX. EXIT.
073500******************************************************************
073600*   ABRE LA POSICION DE CE SCALPING (VENTA DE UNA SOLA PIERNA CE).*
073700*   RESPETA EL MODO DE SELECCION DE STRIKE CONFIGURADO (BKT-0015).*
073800******************************************************************
073900 1700-ABRE-POSICION-SCALPING-CE SECTION.
074000     IF BKF-MODO-DISTANCIA(WKE-IX-SET-T)
074100        PERFORM 1300-SELECCIONA-STRIKE-DISTANCIA THRU 1300-EX
074200     ELSE
074300        PERFORM 1400-SELECCIONA-STRIKE-PRIMA-CE THRU 1400-EX
074400     END-IF.
074500     IF WKE-SEL-CE-OK
074600        MOVE 1 TO BKP-TOTAL-PIERNAS
074700        STRING 'CE_' DELIMITED BY SIZE WKE-SEL-CE-STRIKE
074800               DELIMITED BY SIZE INTO BKP-LLAVE-PIERNA(1)
074900        MOVE WKE-SEL-CE-STRIKE  TO BKP-STRIKE-PIERNA(1)
075000        MOVE WKE-SEL-CE-PRECIO  TO BKP-PRECIO-ENTRADA(1)
075100        MOVE 'SELL'             TO BKP-LADO-PIERNA(1)
075200        MOVE 'SELL'             TO BKP-POSITION-TYPE
075300     PERFORM 1900-INSERTA-POSICION THRU 1900-EX.
075400        ADD 1 TO BKF-CONTADOR-ENTRADAS(WKE-IX-SET-T)
075500        MOVE WKE-TICK-TIMESTAMP TO
075600              BKF-ULTIMA-ENTRADA(WKE-IX-SET-T)
075700     END-IF.
075800 1700-EX. EXIT.
075900******************************************************************
076000*   ABRE LA POSICION DE PE SCALPING (VENTA DE UNA SOLA PIERNA PE).*
076100*   RESPETA EL MODO DE SELECCION DE STRIKE CONFIGURADO (BKT-0015).*
076200******************************************************************
076300 1750-ABRE-POSICION-SCALPING-PE SECTION.
076400     IF BKF-MODO-DISTANCIA(WKE-IX-SET-T)
076500        PERFORM 1300-SELECCIONA-STRIKE-DISTANCIA THRU 1300-EX
076600     ELSE
076700        PERFORM 1450-SELECCIONA-STRIKE-PRIMA-PE THRU 1450-EX
076800     END-IF.
076900     IF WKE-SEL-PE-OK
077000        MOVE 1 TO BKP-TOTAL-PIERNAS
077100        STRING 'PE_' DELIMITED BY SIZE WKE-SEL-PE-STRIKE
077200               DELIMITED BY SIZE INTO BKP-LLAVE-PIERNA(1)
077300        MOVE WKE-SEL-PE-STRIKE  TO BKP-STRIKE-PIERNA(1)
077400        MOVE WKE-SEL-PE-PRECIO  TO BKP-PRECIO-ENTRADA(1)
077500        MOVE 'SELL'             TO BKP-LADO-PIERNA(1)
077600        MOVE 'SELL'             TO BKP-POSITION-TYPE
077700     PERFORM 1900-INSERTA-POSICION THRU 1900-EX.
077800        ADD 1 TO BKF-CONTADOR-ENTRADAS(WKE-IX-SET-T)
077900        MOVE WKE-TICK-TIMESTAMP TO
078000              BKF-ULTIMA-ENTRADA(WKE-IX-SET-T)
078100     END-IF.
078200 1750-EX. EXIT.
078300******************************************************************
078400*   INSERTA LA POSICION ARMADA EN BKP-POSICION A LA TABLA DE      *
078500*   POSICIONES ABIERTAS, CON SU ID SINTETICO <setupId>_<SEC>.     *
078600******************************************************************
078700 1900-INSERTA-POSICION SECTION.
078800     ADD 1 TO BKP-SECUENCIA(WKE-IX-SET-T)
078900     ADD 1 TO BKP-TOTAL-ABIERTAS
079000     MOVE BKF-SETUP-ID(WKE-IX-SET-T)
079100           TO BKP-TAB-SETUP-ID(BKP-TOTAL-ABIERTAS)
079200     STRING BKF-SETUP-ID(WKE-IX-SET-T) DELIMITED BY SPACE
079300            '_' DELIMITED BY SIZE
079400            BKP-SECUENCIA(WKE-IX-SET-T) DELIMITED BY SIZE
079500            INTO BKP-TAB-ID-POSICION(BKP-TOTAL-ABIERTAS)
079600     MOVE WKE-TICK-TIMESTAMP
079700           TO BKP-TAB-ENTRY-TIMEINDEX(BKP-TOTAL-ABIERTAS)
079800     MOVE BKP-TOTAL-PIERNAS
079900           TO BKP-TAB-TOTAL-PIERNAS(BKP-TOTAL-ABIERTAS)
080000     PERFORM 1910-COPIA-PIERNAS-POSICION THRU
080100              1910-COPIA-PIERNAS-POSICION-EX
080200              VARYING
080300              WKE-IX-PIERNA-T
080400              FROM 1 BY 1
080500              UNTIL WKE-IX-PIERNA-T > BKP-TOTAL-PIERNAS.
080600     MOVE 1   TO BKP-TAB-QUANTITY(BKP-TOTAL-ABIERTAS)
080700     MOVE 100 TO BKP-TAB-LOT-SIZE(BKP-TOTAL-ABIERTAS)
080800     MOVE BKF-TARGET-PNL(WKE-IX-SET-T)
080900           TO BKP-TAB-TARGET-PNL(BKP-TOTAL-ABIERTAS)
081000     MOVE BKF-STOP-LOSS-PNL(WKE-IX-SET-T)
081100           TO BKP-TAB-STOP-LOSS-PNL(BKP-TOTAL-ABIERTAS)
081200     MOVE ZEROES TO BKP-TAB-CURRENT-PNL(BKP-TOTAL-ABIERTAS)
081300     MOVE BKP-POSITION-TYPE
081400           TO BKP-TAB-POSITION-TYPE(BKP-TOTAL-ABIERTAS)
081500     MOVE BKF-CLOSE-TIMEINDEX(WKE-IX-SET-T)
081600           TO BKP-TAB-FORCE-CLOSE-TIMEINDEX(BKP-TOTAL-ABIERTAS)
081700     MOVE 0.005
081800           TO BKP-TAB-SLIPPAGE(BKP-TOTAL-ABIERTAS).
081900 1900-EX. EXIT.
082000******************************************************************
082100*        F A S E   D E   M A R C A   A   M E R C A D O           *
082200*        Y   S A L I D A   N A T U R A L                         *
082300******************************************************************
082400 2000-FASE-MARCA-Y-SALIDA SECTION.
082500     MOVE 1 TO WKE-IX-POS-T
082600     PERFORM 2010-PROCESA-UNA-POSICION-ABIERTA THRU
082700              2010-PROCESA-UNA-POSICION-ABIERTA-EX
082800              UNTIL
082900              WKE-IX-POS-T >
083000              BKP-TOTAL-ABIERTAS.
083100 2000-EX. EXIT.
083200******************************************************************
083300*   CALCULA EL PNL VIGENTE DE LA POSICION WKE-IX-POS-T, PIERNA    *
083400*   POR PIERNA, SEGUN LA FORMULA DE SLIPPAGE DE CADA LADO.        *
083500******************************************************************
083600 2100-CALCULA-PNL-POSICION SECTION.
083700     MOVE ZEROES TO WKE-CPN-PNL-ACUM-POS
083800     PERFORM 2110-CALCULA-PNL-PIERNA THRU
083900              2110-CALCULA-PNL-PIERNA-EX
084000              VARYING WKE-IX-PIERNA-T FROM 1 BY 1
084100              UNTIL WKE-IX-PIERNA-T >
084200              BKP-TAB-TOTAL-PIERNAS(WKE-IX-POS-T).
084300     MOVE WKE-CPN-PNL-ACUM-POS
084400           TO BKP-TAB-CURRENT-PNL(WKE-IX-POS-T).
084500 2100-EX. EXIT.
084600******************************************************************
084700*   EVALUA TARGET / STOP-LOSS / TIME-BASED EN ESE ORDEN DE        *
084800*   PRIORIDAD SOBRE LA POSICION WKE-IX-POS-T.                     *
084900******************************************************************
085000 2200-EVALUA-SALIDA SECTION.
085100     MOVE SPACES TO WKE-RAZON-CIERRE
085200     IF BKP-TAB-TARGET-PNL(WKE-IX-POS-T) > 0
085300              AND BKP-TAB-CURRENT-PNL(WKE-IX-POS-T)
085400                 >= BKP-TAB-TARGET-PNL(WKE-IX-POS-T)
085500        MOVE 'TARGET' TO WKE-RAZON-CIERRE
085600     ELSE
085700        IF BKP-TAB-STOP-LOSS-PNL(WKE-IX-POS-T) < 0
085800                 AND BKP-TAB-CURRENT-PNL(WKE-IX-POS-T)
085900                    <= BKP-TAB-STOP-LOSS-PNL(WKE-IX-POS-T)
086000           MOVE 'STOP_LOSS' TO WKE-RAZON-CIERRE
086100        ELSE
086200           IF WKE-TICK-TIMESTAMP >=
086300                 BKP-TAB-FORCE-CLOSE-TIMEINDEX(WKE-IX-POS-T)
086400              MOVE 'TIME_BASED' TO WKE-RAZON-CIERRE
086500           END-IF
086600        END-IF
086700     END-IF.
086800 2200-EX. EXIT.
086900******************************************************************
087000*   CIERRA LA POSICION WKE-IX-POS-T: LA VUELCA A LA BITACORA DE   *
087100*   TRADES Y LA ELIMINA DE LA TABLA DE POSICIONES ABIERTAS.       *
087200******************************************************************
087300 2300-CIERRA-POSICION SECTION.
087400     ADD 1 TO WKE-SECUENCIA-TRADE
087500     ADD 1 TO BKT-BIT-TOTAL
087600     MOVE BKP-TAB-SETUP-ID(WKE-IX-POS-T)
087700           TO BKT-BIT-SETUP-ID(BKT-BIT-TOTAL)
087800     MOVE BKP-TAB-ENTRY-TIMEINDEX(WKE-IX-POS-T)
087900           TO BKT-BIT-ENTRY-TIMEINDEX(BKT-BIT-TOTAL)
088000     MOVE WKE-TICK-TIMESTAMP
088100           TO BKT-BIT-EXIT-TIMEINDEX(BKT-BIT-TOTAL)
088200     MOVE BKP-TAB-TOTAL-PIERNAS(WKE-IX-POS-T)
088300           TO BKT-BIT-TOTAL-PIERNAS(BKT-BIT-TOTAL)
088400     PERFORM 2310-COPIA-PIERNAS-A-BITACORA THRU
088500              2310-COPIA-PIERNAS-A-BITACORA-EX
088600              VARYING
088700              WKE-IX-PIERNA-T
088800              FROM 1 BY 1
088900              UNTIL WKE-IX-PIERNA-T >
089000              BKP-TAB-TOTAL-PIERNAS(WKE-IX-POS-T).
089100     MOVE BKP-TAB-QUANTITY(WKE-IX-POS-T)
089200           TO BKT-BIT-QUANTITY(BKT-BIT-TOTAL)
089300     MOVE BKP-TAB-CURRENT-PNL(WKE-IX-POS-T)
089400           TO BKT-BIT-PNL(BKT-BIT-TOTAL)
089500     MOVE WKE-RAZON-CIERRE TO BKT-BIT-EXIT-REASON(BKT-BIT-TOTAL)
089600     MOVE WKE-FECHA-VIGENTE TO BKT-BIT-FECHA-TXT(BKT-BIT-TOTAL)
089700     ADD BKP-TAB-CURRENT-PNL(WKE-IX-POS-T) TO WKE-PNL-DIA
089800     PERFORM 2320-ACUMULA-PNL-POR-SETUP THRU
089900              2320-ACUMULA-PNL-POR-SETUP-EX
090000              VARYING WKE-IX-SET-T FROM 1 BY 1
090100              UNTIL WKE-IX-SET-T > 4.
090200     PERFORM 2330-DESPLAZA-TABLA-POSICIONES THRU
090300              2330-DESPLAZA-TABLA-POSICIONES-EX
090400              VARYING
090500              WKE-IX-DESPLAZA
090600              FROM WKE-IX-POS-T BY 1
090700              UNTIL WKE-IX-DESPLAZA >= BKP-TOTAL-ABIERTAS.
090800     SUBTRACT 1 FROM BKP-TOTAL-ABIERTAS.
090900 2300-EX. EXIT.
091000******************************************************************
091100*   BARRIDO POR TIEMPO: CIERRA TODA POSICION CUYO TIEMPO DE       *
091200*   CIERRE DE SU SETUP YA HAYA PASADO Y QUE LA FASE ANTERIOR NO   *
091300*   HAYA CERRADO (P.EJ. SI EL SETUP YA NO ESTA EN LA LISTA).      *
091400******************************************************************
091500 2400-FASE-BARRIDO-TIEMPO SECTION.
091600     MOVE 1 TO WKE-IX-POS-T
091700     PERFORM 2410-EVALUA-BARRIDO-POSICION THRU
091800              2410-EVALUA-BARRIDO-POSICION-EX
091900              UNTIL WKE-IX-POS-T >
092000              BKP-TOTAL-ABIERTAS.
092100 2400-EX. EXIT.
092200******************************************************************
092300*   CHEQUEO DE LIMITE DE PERDIDA DIARIA: SI EL PNL ABIERTO TOTAL  *
092400*   ROMPE EL LIMITE, CIERRA TODO CON RAZON DAILY_LIMIT Y DETIENE  *
092500*   EL PROCESO DE MAS TICKS DE ESE DIA.                          *
092600******************************************************************
092700 2500-CHEQUEO-RIESGO-DIARIO SECTION.
092800     MOVE ZEROES TO WKE-PNL-ABIERTO-TOTAL
092900     PERFORM 2510-SUMA-PNL-ABIERTO THRU 2510-SUMA-PNL-ABIERTO-EX
093000              VARYING
093100              WKE-IX-POS-T FROM 1 BY 1
093200              UNTIL WKE-IX-POS-T > BKP-TOTAL-ABIERTAS.
093300     IF WKE-PNL-ABIERTO-TOTAL <= WKE-LIMITE-PERDIDA-DIARIA
093400        MOVE 1 TO WKE-IX-POS-T
093500     PERFORM 2520-CIERRA-TODO-POR-RIESGO THRU
093600              2520-CIERRA-TODO-POR-RIESGO-EX
093700              UNTIL WKE-IX-POS-T >
093800              BKP-TOTAL-ABIERTAS.
093900        SET WKE-SE-ROMPIO-RIESGO TO TRUE
094000     END-IF.
094100 2500-EX. EXIT.
094200******************************************************************
094300*   CHEQUEO DE FIN DE JORNADA: SI EL TICK YA LLEGO O PASO EL      *
094400*   jobEndIdx DEL DIA, CIERRA TODO CON RAZON JOB_END Y DETIENE    *
094500*   EL PROCESO DE MAS TICKS DE ESE DIA.                          *
094600******************************************************************
094700 2600-CHEQUEO-FIN-JORNADA SECTION.
094800     IF WKE-TICK-TIMESTAMP >= BKD-SOBRE-JOB-END-IDX
094900        MOVE 1 TO WKE-IX-POS-T
095000     PERFORM 2610-CIERRA-TODO-FIN-JORNADA THRU
095100              2610-CIERRA-TODO-FIN-JORNADA-EX
095200              UNTIL WKE-IX-POS-T >
095300              BKP-TOTAL-ABIERTAS.
095400        SET WKE-SE-ROMPIO-RIESGO TO TRUE
095500     END-IF.
095600 2600-EX. EXIT.
095700******************************************************************
095800*   CIERRE DE JORNADA: ARMA EL RENGLON DE BKY-TABLA-DIAS CON EL   *
095900*   PNL DEL DIA Y EL PNL POR SETUP DEL DIA.                       *
096000******************************************************************
096100 0400-CIERRA-DIA SECTION.
096200     ADD 1 TO BKY-DIA-TOTAL
096300     MOVE WKE-FECHA-VIGENTE TO BKY-D-FECHA-TXT(BKY-DIA-TOTAL)
096400     MOVE WKE-PNL-DIA       TO BKY-D-DAILY-PNL(BKY-DIA-TOTAL)
096500     MOVE WKE-FORZADOS-HOY  TO BKY-D-FORZADOS-FIN-JORNADA
096600                                        (BKY-DIA-TOTAL)
096700     MOVE ZEROES TO BKY-D-TRADES-COUNT(BKY-DIA-TOTAL)
096800     PERFORM 0410-COPIA-PNL-SETUPS-DIA THRU
096900              0410-COPIA-PNL-SETUPS-DIA-EX
097000              VARYING WKE-IX-SET-T FROM 1 BY 1
097100              UNTIL WKE-IX-SET-T > 4.
097200     PERFORM 0415-CUENTA-TRADES-DEL-DIA THRU
097300              0415-CUENTA-TRADES-DEL-DIA-EX
097400              VARYING WKE-IX-POS-T FROM 1 BY 1
097500              UNTIL WKE-IX-POS-T > BKT-BIT-TOTAL.
097600 0400-EX. EXIT.
097700******************************************************************
097800*   CALCULO DE AGREGADOS FINALES DE LA CORRIDA: PNL TOTAL, WIN    *
097900*   RATE Y MAXIMO DRAWDOWN SOBRE LA BITACORA CRONOLOGICA, Y        *
098000*   DESEMPENO POR SETUP.                                          *
098100******************************************************************
098200 0500-CALCULA-AGREGADOS SECTION.
098300     MOVE ZEROES TO WKE-PNL-ACUMULADO
098400     MOVE ZEROES TO WKE-PNL-PICO
098500     MOVE ZEROES TO WKE-MAX-DRAWDOWN
098600     PERFORM 0510-ACUMULA-PNL-Y-DRAWDOWN THRU
098700              0510-ACUMULA-PNL-Y-DRAWDOWN-EX
098800              VARYING WKE-IX-POS-T FROM 1 BY 1
098900              UNTIL WKE-IX-POS-T > BKT-BIT-TOTAL.
099000     PERFORM 0420-CALCULA-POR-SETUP THRU 0420-EX
099100              VARYING WKE-IX-SET-T
099200              FROM 1 BY 1
099300              UNTIL WKE-IX-SET-T > 4.
099400 0500-EX. EXIT.
099500******************************************************************
099600*   DESEMPENO DEL SETUP WKE-IX-SET-T: PNL TOTAL, TRADES, WIN      *
099700*   RATE, PROMEDIO DE GANANCIA Y DE PERDIDA.                     *
099800******************************************************************
099900 0420-CALCULA-POR-SETUP SECTION.
100000     MOVE ZEROES TO BKU-TOTAL-PNL(WKE-IX-SET-T)
100100     MOVE ZEROES TO BKU-TOTAL-TRADES(WKE-IX-SET-T)
100200     MOVE ZEROES TO BKU-WIN-RATE(WKE-IX-SET-T)
100300     MOVE ZEROES TO BKU-AVG-WIN(WKE-IX-SET-T)
100400     MOVE ZEROES TO BKU-AVG-LOSS(WKE-IX-SET-T)
100500     MOVE ZEROES TO BKU-MAX-DRAWDOWN(WKE-IX-SET-T)
100600     MOVE ZEROES TO WKE-PNL-DIA
100700     MOVE ZEROES TO WKE-PNL-ABIERTO-TOTAL
100800     MOVE ZEROES TO WKE-FORZADOS-HOY
100900     MOVE ZEROES TO WKE-CONTADOR-PERDEDORAS
101000     PERFORM 0430-ACUMULA-TRADES-DEL-SETUP THRU
101100              0430-ACUMULA-TRADES-DEL-SETUP-EX
101200              VARYING
101300              WKE-IX-POS-T FROM
101400              1 BY 1
101500              UNTIL WKE-IX-POS-T > BKT-BIT-TOTAL.
101600     IF BKU-TOTAL-TRADES(WKE-IX-SET-T) > 0
101700        COMPUTE BKU-WIN-RATE(WKE-IX-SET-T) ROUNDED =
101800              WKE-FORZADOS-HOY / BKU-TOTAL-TRADES(WKE-IX-SET-T)
101900     END-IF
102000     IF WKE-FORZADOS-HOY > 0
102100        COMPUTE BKU-AVG-WIN(WKE-IX-SET-T) ROUNDED =
102200              WKE-PNL-DIA / WKE-FORZADOS-HOY
102300     END-IF
102400     IF WKE-CONTADOR-PERDEDORAS > 0
102500        COMPUTE BKU-AVG-LOSS(WKE-IX-SET-T) ROUNDED =
102600              WKE-PNL-ABIERTO-TOTAL / WKE-CONTADOR-PERDEDORAS
102700     END-IF.
102800 0420-EX. EXIT.
102900******************************************************************
103000*   PARRAFOS AUXILIARES EXTRAIDOS DE LOS CICLOS DE ITERACION,     *
103100*   PARA RESPETAR EL ESTANDAR DE LA CASA DE HACER SOLO PERFORM    *
103200*   DE PARRAFO, SIN ANIDAR PERFORM/END-PERFORM EN LINEA.          *
103300******************************************************************
103400 0060-INICIALIZA-TABLA-SETUPS SECTION.
103500        ADD 1 TO BKU-SETUP-TOTAL
103600        MOVE BKF-SETUP-ID(WKE-IX-SET-T)
103700                                TO BKU-SETUP-ID(WKE-IX-SET-T)
103800        MOVE ZEROES             TO BKU-TOTAL-PNL(WKE-IX-SET-T)
103900        MOVE ZEROES             TO BKU-TOTAL-TRADES(WKE-IX-SET-T).
104000 0060-INICIALIZA-TABLA-SETUPS-EX. EXIT.
104100******************************************************************
104200*   REINICIA LOS CONTADORES DE REENTRADA Y EL RENGLON DE PNL POR  *
104300*   SETUP AL ARRANCAR UNA JORNADA NUEVA DE LA CORRIDA.            *
104400******************************************************************
104500 0215-REINICIA-CONTADORES-SETUP SECTION.
104600        MOVE ZEROES TO WKE-PNL-SETUP-DIA(WKE-IX-SET-T)
104700        MOVE 0      TO BKF-CONTADOR-ENTRADAS(WKE-IX-SET-T)
104800        MOVE 0      TO BKF-ULTIMA-ENTRADA(WKE-IX-SET-T)
104900        MOVE 0      TO BKP-SECUENCIA(WKE-IX-SET-T).
105000 0215-REINICIA-CONTADORES-SETUP-EX. EXIT.
105100******************************************************************
105200*   PROCESA UN RENGLON DE SPOT (UN TICK) CONTRA LA CADENA DE      *
105300*   OPCIONES VIGENTE: RECONSTRUYE LA LISTA DE STRIKES DISTINTOS,  *
105400*   CORRE LA FASE DE ENTRADAS Y LA FASE DE MARCA Y SALIDA.        *
105500******************************************************************
105600 0305-PROCESA-UN-TICK SECTION.
105700        MOVE BKS-SPOT-TIMESTAMP(WKE-IX-SPOT-T)
105800                                TO WKE-TICK-TIMESTAMP
105900        MOVE BKS-SPOT-CIERRE(WKE-IX-SPOT-T) TO WKE-TICK-SPOT
106000     PERFORM 0310-ARMA-TICK-VIGENTE THRU 0310-EX.
106100        IF WKE-TICK-ES-VALIDO
106200     PERFORM 1100-FASE-ENTRADAS THRU 1100-EX.
106300     PERFORM 2000-FASE-MARCA-Y-SALIDA THRU 2000-EX.
106400     PERFORM 2400-FASE-BARRIDO-TIEMPO THRU 2400-EX.
106500     PERFORM 2500-CHEQUEO-RIESGO-DIARIO THRU 2500-EX.
106600           IF NOT WKE-SE-ROMPIO-RIESGO
106700     PERFORM 2600-CHEQUEO-FIN-JORNADA THRU 2600-EX.
106800           END-IF
106900        END-IF.
107000 0305-PROCESA-UN-TICK-EX. EXIT.
107100******************************************************************
107200*   RECORRE TODOS LOS RENGLONES DE LA CADENA DE OPCIONES DEL DIA  *
107300*   EN CURSO PARA ARMAR WKE-TABLA-STRIKES-DISTINTOS SIN REPETIR.  *
107400******************************************************************
107500 0315-RECORRE-CADENA-DIA SECTION.
107600        IF BKO-CAD-TIMESTAMP(WKE-IX-CAD-T) = WKE-TICK-TIMESTAMP
107700           SET WKE-TICK-ES-VALIDO TO TRUE
107800           ADD 1 TO BKO-TICK-TOTAL-PIERNAS
107900           MOVE BKO-CAD-TIPO(WKE-IX-CAD-T)
108000                    TO BKO-TICK-TIPO(BKO-TICK-TOTAL-PIERNAS)
108100           MOVE BKO-CAD-STRIKE(WKE-IX-CAD-T)
108200                    TO BKO-TICK-STRIKE(BKO-TICK-TOTAL-PIERNAS)
108300           MOVE BKO-CAD-PRECIO(WKE-IX-CAD-T)
108400                    TO BKO-TICK-PRECIO(BKO-TICK-TOTAL-PIERNAS)
108500     PERFORM 0320-AGREGA-STRIKE-DISTINTO THRU 0320-EX.
108600        END-IF.
108700 0315-RECORRE-CADENA-DIA-EX. EXIT.
108800******************************************************************
108900*   BUSQUEDA SECUENCIAL DEL STRIKE DEL RENGLON VIGENTE DENTRO DE  *
109000*   LA LISTA DE STRIKES DISTINTOS YA ACUMULADA.                   *
109100******************************************************************
109200 0325-BUSCA-STRIKE-EN-LISTA SECTION.
109300        IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
109400                 = BKO-TICK-STRIKE(BKO-TICK-TOTAL-PIERNAS)
109500           MOVE 1 TO WKE-ENCONTRO-SETUP
109600        END-IF.
109700 0325-BUSCA-STRIKE-EN-LISTA-EX. EXIT.
109800******************************************************************
109900*   INTERCAMBIA DOS RENGLONES DE LA TABLA DE STRIKES DISTINTOS;   *
110000*   RUTINA AUXILIAR DE 0330-ORDENA-STRIKES-DISTINTOS (BUBBLE SORT).*
110100******************************************************************
110200 0335-INTERCAMBIA-STRIKES SECTION.
110300        IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) <
110400                 BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T - 1)
110500           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
110600                 TO WKE-DIST-MINIMA
110700           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T - 1)
110800                 TO BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
110900           MOVE WKE-DIST-MINIMA
111000                 TO BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T - 1)
111100        END-IF.
111200 0335-INTERCAMBIA-STRIKES-EX. EXIT.
111300******************************************************************
111400*   RECORRE LAS PIERNAS DE LA CADENA DEL TICK VIGENTE PARA QUE    *
111500*   1800-BUSCA-PRECIO-OPCION ENCUENTRE EL PRECIO DE MERCADO DE    *
111600*   LA PIERNA SOLICITADA POR SU STRIKE Y TIPO.                    *
111700******************************************************************
111800 1810-RECORRE-PIERNAS-TICK SECTION.
111900        IF BKO-TICK-TIPO(WKE-IX-PIERNA-T)   = WKE-LLB-TIPO
112000                 AND BKO-TICK-STRIKE(WKE-IX-PIERNA-T)
112100                     = WKE-BUSCA-STRIKE
112200           MOVE BKO-TICK-PRECIO(WKE-IX-PIERNA-T)
112300                 TO WKE-CPN-PRECIO-MERCADO
112400        END-IF.
112500 1810-RECORRE-PIERNAS-TICK-EX. EXIT.
112600******************************************************************
112700*   BUSCA, DENTRO DE LA LISTA DE STRIKES DISTINTOS DEL TICK, EL   *
112800*   STRIKE MAS CERCANO AL SPOT VIGENTE PARA EL STRADDLE ATM.      *
112900******************************************************************
113000 1310-BUSCA-STRIKE-CERCANO SECTION.
113100        COMPUTE WKE-DIST-ACTUAL =
113200              BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) - WKE-TICK-SPOT
113300        IF WKE-DIST-ACTUAL < 0
113400           COMPUTE WKE-DIST-ACTUAL = WKE-DIST-ACTUAL * -1
113500        END-IF
113600        IF WKE-DIST-ACTUAL < WKE-DIST-MINIMA
113700           MOVE WKE-DIST-ACTUAL TO WKE-DIST-MINIMA
113800           MOVE WKE-IX-PIERNA-T TO WKE-IX-CERCANO
113900        END-IF.
114000 1310-BUSCA-STRIKE-CERCANO-EX. EXIT.
114100******************************************************************
114200*   BUSQUEDA DE LA PIERNA DE COBERTURA PE: AVANZA POR LA LISTA DE *
114300*   STRIKES DISTINTOS POR DEBAJO DEL STRIKE PE PRINCIPAL HASTA LA *
114400*   DISTANCIA CONFIGURADA EN BKF-HEDGE-STRIKES-AWAY (VER BANNER DE*
114500*   1510-BUSCA-STRIKE-HEDGE-CE PARA EL MISMO ESQUEMA DEL LADO CE).*
114600******************************************************************
114700 1560-BUSCA-STRIKE-HEDGE-PE SECTION.
114800        IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) <
114900              WKE-SEL-PE-STRIKE
115000           ADD 1 TO WKE-CONTADOR-HEDGE
115100           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
115200                 TO WKE-SEL-HPE-STRIKE
115300           MOVE 1 TO WKE-SEL-HPE-ENCONTRADO
115400        END-IF.
115500 1560-BUSCA-STRIKE-HEDGE-PE-EX. EXIT.
115600******************************************************************
115700*   RECORRE LOS STRIKES CE POR ARRIBA DEL SPOT BUSCANDO EL PRIMERO*
115800*   CUYA PRIMA DE MERCADO CUMPLA BKF-SCALPING-PRECIO; ES LA MITAD *
115900*   DEL CRITERIO DE 1400-SELECCIONA-STRIKE-PRIMA-CE.              *
116000******************************************************************
116100 1410-BUSCA-PRIMA-CE-ARRIBA SECTION.
116200        IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) >= WKE-TICK-SPOT
116300           MOVE 'CE' TO WKE-LLB-TIPO
116400           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
116500                 TO WKE-SEL-CE-STRIKE
116600     MOVE WKE-SEL-CE-STRIKE TO WKE-BUSCA-STRIKE
116700     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
116800           IF WKE-CPN-PRECIO-MERCADO >=
116900              BKF-SCALPING-PRECIO(WKE-IX-SET-T)
117000              MOVE 1 TO WKE-SEL-CE-ENCONTRADO
117100              MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-CE-PRECIO
117200           END-IF
117300        END-IF.
117400 1410-BUSCA-PRIMA-CE-ARRIBA-EX. EXIT.
117500******************************************************************
117600*   MISMA BUSQUEDA QUE 1410-BUSCA-PRIMA-CE-ARRIBA PERO RECORRIENDO*
117700*   LOS STRIKES CE POR DEBAJO DEL SPOT, PARA CUBRIR EL CASO EN QUE*
117800*   NINGUN STRIKE POR ARRIBA ALCANCE LA PRIMA OBJETIVO.           *
117900******************************************************************
118000 1420-BUSCA-PRIMA-CE-ABAJO SECTION.
118100           IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) < WKE-TICK-SPOT
118200              MOVE 'CE' TO WKE-LLB-TIPO
118300              MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
118400                    TO WKE-SEL-CE-STRIKE
118500     MOVE WKE-SEL-CE-STRIKE TO WKE-BUSCA-STRIKE
118600     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
118700              IF WKE-CPN-PRECIO-MERCADO
118800                       >= BKF-SCALPING-PRECIO(WKE-IX-SET-T)
118900                 MOVE 1 TO WKE-SEL-CE-ENCONTRADO
119000                 MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-CE-PRECIO
119100              END-IF
119200           END-IF.
119300 1420-BUSCA-PRIMA-CE-ABAJO-EX. EXIT.
119400******************************************************************
119500*   RECORRE LOS STRIKES PE POR DEBAJO DEL SPOT BUSCANDO EL PRIMERO*
119600*   CUYA PRIMA DE MERCADO CUMPLA BKF-SCALPING-PRECIO; ES LA MITAD *
119700*   DEL CRITERIO DE 1450-SELECCIONA-STRIKE-PRIMA-PE.              *
119800******************************************************************
119900 1460-BUSCA-PRIMA-PE-ABAJO SECTION.
120000        IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) <= WKE-TICK-SPOT
120100           MOVE 'PE' TO WKE-LLB-TIPO
120200           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
120300                 TO WKE-BUSCA-STRIKE
120400     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
120500           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
120600                 TO WKE-SEL-PE-STRIKE
120700           IF WKE-CPN-PRECIO-MERCADO >=
120800              BKF-SCALPING-PRECIO(WKE-IX-SET-T)
120900              MOVE 1 TO WKE-SEL-PE-ENCONTRADO
121000              MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-PE-PRECIO
121100           END-IF
121200        END-IF.
121300 1460-BUSCA-PRIMA-PE-ABAJO-EX. EXIT.
121400******************************************************************
121500*   MISMA BUSQUEDA QUE 1460-BUSCA-PRIMA-PE-ABAJO PERO RECORRIENDO *
121600*   LOS STRIKES PE POR ARRIBA DEL SPOT, PARA CUBRIR EL CASO EN QUE*
121700*   NINGUN STRIKE POR DEBAJO ALCANCE LA PRIMA OBJETIVO.           *
121800******************************************************************
121900 1470-BUSCA-PRIMA-PE-ARRIBA SECTION.
122000           IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) > WKE-TICK-SPOT
122100              MOVE 'PE' TO WKE-LLB-TIPO
122200              MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
122300                    TO WKE-BUSCA-STRIKE
122400     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
122500              MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
122600                    TO WKE-SEL-PE-STRIKE
122700              IF WKE-CPN-PRECIO-MERCADO
122800                       >= BKF-SCALPING-PRECIO(WKE-IX-SET-T)
122900                 MOVE 1 TO WKE-SEL-PE-ENCONTRADO
123000                 MOVE WKE-CPN-PRECIO-MERCADO TO WKE-SEL-PE-PRECIO
123100              END-IF
123200           END-IF.
123300 1470-BUSCA-PRIMA-PE-ARRIBA-EX. EXIT.
123400******************************************************************
123500*   COPIA LAS PIERNAS ARMADAS EN BKP-LLAVE-PIERNA/BKP-STRIKE-PIERNA/*
123600*   ETC. AL RENGLON NUEVO DE LA TABLA DE POSICIONES ABIERTAS.     *
123700******************************************************************
123800 1910-COPIA-PIERNAS-POSICION SECTION.
123900        MOVE BKP-LLAVE-PIERNA(WKE-IX-PIERNA-T) TO
124000              BKP-TAB-LLAVE-PIERNA(BKP-TOTAL-ABIERTAS
124100              WKE-IX-PIERNA-T)
124200        MOVE BKP-STRIKE-PIERNA(WKE-IX-PIERNA-T) TO
124300              BKP-TAB-STRIKE-PIERNA(BKP-TOTAL-ABIERTAS
124400              WKE-IX-PIERNA-T)
124500        MOVE BKP-PRECIO-ENTRADA(WKE-IX-PIERNA-T) TO
124600              BKP-TAB-PRECIO-ENTRADA(BKP-TOTAL-ABIERTAS
124700              WKE-IX-PIERNA-T)
124800        MOVE BKP-LADO-PIERNA(WKE-IX-PIERNA-T) TO
124900              BKP-TAB-LADO-PIERNA(BKP-TOTAL-ABIERTAS
125000              WKE-IX-PIERNA-T).
125100 1910-COPIA-PIERNAS-POSICION-EX. EXIT.
125200******************************************************************
125300*   CICLO PRINCIPAL DE LA FASE DE MARCA Y SALIDA: MARCA A MERCADO *
125400*   LA POSICION VIGENTE, EVALUA SI YA CUMPLE ALGUNA REGLA DE SALIDA*
125500*   Y, DE SER ASI, LA CIERRA; SI NO, AVANZA AL SIGUIENTE RENGLON. *
125600******************************************************************
125700 2010-PROCESA-UNA-POSICION-ABIERTA SECTION.
125800     PERFORM 2100-CALCULA-PNL-POSICION THRU 2100-EX.
125900     PERFORM 2200-EVALUA-SALIDA THRU 2200-EX.
126000        IF WKE-RAZON-CIERRE NOT = SPACES
126100     PERFORM 2300-CIERRA-POSICION THRU 2300-EX.
126200        ELSE
126300           ADD 1 TO WKE-IX-POS-T
126400        END-IF.
126500 2010-PROCESA-UNA-POSICION-ABIERTA-EX. EXIT.
126600******************************************************************
126700*   CALCULA EL PNL DE UNA SOLA PIERNA DE LA POSICION VIGENTE,     *
126800*   APLICANDO EL SLIPPAGE CONFIGURADO SEGUN EL LADO (SELL O BUY) Y*
126900*   ACUMULANDO EL RESULTADO EN WKE-CPN-PNL-ACUM-POS.              *
127000******************************************************************
127100 2110-CALCULA-PNL-PIERNA SECTION.
127200        MOVE BKP-TAB-LLAVE-PIERNA(WKE-IX-POS-T WKE-IX-PIERNA-T)
127300              TO WKE-LLAVE-DE-BUSQUEDA
127400        MOVE BKP-TAB-STRIKE-PIERNA(WKE-IX-POS-T WKE-IX-PIERNA-T)
127500              TO WKE-BUSCA-STRIKE
127600     PERFORM 1800-BUSCA-PRECIO-OPCION THRU 1800-EX.
127700        MOVE BKP-TAB-LADO-PIERNA(WKE-IX-POS-T WKE-IX-PIERNA-T)
127800              TO WKE-CPN-LADO
127900        IF WKE-CPN-LADO = 'SELL'
128000           COMPUTE WKE-CPN-ENTRADA-EFECTIVA =
128100             BKP-TAB-PRECIO-ENTRADA(WKE-IX-POS-T WKE-IX-PIERNA-T)
128200             - BKP-TAB-SLIPPAGE(WKE-IX-POS-T)
128300           COMPUTE WKE-CPN-SALIDA-EFECTIVA =
128400             WKE-CPN-PRECIO-MERCADO +
128500              BKP-TAB-SLIPPAGE(WKE-IX-POS-T)
128600           COMPUTE WKE-CPN-PNL-PIERNA ROUNDED =
128700             (WKE-CPN-ENTRADA-EFECTIVA - WKE-CPN-SALIDA-EFECTIVA)
128800             * BKP-TAB-QUANTITY(WKE-IX-POS-T)
128900             * BKP-TAB-LOT-SIZE(WKE-IX-POS-T)
129000        ELSE
129100           COMPUTE WKE-CPN-ENTRADA-EFECTIVA =
129200             BKP-TAB-PRECIO-ENTRADA(WKE-IX-POS-T WKE-IX-PIERNA-T)
129300             + BKP-TAB-SLIPPAGE(WKE-IX-POS-T)
129400           COMPUTE WKE-CPN-SALIDA-EFECTIVA =
129500             WKE-CPN-PRECIO-MERCADO -
129600              BKP-TAB-SLIPPAGE(WKE-IX-POS-T)
129700           COMPUTE WKE-CPN-PNL-PIERNA ROUNDED =
129800             (WKE-CPN-SALIDA-EFECTIVA - WKE-CPN-ENTRADA-EFECTIVA)
129900             * BKP-TAB-QUANTITY(WKE-IX-POS-T)
130000             * BKP-TAB-LOT-SIZE(WKE-IX-POS-T)
130100        END-IF
130200        ADD WKE-CPN-PNL-PIERNA TO WKE-CPN-PNL-ACUM-POS.
130300 2110-CALCULA-PNL-PIERNA-EX. EXIT.
130400******************************************************************
130500*   AL CERRAR UNA POSICION, COPIA SUS PIERNAS A LA BITACORA DE    *
130600*   TRADES CERRADOS (BKT-BITACORA) PARA EL REPORTE DE EXPORTACION.*
130700******************************************************************
130800 2310-COPIA-PIERNAS-A-BITACORA SECTION.
130900        MOVE BKP-TAB-LLAVE-PIERNA(WKE-IX-POS-T WKE-IX-PIERNA-T)
131000              TO BKT-BIT-LLAVE-PIERNA(BKT-BIT-TOTAL
131100              WKE-IX-PIERNA-T)
131200        MOVE BKP-TAB-STRIKE-PIERNA(WKE-IX-POS-T WKE-IX-PIERNA-T)
131300              TO BKT-BIT-STRIKE-PIERNA(BKT-BIT-TOTAL
131400              WKE-IX-PIERNA-T)
131500        MOVE BKP-TAB-PRECIO-ENTRADA(WKE-IX-POS-T WKE-IX-PIERNA-T)
131600              TO BKT-BIT-PRECIO-ENTRADA(BKT-BIT-TOTAL
131700              WKE-IX-PIERNA-T)
131800        MOVE WKE-CPN-PRECIO-MERCADO
131900              TO BKT-BIT-PRECIO-SALIDA(BKT-BIT-TOTAL
132000              WKE-IX-PIERNA-T).
132100 2310-COPIA-PIERNAS-A-BITACORA-EX. EXIT.
132200******************************************************************
132300*   SUMA EL PNL DE LA POSICION QUE SE ESTA CERRANDO AL ACUMULADOR *
132400*   DEL DIA DEL SETUP AL QUE PERTENECE (WKE-PNL-SETUP-DIA).       *
132500******************************************************************
132600 2320-ACUMULA-PNL-POR-SETUP SECTION.
132700        IF BKF-SETUP-ID(WKE-IX-SET-T) =
132800              BKP-TAB-SETUP-ID(WKE-IX-POS-T)
132900           ADD BKP-TAB-CURRENT-PNL(WKE-IX-POS-T)
133000                 TO WKE-PNL-SETUP-DIA(WKE-IX-SET-T)
133100        END-IF.
133200 2320-ACUMULA-PNL-POR-SETUP-EX. EXIT.
133300******************************************************************
133400*   RECORRE LA TABLA DE POSICIONES ABIERTAS UN RENGLON HACIA ATRAS*
133500*   PARA TAPAR EL HUECO QUE DEJA UNA POSICION RECIEN CERRADA.     *
133600******************************************************************
133700 2330-DESPLAZA-TABLA-POSICIONES SECTION.
133800        MOVE BKP-POS-ABIERTA(WKE-IX-DESPLAZA + 1)
133900              TO BKP-POS-ABIERTA(WKE-IX-DESPLAZA).
134000 2330-DESPLAZA-TABLA-POSICIONES-EX. EXIT.
134100******************************************************************
134200*   DECIDE SI LA POSICION VIGENTE YA LLEGO A SU CLOSE-TIMEINDEX: SI*
134300*   NO ENCUENTRA EL SETUP EN LA CONFIGURACION USA EL HORARIO DE   *
134400*   CIERRE FORZADO YA GUARDADO EN LA PROPIA POSICION.             *
134500******************************************************************
134600 2410-EVALUA-BARRIDO-POSICION SECTION.
134700        MOVE 0 TO WKE-ENCONTRO-SETUP
134800     PERFORM 2415-BUSCA-CLOSE-TIMEINDEX-SETUP THRU
134900              2415-BUSCA-CLOSE-TIMEINDEX-SETUP-EX
135000              VARYING
135100              WKE-IX-SET-T
135200              FROM 1 BY 1
135300              UNTIL WKE-IX-SET-T > 4.
135400        IF WKE-ENCONTRO-SETUP = 0
135500           MOVE BKP-TAB-FORCE-CLOSE-TIMEINDEX(WKE-IX-POS-T)
135600                 TO WKE-CLOSE-TIMEINDEX-SETUP
135700        END-IF
135800        IF WKE-TICK-TIMESTAMP >= WKE-CLOSE-TIMEINDEX-SETUP
135900     PERFORM 2100-CALCULA-PNL-POSICION THRU 2100-EX.
136000           MOVE 'TIME_BASED' TO WKE-RAZON-CIERRE
136100     PERFORM 2300-CIERRA-POSICION THRU 2300-EX.
136200        ELSE
136300           ADD 1 TO WKE-IX-POS-T
136400        END-IF.
136500 2410-EVALUA-BARRIDO-POSICION-EX. EXIT.
136600******************************************************************
136700*   BUSQUEDA AUXILIAR DE 2410-EVALUA-BARRIDO-POSICION: LOCALIZA EL*
136800*   SETUP DE LA POSICION VIGENTE Y RECUPERA SU HORARIO DE CIERRE. *
136900******************************************************************
137000 2415-BUSCA-CLOSE-TIMEINDEX-SETUP SECTION.
137100           IF BKF-SETUP-ID(WKE-IX-SET-T)
137200                    = BKP-TAB-SETUP-ID(WKE-IX-POS-T)
137300              MOVE 1 TO WKE-ENCONTRO-SETUP
137400              MOVE BKF-CLOSE-TIMEINDEX(WKE-IX-SET-T)
137500                    TO WKE-CLOSE-TIMEINDEX-SETUP
137600           END-IF.
137700 2415-BUSCA-CLOSE-TIMEINDEX-SETUP-EX. EXIT.
137800******************************************************************
137900*   ACUMULA EL PNL FLOTANTE DE UNA POSICION TODAVIA ABIERTA PARA EL*
138000*   CHEQUEO DE RIESGO DIARIO (WKE-PNL-ABIERTO-TOTAL).             *
138100******************************************************************
138200 2510-SUMA-PNL-ABIERTO SECTION.
138300        ADD BKP-TAB-CURRENT-PNL(WKE-IX-POS-T)
138400              TO WKE-PNL-ABIERTO-TOTAL.
138500 2510-SUMA-PNL-ABIERTO-EX. EXIT.
138600******************************************************************
138700*   CIERRA POR LA FUERZA LA POSICION VIGENTE CUANDO EL CHEQUEO DE *
138800*   RIESGO DIARIO DETECTA QUE YA SE ALCANZO EL LIMITE CONFIGURADO.*
138900******************************************************************
139000 2520-CIERRA-TODO-POR-RIESGO SECTION.
139100     PERFORM 2100-CALCULA-PNL-POSICION THRU 2100-EX.
139200           MOVE 'DAILY_LIMIT' TO WKE-RAZON-CIERRE
139300           PERFORM 2300-CIERRA-POSICION THRU 2300-EX.
139400 2520-CIERRA-TODO-POR-RIESGO-EX. EXIT.
139500******************************************************************
139600*   CIERRA POR LA FUERZA LA POSICION VIGENTE AL TERMINAR LA JORNADA*
139700*   (NO HAY MAS TICKS) PARA QUE NINGUNA POSICION QUEDE ABIERTA DE *
139800*   UN DIA PARA OTRO.                                             *
139900******************************************************************
140000 2610-CIERRA-TODO-FIN-JORNADA SECTION.
140100     PERFORM 2100-CALCULA-PNL-POSICION THRU 2100-EX.
140200           MOVE 'JOB_END' TO WKE-RAZON-CIERRE
140300           ADD 1 TO WKE-FORZADOS-HOY
140400           PERFORM 2300-CIERRA-POSICION THRU 2300-EX.
140500 2610-CIERRA-TODO-FIN-JORNADA-EX. EXIT.
140600******************************************************************
140700*   COPIA EL PNL DEL DIA DE CADA SETUP A LA TABLA DE RESUMEN DIARIO*
140800*   (BKY-DIARIO-SETUP) QUE USA BKTRPT1 PARA EL REPORTE DIARIO.    *
140900******************************************************************
141000 0410-COPIA-PNL-SETUPS-DIA SECTION.
141100        MOVE BKF-SETUP-ID(WKE-IX-SET-T)
141200              TO BKY-DSP-SETUP-ID(BKY-DIA-TOTAL WKE-IX-SET-T)
141300        MOVE WKE-PNL-SETUP-DIA(WKE-IX-SET-T)
141400              TO BKY-DSP-PNL(BKY-DIA-TOTAL WKE-IX-SET-T).
141500 0410-COPIA-PNL-SETUPS-DIA-EX. EXIT.
141600******************************************************************
141700*   CUENTA, DENTRO DE LA BITACORA DE TRADES CERRADOS, CUANTOS     *
141800*   PERTENECEN AL DIA QUE SE ESTA CERRANDO.                       *
141900******************************************************************
142000 0415-CUENTA-TRADES-DEL-DIA SECTION.
142100        IF BKT-BIT-FECHA-TXT(WKE-IX-POS-T) = WKE-FECHA-VIGENTE
142200           ADD 1 TO BKY-D-TRADES-COUNT(BKY-DIA-TOTAL)
142300        END-IF.
142400 0415-CUENTA-TRADES-DEL-DIA-EX. EXIT.
142500******************************************************************
142600*   ACUMULA EL PNL DE CADA TRADE DE LA BITACORA PARA LLEVAR EL PNL*
142700*   CORRIDO Y EL MAXIMO DRAWDOWN DE TODA LA CORRIDA (WKE-PNL-PICO *
142800*   Y WKE-MAX-DRAWDOWN), USADOS POR EL REPORTE DE RESUMEN FINAL.  *
142900******************************************************************
143000 0510-ACUMULA-PNL-Y-DRAWDOWN SECTION.
143100        ADD BKT-BIT-PNL(WKE-IX-POS-T) TO WKE-PNL-ACUMULADO
143200        IF WKE-PNL-ACUMULADO > WKE-PNL-PICO
143300           MOVE WKE-PNL-ACUMULADO TO WKE-PNL-PICO
143400        END-IF
143500        COMPUTE WKE-DRAWDOWN-VIGENTE =
143600              WKE-PNL-PICO - WKE-PNL-ACUMULADO
143700        IF WKE-DRAWDOWN-VIGENTE > WKE-MAX-DRAWDOWN
143800           MOVE WKE-DRAWDOWN-VIGENTE TO WKE-MAX-DRAWDOWN
143900        END-IF.
144000 0510-ACUMULA-PNL-Y-DRAWDOWN-EX. EXIT.
144100******************************************************************
144200*   ACUMULA, PARA EL SETUP VIGENTE, EL TOTAL DE TRADES Y DE PNL DE*
144300*   TODA LA CORRIDA, Y SEPARA LOS CONTADORES DE GANADORAS Y       *
144400*   PERDEDORAS QUE USA EL RESUMEN POR SETUP DE BKTRPT1.           *
144500******************************************************************
144600 0430-ACUMULA-TRADES-DEL-SETUP SECTION.
144700        IF BKT-BIT-SETUP-ID(WKE-IX-POS-T) =
144800              BKF-SETUP-ID(WKE-IX-SET-T)
144900           ADD 1 TO BKU-TOTAL-TRADES(WKE-IX-SET-T)
145000           ADD BKT-BIT-PNL(WKE-IX-POS-T) TO BKU-TOTAL-PNL
145100                                                (WKE-IX-SET-T)
145200           IF BKT-BIT-PNL(WKE-IX-POS-T) > 0
145300              ADD 1 TO WKE-FORZADOS-HOY
145400              ADD BKT-BIT-PNL(WKE-IX-POS-T) TO WKE-PNL-DIA
145500           ELSE
145600              IF BKT-BIT-PNL(WKE-IX-POS-T) < 0
145700                 ADD 1 TO WKE-CONTADOR-PERDEDORAS
145800                 ADD BKT-BIT-PNL(WKE-IX-POS-T)
145900                       TO WKE-PNL-ABIERTO-TOTAL
146000              END-IF
146100           END-IF
146200        END-IF.
146300 0430-ACUMULA-TRADES-DEL-SETUP-EX. EXIT.
146400******************************************************************
146500*   BUSQUEDA DE LA PIERNA DE COBERTURA CE: AVANZA POR LA LISTA   *
146600*   DE STRIKES DISTINTOS DEL TICK Y CUENTA LOS QUE QUEDAN POR    *
146700*   ARRIBA DEL STRIKE CE PRINCIPAL, HASTA LLEGAR AL QUE ESTA A   *
146800*   LA DISTANCIA CONFIGURADA EN BKF-HEDGE-STRIKES-AWAY. AL        *
146900*   LLEGAR AHI FIJA WKE-SEL-HCE-ENCONTRADO Y EL CICLO SE DETIENE *
147000*   POR LA CLAUSULA UNTIL DE 1500-SELECCIONA-HEDGE-CE; SI NO HAY *
147100*   SUFICIENTES STRIKES POR ARRIBA, TERMINA SIN ENCONTRADO Y NO  *
147200*   SE ABRE COBERTURA.                                          *
147300*   CORREGIDO FAB-2024: ANTES AVANZABA HASTA EL ULTIMO STRIKE EN *
147400*   VEZ DE DETENERSE EN EL N-ESIMO (TICKET BKT-0011).            *
147500******************************************************************
147600 1510-BUSCA-STRIKE-HEDGE-CE SECTION.
147700     IF BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T) > WKE-SEL-CE-STRIKE
147800        ADD 1 TO WKE-CONTADOR-HEDGE
147900        IF WKE-CONTADOR-HEDGE =
148000                 BKF-HEDGE-STRIKES-AWAY(WKE-IX-SET-T)
148100           MOVE BKO-TICK-STRIKE-VAL(WKE-IX-PIERNA-T)
148200                 TO WKE-SEL-HCE-STRIKE
148300           MOVE 1 TO WKE-SEL-HCE-ENCONTRADO
148400        END-IF
148500     END-IF.
148600 1510-BUSCA-STRIKE-HEDGE-CE-EX. EXIT.
