000100******************************************************************
000200*                  P O S I C I O N   A B I E R T A               *
000300******************************************************************
000400*    COPYBOOK      : BKTPOS                                      *
000500*    APLICACION    : BACKTESTING DE OPCIONES                     *
000600*    DESCRIPCION   : REGISTRO DE TRABAJO DE UNA POSICION ABIERTA  *
000700*                  : (NO SE PERSISTE EN DISCO) Y LA TABLA DE      *
000800*                  : POSICIONES VIGENTES QUE ADMINISTRA BKTENG1   *
000900*                  : PARA EL DIA EN CURSO.                        *
001000*    MANTENIMIENTO :                                              *
001100*      FECHA       AUTOR            TICKET    DESCRIPCION         *
001200*      29/01/2024  E.RAMIREZ (PEDR) BKT-0001  VERSION ORIGINAL    *
001300******************************************************************
001400*--------------------------------------------------------------*
001500*   CADA POSICION TIENE HASTA 4 PIERNAS (STRADDLE CON COBERTURA  *
001600*   = VENTA CE + VENTA PE + COMPRA CE COBERTURA + COMPRA PE      *
001700*   COBERTURA). LA LLAVE DE PIERNA ES TIPO_STRIKE O              *
001800*   TIPO_STRIKE_LADO CUANDO EL LADO NO SE DEDUCE DEL TIPO DE      *
001900*   POSICION (CASO HEDGED).                                      *
002000*--------------------------------------------------------------*
002100 01  BKP-POSICION.
002200     05  BKP-SETUP-ID              PIC X(30).
002300     05  BKP-ID-POSICION           PIC X(40).
002400     05  BKP-ENTRY-TIMEINDEX       PIC 9(05).
002500     05  BKP-TOTAL-PIERNAS         PIC 9(01) COMP VALUE ZEROES.
002600     05  BKP-PIERNA OCCURS 1 TO 4 TIMES
002700                      DEPENDING ON BKP-TOTAL-PIERNAS
002800                      INDEXED BY BKP-IX-PIERNA.
002900         10  BKP-LLAVE-PIERNA      PIC X(20).
003000         10  BKP-STRIKE-PIERNA     PIC 9(06)V9(02).
003100         10  BKP-PRECIO-ENTRADA    PIC 9(06)V9(03).
003200         10  BKP-LADO-PIERNA       PIC X(06).
003300             88  BKP-PIERNA-VENTA          VALUE 'SELL'.
003400             88  BKP-PIERNA-COMPRA         VALUE 'BUY'.
003500     05  BKP-QUANTITY              PIC 9(05) COMP VALUE 1.
003600     05  BKP-LOT-SIZE              PIC 9(05) COMP VALUE 100.
003700     05  BKP-TARGET-PNL            PIC S9(08)V9(02) VALUE ZEROES.
003800     05  BKP-STOP-LOSS-PNL         PIC S9(08)V9(02) VALUE ZEROES.
003900     05  BKP-CURRENT-PNL           PIC S9(08)V9(02) VALUE ZEROES.
004000     05  BKP-POSITION-TYPE         PIC X(06).
004100         88  BKP-TIPO-SELL                 VALUE 'SELL'.
004200         88  BKP-TIPO-BUY                  VALUE 'BUY'.
004300         88  BKP-TIPO-HEDGED               VALUE 'HEDGED'.
004400     05  BKP-FORCE-CLOSE-TIMEINDEX PIC 9(05).
004500     05  BKP-SLIPPAGE              PIC 9(01)V9(03) VALUE 0.005.
004600     05  BKP-ABIERTA               PIC X(01) VALUE 'S'.
004700         88  BKP-POSICION-ABIERTA          VALUE 'S'.
004800         88  BKP-POSICION-CERRADA          VALUE 'N'.
004900     05  FILLER                    PIC X(08).
005000*--------------------------------------------------------------*
005100*   TABLA DE POSICIONES VIGENTES DEL DIA. 50 RENGLONES CUBREN   *
005200*   HOLGADAMENTE LOS CUATRO SETUPS CONFIGURADOS MAS SUS         *
005300*   REENTRADAS PERMITIDAS EN UN MISMO DIA DE CORRIDA.            *
005400*--------------------------------------------------------------*
005500 01  BKP-TABLA-POSICIONES.
005600     05  BKP-TOTAL-ABIERTAS        PIC 9(02) COMP VALUE ZEROES.
005700     05  BKP-POS-ABIERTA OCCURS 0 TO 50 TIMES
005800                          DEPENDING ON BKP-TOTAL-ABIERTAS
005900                          INDEXED BY BKP-IX-POS.
006000         10  BKP-TAB-SETUP-ID          PIC X(30).
006100         10  BKP-TAB-ID-POSICION       PIC X(40).
006200         10  BKP-TAB-ENTRY-TIMEINDEX   PIC 9(05).
006300         10  BKP-TAB-TOTAL-PIERNAS     PIC 9(01) COMP VALUE ZEROES.
006400         10  BKP-TAB-PIERNA OCCURS 1 TO 4 TIMES
006500                          DEPENDING ON BKP-TAB-TOTAL-PIERNAS
006600                          INDEXED BY BKP-IX-TPIERNA.
006700             15  BKP-TAB-LLAVE-PIERNA  PIC X(20).
006800             15  BKP-TAB-STRIKE-PIERNA PIC 9(06)V9(02).
006900             15  BKP-TAB-PRECIO-ENTRADA PIC 9(06)V9(03).
007000             15  BKP-TAB-LADO-PIERNA   PIC X(06).
007100         10  BKP-TAB-QUANTITY          PIC 9(05) COMP VALUE 1.
007200         10  BKP-TAB-LOT-SIZE          PIC 9(05) COMP VALUE 100.
007300         10  BKP-TAB-TARGET-PNL        PIC S9(08)V9(02).
007400         10  BKP-TAB-STOP-LOSS-PNL     PIC S9(08)V9(02).
007500         10  BKP-TAB-CURRENT-PNL       PIC S9(08)V9(02).
007600         10  BKP-TAB-POSITION-TYPE     PIC X(06).
007700         10  BKP-TAB-FORCE-CLOSE-TIMEINDEX PIC 9(05).
007800         10  BKP-TAB-SLIPPAGE          PIC 9(01)V9(03).
007900         10  FILLER                    PIC X(08).
008000*--------------------------------------------------------------*
008100*   CONTADOR DE SECUENCIA PARA CONSTRUIR EL ID SINTETICO DE     *
008200*   POSICION <setupId>_<secuencia>, UNO POR SETUP, POR DIA.      *
008300*--------------------------------------------------------------*
008400 01  BKP-SECUENCIA-POR-SETUP.
008500     05  BKP-SECUENCIA OCCURS 4 TIMES
008600                        INDEXED BY BKP-IX-SEC
008700                        PIC 9(05) COMP VALUE ZEROES.
008800*--------------------------------------------------------------*
